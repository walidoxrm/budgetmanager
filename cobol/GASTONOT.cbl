000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... GASTONOT                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... INGESTA DE GASTOS A PARTIR DE AVISOS (SMS O    *
000600*                 E-MAIL) DEL BANCO.  RECONOCE AVISOS DE         *
000700*                 COMPRA CON TARJETA, DE TRANSFERENCIA Y DE      *
000800*                 DEBITO AUTOMATICO, Y DA ALTA EN EL MAESTRO     *
000900*                 DE GASTOS.                                     *
001000*                                                                *
001100******************************************************************
001200*                    HISTORIAL DE CAMBIOS                        *
001300******************************************************************
001400* 1992-08-19 DA TKT-0198 ALTA DEL PROGRAMA.  RECONOCE SOLO EL    *TKT-0198
001500*            AVISO DE COMPRA CON TARJETA (CARTE).                *TKT-0198
001600* 1997-04-03 DA TKT-0214 SE AGREGA EL AVISO DE TRANSFERENCIA     *TKT-0214
001700*            (VIREMENT), CON DESCRIPCION POR DEFECTO.            *TKT-0214
001800* 1998-01-20 RP TKT-0256 SE AGREGA EL AVISO DE DEBITO AUTOMATICO *TKT-0256
001900*            (PRELEVEMENT).                                      *TKT-0256
002000* 1998-11-09 RP TKT-0322 AJUSTE Y2K: LAS FECHAS DD/MM/AA DE LOS  *TKT-0322
002100*            AVISOS PASAN A COMPLETARSE CON EL SIGLO 20.         *TKT-0322
002200* 1999-02-24 RP TKT-0328 REVISION GENERAL POST Y2K.              *TKT-0328
002300* 2005-05-11 NQ TKT-0478 SE AGREGA LA SEGUNDA FORMA DEL AVISO DE *TKT-0478
002400*            TARJETA ("PAIEMENT CARTE/CB ... LE DD/MM/AAAA").    *TKT-0478
002500* 2014-02-18 MS TKT-0628 SE AGREGA EL SWITCH DE DEPURACION       *TKT-0628
002600*            (UPSI-0).                                           *TKT-0628
002700* 2023-10-06 CF TKT-0804 REVISION TP2 - SE DOCUMENTAN LAS 3      *TKT-0804
002800*            FAMILIAS DE AVISO RECONOCIDAS.                      *TKT-0804
002900* 2024-03-14 CF TKT-0815 LA FORMA A Y LA FORMA B DEL AVISO DE    *TKT-0815
003000*            TARJETA NO APLICABAN LA DESCRIPCION POR DEFECTO     *TKT-0815
003100*            'TRANSACTION' CUANDO VENIA EN BLANCO, Y EL AVISO DE *TKT-0815
003200*            DEBITO AUTOMATICO RECHAZABA EL MOVIMIENTO ENTERO EN *TKT-0815
003300*            ESE CASO EN LUGAR DE ACEPTARLO CON LA DESCRIPCION   *TKT-0815
003400*            POR DEFECTO.  SE UNIFICA EL CRITERIO CON EL DEL     *TKT-0815
003500*            AVISO DE TRANSFERENCIA (VIREMENT).                  *TKT-0815
003600* 2024-06-03 RP TKT-0850 EN EL CASO DE UN SOLO GUION, EL AVISO DE*TKT-0850
003700*            VIREMENT PROBABA SI EL SEGMENTO 1 (EL TEXTO FIJO    *TKT-0850
003800*            "VIREMENT ... EUR") ERA FECHA EN VEZ DE PROBAR EL   *TKT-0850
003900*            SEGMENTO 2 (EL UNICO OPCIONAL); LA FECHA NUNCA SE   *TKT-0850
004000*            DETECTABA Y QUEDABA GUARDADA COMO DESCRIPCION.  SE  *TKT-0850
004100*            CORRIGE PARA PROBAR EL SEGMENTO CORRECTO.           *TKT-0850
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.          GASTONOT.
004500 AUTHOR.              D. ALBORNOZ.
004600 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
004700 DATE-WRITTEN.        19/08/1992.
004800 DATE-COMPILED.
004900 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
005600            OFF STATUS IS WS-DEBUG-INACTIVO.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100     SELECT NOTIFICATION-IN
006200         ASSIGN TO 'AVISOS.TXT'
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-AVISOS.
006500
006600*----------------------------------------------------------------*
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000*    UN AVISO POR LINEA: EL TEXTO DEL SMS O DEL E-MAIL (ASUNTO   *
007100*    MAS CUERPO YA CONCATENADOS POR QUIEN GENERA EL ARCHIVO) Y   *
007200*    UNA FECHA DE RESPALDO OPCIONAL, USADA CUANDO EL TEXTO DEL   *
007300*    AVISO NO TRAE FECHA.                                        *
007400 FD NOTIFICATION-IN.
007500 01 WS-REG-NOTIFICACION.
007600    05 WS-NOT-MENSAJE PIC X(160).
007700    05 WS-NOT-FECHA-RESPALDO PIC X(10).
007800
007900 01 FS-STATUS.
008000    05 FS-AVISOS PIC X(02).
008100       88 FS-AVISOS-FILE-OK VALUE '00'.
008200       88 FS-AVISOS-FILE-EOF VALUE '10'.
008300
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 01 WS-INDICADORES.
008800    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
008900    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
009000    05 WS-FIN-ARCHIVO PIC X(01) VALUE 'N'.
009100       88 FIN-ARCHIVO VALUE 'S'.
009200    05 WS-TRANSACCION-VALIDA PIC X(01) VALUE 'N'.
009300       88 TRANSACCION-VALIDA VALUE 'S'.
009400    05 WS-ES-IMPORTE PIC X(01) VALUE 'N'.
009500       88 ES-IMPORTE VALUE 'S'.
009600    05 FILLER PIC X(05) VALUE SPACES.
009700
009800 01 WS-CONTADORES.
009900    05 WS-CNT-LEIDAS PIC 9(06) COMP.
010000    05 WS-CNT-ACEPTADAS PIC 9(06) COMP.
010100    05 WS-CNT-RECHAZADAS PIC 9(06) COMP.
010200    05 FILLER PIC X(05) VALUE SPACES.
010300
010400*    VISTA EDITADA DE LOS CONTADORES, PARA EL INFORME FINAL.
010500 01 WS-CONTADORES-EDIT REDEFINES WS-CONTADORES.
010600    05 WS-CNT-LEIDAS-O PIC ZZZZZ9.
010700    05 WS-CNT-ACEPTADAS-O PIC ZZZZZ9.
010800    05 WS-CNT-RECHAZADAS-O PIC ZZZZZ9.
010900    05 FILLER PIC X(11).
011000
011100 01 WS-SUBINDICES.
011200    05 WS-CNT-TEMP PIC 9(03) COMP.
011300    05 WS-CNT-GUIONES PIC 9(02) COMP.
011400    05 WS-CNT-SEG PIC 9(02) COMP.
011500    05 WS-CNT-TOKENS PIC 9(02) COMP.
011600    05 WS-IDX-CAMPO PIC 9(02) COMP.
011700    05 WS-IDX-IMPORTE PIC 9(02) COMP.
011800    05 WS-IDX-LE PIC 9(02) COMP.
011900    05 WS-POS PIC 9(03) COMP.
012000    05 WS-POS-PUNTO PIC 9(03) COMP.
012100    05 WS-LARGO-ENTERO PIC 9(03) COMP.
012200    05 FILLER PIC X(05) VALUE SPACES.
012300
012400 01 WS-FECHA-SISTEMA-TRABAJO.
012500    05 WS-FECHA-SISTEMA PIC 9(08).
012600
012700*    VISTA DE LA FECHA DEL SISTEMA POR ANIO/MES/DIA (TKT-0322).
012800 01 WS-FECHA-SISTEMA-PARTES REDEFINES WS-FECHA-SISTEMA-TRABAJO.
012900    05 WS-FS-ANIO PIC 9(04).
013000    05 WS-FS-MES PIC 9(02).
013100    05 WS-FS-DIA PIC 9(02).
013200
013300 01 WS-MENSAJE-TRABAJO.
013400    05 WS-MSG-MAYUS PIC X(160) VALUE SPACES.
013500
013600*    VISTA POR MITADES DEL MENSAJE, USADA PARA TRASLADAR LA      *
013700*    PORCION IZQUIERDA AL RECORTAR ESPACIOS A LA IZQUIERDA.      *
013800 01 WS-MENSAJE-MITADES REDEFINES WS-MENSAJE-TRABAJO.
013900    05 WS-MSG-MITAD-1 PIC X(80).
014000    05 WS-MSG-MITAD-2 PIC X(80).
014100
014200 01 WS-SEGMENTOS.
014300    05 WS-SEG OCCURS 4 TIMES PIC X(80).
014400
014500 01 WS-TOKEN-TABLA.
014600    05 WS-TOKEN OCCURS 20 TIMES PIC X(20).
014700
014800 01 WS-UTIL.
014900    05 WS-UTIL-CAMPO PIC X(80) VALUE SPACES.
015000    05 WS-UTIL-CHAR PIC X(01) VALUE SPACE.
015100    05 WS-UTIL-LARGO PIC 9(03) COMP.
015200
015300 01 WS-IMPORTE-TRABAJO.
015400    05 WS-IMPORTE-COMPACTO PIC X(20) VALUE SPACES.
015500    05 WS-IMPORTE-NORMALIZADO PIC S9(07)V9(02) VALUE ZERO.
015600    05 WS-PARTE-ENTERA PIC 9(07) VALUE ZERO.
015700    05 WS-PARTE-DECIMAL PIC 9(02) VALUE ZERO.
015800
015900 01 WS-FECHA-TRABAJO.
016000    05 WS-FECHA-NORMALIZADA PIC X(10) VALUE SPACES.
016100
016200 01 WS-DESCRIPCION-TRABAJO.
016300    05 WS-DESCRIPCION-EXTRAIDA PIC X(50) VALUE SPACES.
016400
016500 01 WS-CATGASTO-PARM.
016600    05 WS-CG-DESCRIPCION PIC X(40).
016700    05 WS-CG-CATEGORIA PIC X(20).
016800    05 FILLER PIC X(05).
016900
017000 01 WS-TXNMAINT-PARM.
017100    05 WS-TX-OPERACION PIC X(02).
017200    05 WS-TX-FILTRO-MES PIC X(07).
017300    05 WS-TX-ID-BUSCADO PIC 9(06).
017400    05 WS-TX-CATEGORIA-NUEVA PIC X(20).
017500    05 WS-TX-DESCRIPCION-NUEVA PIC X(40).
017600    05 WS-TX-IMPORTE-NUEVO PIC S9(07)V9(02).
017700    05 WS-TX-FECHA-NUEVA PIC X(10).
017800    05 WS-TX-ID-GENERADO PIC 9(06).
017900    05 WS-TX-COD-RETORNO PIC X(02).
018000    05 WS-TX-CANT-RESULTADO PIC 9(05).
018100    05 WS-TX-REG-UNICO.
018200       10 WS-TX-REG-ID PIC 9(06).
018300       10 WS-TX-REG-DESCRIPCION PIC X(40).
018400       10 WS-TX-REG-IMPORTE PIC S9(07)V9(02).
018500       10 WS-TX-REG-CATEGORIA PIC X(20).
018600       10 WS-TX-REG-FECHA PIC X(10).
018700    05 WS-TX-TABLA OCCURS 2000 TIMES.
018800       10 WS-TX-TAB-ID PIC 9(06).
018900       10 WS-TX-TAB-DESCRIPCION PIC X(40).
019000       10 WS-TX-TAB-IMPORTE PIC S9(07)V9(02).
019100       10 WS-TX-TAB-CATEGORIA PIC X(20).
019200       10 WS-TX-TAB-FECHA PIC X(10).
019300
019400*----------------------------------------------------------------*
019500 PROCEDURE DIVISION.
019600*----------------------------------------------------------------*
019700
019800     PERFORM 1000-INICIAR-PROGRAMA
019900        THRU 1000-INICIAR-PROGRAMA-FIN.
020000
020100     PERFORM 2000-PROCESAR-PROGRAMA
020200        THRU 2000-PROCESAR-PROGRAMA-FIN
020300        UNTIL FIN-ARCHIVO.
020400
020500     PERFORM 9000-FINALIZAR-PROGRAMA
020600        THRU 9000-FINALIZAR-PROGRAMA-FIN.
020700
020800     STOP RUN.
020900*----------------------------------------------------------------*
021000 1000-INICIAR-PROGRAMA.
021100
021200     OPEN INPUT NOTIFICATION-IN.
021300
021400     IF NOT FS-AVISOS-FILE-OK
021500        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE AVISOS'
021600        DISPLAY 'FILE STATUS: ' FS-AVISOS
021700        MOVE 'S' TO WS-FIN-ARCHIVO
021800     END-IF.
021900
022000     MOVE ZERO TO WS-CNT-LEIDAS WS-CNT-ACEPTADAS
022100                  WS-CNT-RECHAZADAS.
022200
022300     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
022400
022500 1000-INICIAR-PROGRAMA-FIN.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900 2000-PROCESAR-PROGRAMA.
023000
023100     PERFORM 2100-LEER-AVISO
023200        THRU 2100-LEER-AVISO-FIN.
023300
023400     IF NOT FIN-ARCHIVO
023500        PERFORM 2200-PROCESAR-AVISO
023600           THRU 2200-PROCESAR-AVISO-FIN
023700     END-IF.
023800
023900 2000-PROCESAR-PROGRAMA-FIN.
024000     EXIT.
024100
024200*----------------------------------------------------------------*
024300 2100-LEER-AVISO.
024400
024500     READ NOTIFICATION-IN
024600         AT END
024700              MOVE 'S' TO WS-FIN-ARCHIVO
024800         NOT AT END
024900              ADD 1 TO WS-CNT-LEIDAS
025000     END-READ.
025100
025200 2100-LEER-AVISO-FIN.
025300     EXIT.
025400
025500*----------------------------------------------------------------*
025600 2200-PROCESAR-AVISO.
025700
025800     IF WS-DEBUG-ACTIVO
025900        DISPLAY 'GASTONOT - MENSAJE: ' WS-NOT-MENSAJE
026000     END-IF.
026100
026200     MOVE 'N' TO WS-TRANSACCION-VALIDA.
026300     MOVE WS-NOT-MENSAJE TO WS-MSG-MAYUS.
026400
026500     PERFORM 2210-MAYUSCULAS-Y-RECORTE
026600        THRU 2210-MAYUSCULAS-Y-RECORTE-FIN.
026700
026800     EVALUATE TRUE
026900        WHEN WS-MSG-MAYUS (1:6)  = 'CARTE '
027000           OR WS-MSG-MAYUS (1:15) = 'PAIEMENT CARTE '
027100           OR WS-MSG-MAYUS (1:12) = 'PAIEMENT CB '
027200             PERFORM 2300-PROCESAR-CARTE
027300                THRU 2300-PROCESAR-CARTE-FIN
027400        WHEN WS-MSG-MAYUS (1:9) = 'VIREMENT '
027500             PERFORM 2400-PROCESAR-VIREMENT
027600                THRU 2400-PROCESAR-VIREMENT-FIN
027700        WHEN WS-MSG-MAYUS (1:13) = 'PRELEVEMENT '
027800             PERFORM 2500-PROCESAR-PRELEVEMENT
027900                THRU 2500-PROCESAR-PRELEVEMENT-FIN
028000        WHEN OTHER
028100             CONTINUE
028200     END-EVALUATE.
028300
028400     IF TRANSACCION-VALIDA
028500        PERFORM 2600-ACEPTAR-AVISO
028600           THRU 2600-ACEPTAR-AVISO-FIN
028700     ELSE
028800        ADD 1 TO WS-CNT-RECHAZADAS
028900     END-IF.
029000
029100 2200-PROCESAR-AVISO-FIN.
029200     EXIT.
029300
029400*----------------------------------------------------------------*
029500*    EL AVISO SE PASA A MAYUSCULAS Y SE LE RECORTAN LOS ESPACIOS *
029600*    A LA IZQUIERDA ANTES DE BUSCAR LAS PALABRAS CLAVE.          *
029700*----------------------------------------------------------------*
029800 2210-MAYUSCULAS-Y-RECORTE.
029900
030000     INSPECT WS-MSG-MAYUS REPLACING
030100         ALL 'a' BY 'A'  ALL 'b' BY 'B'  ALL 'c' BY 'C'
030200         ALL 'd' BY 'D'  ALL 'e' BY 'E'  ALL 'f' BY 'F'
030300         ALL 'g' BY 'G'  ALL 'h' BY 'H'  ALL 'i' BY 'I'
030400         ALL 'j' BY 'J'  ALL 'k' BY 'K'  ALL 'l' BY 'L'
030500         ALL 'm' BY 'M'  ALL 'n' BY 'N'  ALL 'o' BY 'O'
030600         ALL 'p' BY 'P'  ALL 'q' BY 'Q'  ALL 'r' BY 'R'
030700         ALL 's' BY 'S'  ALL 't' BY 'T'  ALL 'u' BY 'U'
030800         ALL 'v' BY 'V'  ALL 'w' BY 'W'  ALL 'x' BY 'X'
030900         ALL 'y' BY 'Y'  ALL 'z' BY 'Z'.
031000
031100     MOVE ZERO TO WS-POS.
031200     PERFORM 2215-SALTAR-UN-BLANCO
031300        THRU 2215-SALTAR-UN-BLANCO-FIN
031400        VARYING WS-POS FROM 1 BY 1
031500          UNTIL WS-POS > 160
031600             OR WS-MSG-MAYUS (WS-POS:1) NOT = SPACE.
031700
031800     IF WS-POS > 1 AND WS-POS < 161
031900        MOVE WS-MSG-MAYUS (WS-POS:161 - WS-POS) TO WS-MSG-MITAD-1
032000        MOVE SPACES TO WS-MSG-MITAD-2
032100        MOVE WS-MSG-MITAD-1 TO WS-MSG-MAYUS
032200     END-IF.
032300
032400 2210-MAYUSCULAS-Y-RECORTE-FIN.
032500     EXIT.
032600
032700*----------------------------------------------------------------*
032800 2215-SALTAR-UN-BLANCO.
032900
033000     CONTINUE.
033100
033200 2215-SALTAR-UN-BLANCO-FIN.
033300     EXIT.
033400
033500*----------------------------------------------------------------*
033600*    AVISO DE COMPRA CON TARJETA.  DOS FORMAS:                   *
033700*    (A) CARTE NNNN - IMPORTE EUR - DESCRIPCION - DD/MM/AAAA     *
033800*    (B) PAIEMENT CARTE|CB IMPORTE(EUR) DESCRIPCION LE DD/MM/AAAA*
033900*----------------------------------------------------------------*
034000 2300-PROCESAR-CARTE.
034100
034200     MOVE ZERO TO WS-CNT-TEMP.
034300     INSPECT WS-MSG-MAYUS TALLYING WS-CNT-TEMP FOR ALL ' - '.
034400     MOVE WS-CNT-TEMP TO WS-CNT-GUIONES.
034500     MOVE ZERO TO WS-CNT-TEMP.
034600
034700     IF WS-CNT-GUIONES >= 3
034800        PERFORM 2310-CARTE-FORMA-A
034900           THRU 2310-CARTE-FORMA-A-FIN
035000     ELSE
035100        PERFORM 2320-CARTE-FORMA-B
035200           THRU 2320-CARTE-FORMA-B-FIN
035300     END-IF.
035400
035500 2300-PROCESAR-CARTE-FIN.
035600     EXIT.
035700
035800*----------------------------------------------------------------*
035900 2310-CARTE-FORMA-A.
036000
036100     MOVE SPACES TO WS-SEG (1) WS-SEG (2) WS-SEG (3) WS-SEG (4).
036200     MOVE ZERO TO WS-CNT-SEG.
036300
036400     UNSTRING WS-MSG-MAYUS DELIMITED BY ' - '
036500         INTO WS-SEG (1) WS-SEG (2) WS-SEG (3) WS-SEG (4)
036600         TALLYING IN WS-CNT-SEG.
036700
036800     MOVE ZERO TO WS-IDX-IMPORTE.
036900     MOVE WS-SEG (2) TO WS-UTIL-CAMPO
037000     PERFORM 8030-BUSCAR-IMPORTE-EN-CAMPO
037100        THRU 8030-BUSCAR-IMPORTE-EN-CAMPO-FIN.
037200
037300     IF WS-IDX-IMPORTE NOT = ZERO
037400        MOVE WS-SEG (3) TO WS-DESCRIPCION-EXTRAIDA
037500*           TKT-0815: SE COMPLETA LA DESCRIPCION AUSENTE.
037600        IF WS-DESCRIPCION-EXTRAIDA = SPACES
037700           MOVE 'TRANSACTION' TO WS-DESCRIPCION-EXTRAIDA
037800        END-IF
037900        MOVE WS-SEG (4) TO WS-UTIL-CAMPO
038000        PERFORM 8050-NORMALIZAR-FECHA-BARRA
038100           THRU 8050-NORMALIZAR-FECHA-BARRA-FIN
038200        IF WS-IMPORTE-NORMALIZADO > 0.01
038300           MOVE 'S' TO WS-TRANSACCION-VALIDA
038400        END-IF
038500     END-IF.
038600
038700 2310-CARTE-FORMA-A-FIN.
038800     EXIT.
038900
039000*----------------------------------------------------------------*
039100 2320-CARTE-FORMA-B.
039200
039300     PERFORM 8000-TOKENIZAR-MENSAJE
039400        THRU 8000-TOKENIZAR-MENSAJE-FIN.
039500
039600     MOVE ZERO TO WS-IDX-IMPORTE.
039700     MOVE ZERO TO WS-IDX-LE.
039800
039900     PERFORM 2325-EXAMINAR-TOKEN-FORMA-B
040000        THRU 2325-EXAMINAR-TOKEN-FORMA-B-FIN
040100        VARYING WS-IDX-CAMPO FROM 1 BY 1
040200          UNTIL WS-IDX-CAMPO > WS-CNT-TOKENS.
040300
040400     IF WS-IDX-IMPORTE NOT = ZERO AND WS-IDX-LE NOT = ZERO
040500        AND WS-IDX-LE < WS-CNT-TOKENS
040600        MOVE WS-TOKEN (WS-IDX-IMPORTE) TO WS-UTIL-CAMPO
040700        PERFORM 8040-NORMALIZAR-IMPORTE
040800           THRU 8040-NORMALIZAR-IMPORTE-FIN
040900        PERFORM 2321-ARMAR-DESCRIPCION-FORMA-B
041000           THRU 2321-ARMAR-DESCRIPCION-FORMA-B-FIN
041100*           TKT-0815: SE COMPLETA LA DESCRIPCION AUSENTE.
041200        IF WS-DESCRIPCION-EXTRAIDA = SPACES
041300           MOVE 'TRANSACTION' TO WS-DESCRIPCION-EXTRAIDA
041400        END-IF
041500        MOVE WS-TOKEN (WS-IDX-LE + 1) TO WS-UTIL-CAMPO
041600        PERFORM 8050-NORMALIZAR-FECHA-BARRA
041700           THRU 8050-NORMALIZAR-FECHA-BARRA-FIN
041800        IF WS-IMPORTE-NORMALIZADO > 0.01
041900           MOVE 'S' TO WS-TRANSACCION-VALIDA
042000        END-IF
042100     END-IF.
042200
042300 2320-CARTE-FORMA-B-FIN.
042400     EXIT.
042500
042600*----------------------------------------------------------------*
042700 2321-ARMAR-DESCRIPCION-FORMA-B.
042800
042900     MOVE SPACES TO WS-DESCRIPCION-EXTRAIDA.
043000     MOVE 1 TO WS-POS.
043100
043200     PERFORM 2322-AGREGAR-TOKEN-FORMA-B
043300        THRU 2322-AGREGAR-TOKEN-FORMA-B-FIN
043400        VARYING WS-IDX-CAMPO FROM WS-IDX-IMPORTE BY 1
043500          UNTIL WS-IDX-CAMPO >= WS-IDX-LE.
043600
043700 2321-ARMAR-DESCRIPCION-FORMA-B-FIN.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100 2322-AGREGAR-TOKEN-FORMA-B.
044200
044300     IF WS-IDX-CAMPO > WS-IDX-IMPORTE
044400        STRING WS-TOKEN (WS-IDX-CAMPO) DELIMITED BY SPACE
044500               ' '                     DELIMITED BY SIZE
044600          INTO WS-DESCRIPCION-EXTRAIDA
044700          WITH POINTER WS-POS
044800     END-IF.
044900
045000 2322-AGREGAR-TOKEN-FORMA-B-FIN.
045100     EXIT.
045200
045300*----------------------------------------------------------------*
045400 2325-EXAMINAR-TOKEN-FORMA-B.
045500
045600     IF WS-TOKEN (WS-IDX-CAMPO) = 'LE'
045700        AND WS-IDX-LE = ZERO
045800        MOVE WS-IDX-CAMPO TO WS-IDX-LE
045900     ELSE
046000        IF WS-IDX-IMPORTE = ZERO
046100           MOVE WS-TOKEN (WS-IDX-CAMPO) TO WS-UTIL-CAMPO
046200           PERFORM 8020-ES-IMPORTE-CON-EURO
046300              THRU 8020-ES-IMPORTE-CON-EURO-FIN
046400           IF ES-IMPORTE
046500              MOVE WS-IDX-CAMPO TO WS-IDX-IMPORTE
046600           END-IF
046700        END-IF
046800     END-IF.
046900
047000 2325-EXAMINAR-TOKEN-FORMA-B-FIN.
047100     EXIT.
047200
047300*----------------------------------------------------------------*
047400*    AVISO DE DEBITO AUTOMATICO:                                 *
047500*    PRELEVEMENT IMPORTE EUR - DESCRIPCION - DD/MM/AAAA          *
047600*----------------------------------------------------------------*
047700 2500-PROCESAR-PRELEVEMENT.
047800
047900     MOVE SPACES TO WS-SEG (1) WS-SEG (2) WS-SEG (3) WS-SEG (4).
048000     MOVE ZERO TO WS-CNT-SEG.
048100
048200     UNSTRING WS-MSG-MAYUS DELIMITED BY ' - '
048300         INTO WS-SEG (1) WS-SEG (2) WS-SEG (3)
048400         TALLYING IN WS-CNT-SEG.
048500
048600     MOVE ZERO TO WS-IDX-IMPORTE.
048700     MOVE WS-SEG (1) TO WS-UTIL-CAMPO
048800     PERFORM 8030-BUSCAR-IMPORTE-EN-CAMPO
048900        THRU 8030-BUSCAR-IMPORTE-EN-CAMPO-FIN.
049000
049100     IF WS-IDX-IMPORTE NOT = ZERO AND WS-CNT-SEG >= 3
049200        MOVE WS-SEG (2) TO WS-DESCRIPCION-EXTRAIDA
049300*           TKT-0815: SE COMPLETA LA DESCRIPCION AUSENTE EN LUGAR
049400*           DE RECHAZAR EL AVISO, COMO EN 2400-PROCESAR-VIREMENT.
049500        IF WS-DESCRIPCION-EXTRAIDA = SPACES
049600           MOVE 'TRANSACTION' TO WS-DESCRIPCION-EXTRAIDA
049700        END-IF
049800        MOVE WS-SEG (3) TO WS-UTIL-CAMPO
049900        PERFORM 8050-NORMALIZAR-FECHA-BARRA
050000           THRU 8050-NORMALIZAR-FECHA-BARRA-FIN
050100        IF WS-IMPORTE-NORMALIZADO > 0.01
050200           MOVE 'S' TO WS-TRANSACCION-VALIDA
050300        END-IF
050400     END-IF.
050500
050600 2500-PROCESAR-PRELEVEMENT-FIN.
050700     EXIT.
050800
050900*----------------------------------------------------------------*
051000*    AVISO DE TRANSFERENCIA:                                     *
051100*    VIREMENT RECU|ENVOYE [DE|VERS] IMPORTE EUR [- DESC] [- FEC] *
051200*    LA DESCRIPCION POR DEFECTO ES 'TRANSACTION' Y LA FECHA ES   *
051300*    OPCIONAL (SE USA LA DE RESPALDO O LA DEL SISTEMA).          *
051400*----------------------------------------------------------------*
051500 2400-PROCESAR-VIREMENT.
051600
051700     MOVE ZERO TO WS-CNT-TEMP.
051800     INSPECT WS-MSG-MAYUS TALLYING WS-CNT-TEMP FOR ALL ' - '.
051900     MOVE WS-CNT-TEMP TO WS-CNT-GUIONES.
052000     MOVE ZERO TO WS-CNT-TEMP.
052100
052200     MOVE SPACES TO WS-SEG (1) WS-SEG (2) WS-SEG (3) WS-SEG (4).
052300     MOVE ZERO TO WS-CNT-SEG.
052400     MOVE 'TRANSACTION' TO WS-DESCRIPCION-EXTRAIDA.
052500     MOVE SPACES TO WS-FECHA-NORMALIZADA.
052600
052700     EVALUATE WS-CNT-GUIONES
052800        WHEN 0
052900             MOVE WS-MSG-MAYUS TO WS-UTIL-CAMPO
053000        WHEN 1
053100             UNSTRING WS-MSG-MAYUS DELIMITED BY ' - '
053200                 INTO WS-SEG (1) WS-SEG (2)
053300*           TKT-0850: 8060-ES-FECHA-BARRA SOLO MIRA LAS
053400*           PRIMERAS 9 POSICIONES DE WS-UTIL-CAMPO; HABIA QUE
053500*           PROBAR SEG(2) (EL UNICO SEGMENTO, QUE PUEDE SER
053600*           FECHA O DESCRIPCION), NO SEG(1) EN OFFSET 41.
053700             MOVE WS-SEG (2) TO WS-UTIL-CAMPO
053800             PERFORM 8060-ES-FECHA-BARRA
053900                THRU 8060-ES-FECHA-BARRA-FIN
054000             IF ES-IMPORTE
054100                MOVE WS-SEG (2) TO WS-UTIL-CAMPO
054200                PERFORM 8050-NORMALIZAR-FECHA-BARRA
054300                   THRU 8050-NORMALIZAR-FECHA-BARRA-FIN
054400             ELSE
054500                MOVE WS-SEG (2) TO WS-DESCRIPCION-EXTRAIDA
054600             END-IF
054700             MOVE WS-SEG (1) TO WS-UTIL-CAMPO
054800        WHEN OTHER
054900             UNSTRING WS-MSG-MAYUS DELIMITED BY ' - '
055000                 INTO WS-SEG (1) WS-SEG (2) WS-SEG (3)
055100             MOVE WS-SEG (2) TO WS-DESCRIPCION-EXTRAIDA
055200             IF WS-DESCRIPCION-EXTRAIDA = SPACES
055300                MOVE 'TRANSACTION' TO WS-DESCRIPCION-EXTRAIDA
055400             END-IF
055500             MOVE WS-SEG (3) TO WS-UTIL-CAMPO
055600             PERFORM 8050-NORMALIZAR-FECHA-BARRA
055700                THRU 8050-NORMALIZAR-FECHA-BARRA-FIN
055800             MOVE WS-SEG (1) TO WS-UTIL-CAMPO
055900     END-EVALUATE.
056000
056100     MOVE ZERO TO WS-IDX-IMPORTE.
056200     PERFORM 8030-BUSCAR-IMPORTE-EN-CAMPO
056300        THRU 8030-BUSCAR-IMPORTE-EN-CAMPO-FIN.
056400
056500     IF WS-FECHA-NORMALIZADA = SPACES
056600        IF WS-NOT-FECHA-RESPALDO NOT = SPACES
056700           MOVE WS-NOT-FECHA-RESPALDO TO WS-FECHA-NORMALIZADA
056800        ELSE
056900           STRING WS-FS-ANIO  DELIMITED BY SIZE
057000                  '-'         DELIMITED BY SIZE
057100                  WS-FS-MES   DELIMITED BY SIZE
057200                  '-'         DELIMITED BY SIZE
057300                  WS-FS-DIA   DELIMITED BY SIZE
057400             INTO WS-FECHA-NORMALIZADA
057500        END-IF
057600     END-IF.
057700
057800     IF WS-IDX-IMPORTE NOT = ZERO
057900        AND WS-IMPORTE-NORMALIZADO > 0.01
058000        MOVE 'S' TO WS-TRANSACCION-VALIDA
058100     END-IF.
058200
058300 2400-PROCESAR-VIREMENT-FIN.
058400     EXIT.
058500
058600*----------------------------------------------------------------*
058700*    SUBRUTINAS AUXILIARES (SERIE 8000)                          *
058800*----------------------------------------------------------------*
058900 8000-TOKENIZAR-MENSAJE.
059000
059100     MOVE ZERO TO WS-CNT-TOKENS.
059200     MOVE SPACES TO WS-TOKEN (1)  WS-TOKEN (2)  WS-TOKEN (3)
059300                    WS-TOKEN (4)  WS-TOKEN (5)  WS-TOKEN (6)
059400                    WS-TOKEN (7)  WS-TOKEN (8)  WS-TOKEN (9)
059500                    WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)
059600                    WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)
059700                    WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)
059800                    WS-TOKEN (19) WS-TOKEN (20).
059900
060000     UNSTRING WS-MSG-MAYUS DELIMITED BY ALL SPACE
060100         INTO WS-TOKEN (1)  WS-TOKEN (2)  WS-TOKEN (3)
060200              WS-TOKEN (4)  WS-TOKEN (5)  WS-TOKEN (6)
060300              WS-TOKEN (7)  WS-TOKEN (8)  WS-TOKEN (9)
060400              WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)
060500              WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)
060600              WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)
060700              WS-TOKEN (19) WS-TOKEN (20)
060800         TALLYING IN WS-CNT-TOKENS.
060900
061000 8000-TOKENIZAR-MENSAJE-FIN.
061100     EXIT.
061200
061300*----------------------------------------------------------------*
061400 8010-CALCULAR-LARGO.
061500
061600     MOVE 80 TO WS-UTIL-LARGO.
061700
061800     PERFORM 8015-RECORTAR-UN-BLANCO
061900        THRU 8015-RECORTAR-UN-BLANCO-FIN
062000        UNTIL WS-UTIL-LARGO = 0
062100           OR WS-UTIL-CAMPO (WS-UTIL-LARGO:1) NOT = SPACE.
062200
062300 8010-CALCULAR-LARGO-FIN.
062400     EXIT.
062500
062600*----------------------------------------------------------------*
062700 8015-RECORTAR-UN-BLANCO.
062800
062900     SUBTRACT 1 FROM WS-UTIL-LARGO.
063000
063100 8015-RECORTAR-UN-BLANCO-FIN.
063200     EXIT.
063300
063400*----------------------------------------------------------------*
063500*    UN TOKEN ES UN IMPORTE SI, QUITANDO UN POSIBLE SIMBOLO      *
063600*    EURO FINAL, TERMINA EN UN SEPARADOR DECIMAL (',' O '.')     *
063700*    SEGUIDO DE 2 DIGITOS.                             *
063800*----------------------------------------------------------------*
063900 8020-ES-IMPORTE-CON-EURO.
064000
064100     MOVE 'N' TO WS-ES-IMPORTE.
064200
064300     PERFORM 8010-CALCULAR-LARGO
064400        THRU 8010-CALCULAR-LARGO-FIN.
064500
064600     IF WS-UTIL-LARGO > 0
064700        IF WS-UTIL-CAMPO (WS-UTIL-LARGO:1) = '€'
064800           SUBTRACT 1 FROM WS-UTIL-LARGO
064900        END-IF
065000     END-IF.
065100
065200     IF WS-UTIL-LARGO >= 3
065300        MOVE WS-UTIL-CAMPO (WS-UTIL-LARGO - 2:1) TO WS-UTIL-CHAR
065400        IF (WS-UTIL-CHAR = ',' OR WS-UTIL-CHAR = '.')
065500           AND WS-UTIL-CAMPO (WS-UTIL-LARGO - 1:2) IS NUMERIC
065600           MOVE 'S' TO WS-ES-IMPORTE
065700        END-IF
065800     END-IF.
065900
066000 8020-ES-IMPORTE-CON-EURO-FIN.
066100     EXIT.
066200
066300*----------------------------------------------------------------*
066400*    RECORRE LOS TOKENS DE WS-UTIL-CAMPO (UN SEGMENTO DE HASTA   *
066500*    80 CARACTERES) Y DEJA EL IMPORTE NORMALIZADO DEL PRIMER     *
066600*    TOKEN CON FORMA DE IMPORTE.                                 *
066700*----------------------------------------------------------------*
066800 8030-BUSCAR-IMPORTE-EN-CAMPO.
066900
067000     MOVE WS-UTIL-CAMPO TO WS-MSG-MAYUS (1:80).
067100
067200     PERFORM 8000-TOKENIZAR-MENSAJE
067300        THRU 8000-TOKENIZAR-MENSAJE-FIN.
067400
067500     PERFORM 8035-EXAMINAR-TOKEN-IMPORTE
067600        THRU 8035-EXAMINAR-TOKEN-IMPORTE-FIN
067700        VARYING WS-IDX-CAMPO FROM 1 BY 1
067800          UNTIL WS-IDX-CAMPO > WS-CNT-TOKENS
067900             OR WS-IDX-IMPORTE NOT = ZERO.
068000
068100     IF WS-IDX-IMPORTE NOT = ZERO
068200        MOVE WS-TOKEN (WS-IDX-IMPORTE) TO WS-UTIL-CAMPO
068300        PERFORM 8040-NORMALIZAR-IMPORTE
068400           THRU 8040-NORMALIZAR-IMPORTE-FIN
068500     END-IF.
068600
068700 8030-BUSCAR-IMPORTE-EN-CAMPO-FIN.
068800     EXIT.
068900
069000*----------------------------------------------------------------*
069100 8035-EXAMINAR-TOKEN-IMPORTE.
069200
069300     MOVE WS-TOKEN (WS-IDX-CAMPO) TO WS-UTIL-CAMPO.
069400     PERFORM 8020-ES-IMPORTE-CON-EURO
069500        THRU 8020-ES-IMPORTE-CON-EURO-FIN.
069600     IF ES-IMPORTE
069700        MOVE WS-IDX-CAMPO TO WS-IDX-IMPORTE
069800     END-IF.
069900
070000 8035-EXAMINAR-TOKEN-IMPORTE-FIN.
070100     EXIT.
070200
070300*----------------------------------------------------------------*
070400 8040-NORMALIZAR-IMPORTE.
070500
070600     MOVE ZERO TO WS-IMPORTE-NORMALIZADO.
070700     MOVE SPACES TO WS-IMPORTE-COMPACTO.
070800
070900     PERFORM 8010-CALCULAR-LARGO
071000        THRU 8010-CALCULAR-LARGO-FIN.
071100
071200     IF WS-UTIL-LARGO > 0
071300        IF WS-UTIL-CAMPO (WS-UTIL-LARGO:1) = '€'
071400           SUBTRACT 1 FROM WS-UTIL-LARGO
071500        END-IF
071600     END-IF.
071700
071800     MOVE ZERO TO WS-LARGO-ENTERO.
071900     PERFORM 8045-COPIAR-UN-CARACTER
072000        THRU 8045-COPIAR-UN-CARACTER-FIN
072100        VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > WS-UTIL-LARGO.
072200
072300     INSPECT WS-IMPORTE-COMPACTO REPLACING ALL ',' BY '.'.
072400
072500     MOVE ZERO TO WS-POS-PUNTO.
072600     PERFORM 8047-BUSCAR-UN-PUNTO
072700        THRU 8047-BUSCAR-UN-PUNTO-FIN
072800        VARYING WS-POS FROM 1 BY 1
072900          UNTIL WS-POS > 20 OR WS-POS-PUNTO NOT = ZERO.
073000
073100     MOVE ZERO TO WS-PARTE-ENTERA.
073200     MOVE ZERO TO WS-PARTE-DECIMAL.
073300
073400     IF WS-POS-PUNTO NOT = ZERO
073500        COMPUTE WS-LARGO-ENTERO = WS-POS-PUNTO - 1
073600        IF WS-LARGO-ENTERO > 0
073700           MOVE WS-IMPORTE-COMPACTO (1:WS-LARGO-ENTERO)
073800                                        TO WS-PARTE-ENTERA
073900        END-IF
074000        MOVE WS-IMPORTE-COMPACTO (WS-POS-PUNTO + 1:2)
074100                                        TO WS-PARTE-DECIMAL
074200     ELSE
074300        MOVE WS-IMPORTE-COMPACTO (1:20) TO WS-PARTE-ENTERA
074400     END-IF.
074500
074600     COMPUTE WS-IMPORTE-NORMALIZADO ROUNDED =
074700             WS-PARTE-ENTERA + (WS-PARTE-DECIMAL * 0.01).
074800
074900 8040-NORMALIZAR-IMPORTE-FIN.
075000     EXIT.
075100
075200*----------------------------------------------------------------*
075300 8045-COPIAR-UN-CARACTER.
075400
075500     IF WS-UTIL-CAMPO (WS-POS:1) NOT = SPACE
075600        ADD 1 TO WS-LARGO-ENTERO
075700        MOVE WS-UTIL-CAMPO (WS-POS:1) TO
075800                  WS-IMPORTE-COMPACTO (WS-LARGO-ENTERO:1)
075900     END-IF.
076000
076100 8045-COPIAR-UN-CARACTER-FIN.
076200     EXIT.
076300
076400*----------------------------------------------------------------*
076500 8047-BUSCAR-UN-PUNTO.
076600
076700     IF WS-IMPORTE-COMPACTO (WS-POS:1) = '.'
076800        MOVE WS-POS TO WS-POS-PUNTO
076900     END-IF.
077000
077100 8047-BUSCAR-UN-PUNTO-FIN.
077200     EXIT.
077300
077400*----------------------------------------------------------------*
077500*    UN CAMPO TIENE FORMA DE FECHA DD/MM/AAAA O DD/MM/AA CUANDO  *
077600*    SUS CARACTERES 1-2 Y 4-5 SON NUMERICOS Y EL 3RO Y EL 6TO    *
077700*    SON '/'.                                                    *
077800*----------------------------------------------------------------*
077900 8060-ES-FECHA-BARRA.
078000
078100     MOVE 'N' TO WS-ES-IMPORTE.
078200
078300     IF WS-UTIL-CAMPO (1:2) IS NUMERIC
078400        AND WS-UTIL-CAMPO (3:1) = '/'
078500        AND WS-UTIL-CAMPO (4:2) IS NUMERIC
078600        AND WS-UTIL-CAMPO (6:1) = '/'
078700        AND WS-UTIL-CAMPO (7:2) IS NUMERIC
078800        MOVE 'S' TO WS-ES-IMPORTE
078900     END-IF.
079000
079100 8060-ES-FECHA-BARRA-FIN.
079200     EXIT.
079300
079400*----------------------------------------------------------------*
079500*    CONVIERTE UNA FECHA DD/MM/AAAA O DD/MM/AA (SIGLO 20) A      *
079600*    FORMATO AAAA-MM-DD.                                         *
079700*----------------------------------------------------------------*
079800 8050-NORMALIZAR-FECHA-BARRA.
079900
080000     MOVE SPACES TO WS-FECHA-NORMALIZADA.
080100
080200     IF WS-UTIL-CAMPO (9:1) IS NUMERIC
080300        STRING WS-UTIL-CAMPO (7:4)    DELIMITED BY SIZE
080400               '-'                    DELIMITED BY SIZE
080500               WS-UTIL-CAMPO (4:2)     DELIMITED BY SIZE
080600               '-'                    DELIMITED BY SIZE
080700               WS-UTIL-CAMPO (1:2)     DELIMITED BY SIZE
080800          INTO WS-FECHA-NORMALIZADA
080900     ELSE
081000        STRING '20'                   DELIMITED BY SIZE
081100               WS-UTIL-CAMPO (7:2)     DELIMITED BY SIZE
081200               '-'                    DELIMITED BY SIZE
081300               WS-UTIL-CAMPO (4:2)     DELIMITED BY SIZE
081400               '-'                    DELIMITED BY SIZE
081500               WS-UTIL-CAMPO (1:2)     DELIMITED BY SIZE
081600          INTO WS-FECHA-NORMALIZADA
081700     END-IF.
081800
081900 8050-NORMALIZAR-FECHA-BARRA-FIN.
082000     EXIT.
082100
082200*----------------------------------------------------------------*
082300 2600-ACEPTAR-AVISO.
082400
082500     MOVE WS-DESCRIPCION-EXTRAIDA TO WS-CG-DESCRIPCION.
082600     CALL 'CATGASTO' USING WS-CATGASTO-PARM.
082700
082800     MOVE 'AL'                   TO WS-TX-OPERACION.
082900     MOVE WS-CG-DESCRIPCION        TO WS-TX-DESCRIPCION-NUEVA.
083000     MOVE WS-IMPORTE-NORMALIZADO    TO WS-TX-IMPORTE-NUEVO.
083100     MOVE WS-CG-CATEGORIA            TO WS-TX-CATEGORIA-NUEVA.
083200     MOVE WS-FECHA-NORMALIZADA        TO WS-TX-FECHA-NUEVA.
083300     CALL 'TXNMAINT' USING WS-TXNMAINT-PARM.
083400
083500     ADD 1 TO WS-CNT-ACEPTADAS.
083600
083700 2600-ACEPTAR-AVISO-FIN.
083800     EXIT.
083900
084000*----------------------------------------------------------------*
084100 9000-FINALIZAR-PROGRAMA.
084200
084300     CLOSE NOTIFICATION-IN.
084400
084500     DISPLAY 'GASTONOT - AVISOS LEIDOS .... : ' WS-CNT-LEIDAS-O.
084600     DISPLAY 'GASTONOT - GASTOS ACEPTADOS .. : '
084700              WS-CNT-ACEPTADAS-O.
084800     DISPLAY 'GASTONOT - AVISOS RECHAZADOS . : '
084900              WS-CNT-RECHAZADAS-O.
085000
085100 9000-FINALIZAR-PROGRAMA-FIN.
085200     EXIT.
085300
085400*----------------------------------------------------------------*

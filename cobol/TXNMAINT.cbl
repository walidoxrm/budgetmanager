000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... TXNMAINT                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... MANTENIMIENTO DEL MAESTRO DE GASTOS            *
000600*                 (TRANSACTION-MASTER).  ALTA, LISTADO           *
000700*                 (TOTAL O POR MES), BUSQUEDA POR ID,            *
000800*                 ACTUALIZACION DE CATEGORIA/DESCRIPCION,        *
000900*                 BAJA POR ID Y BAJA TOTAL.                      *
001000*                                                                *
001100******************************************************************
001200*                    HISTORIAL DE CAMBIOS                        *
001300******************************************************************
001400* 1991-11-20 MS TKT-0012 ALTA DEL PROGRAMA.  SOLO ALTA Y LISTADO *TKT-0012
001500*            TOTAL DEL MAESTRO DE GASTOS.                        *TKT-0012
001600* 1992-03-15 MS TKT-0028 SE AGREGA LA BUSQUEDA DE UN GASTO POR   *TKT-0028
001700*            NUMERO DE ID (OPERACION OB).                        *TKT-0028
001800* 1992-08-02 RP TKT-0049 SE AGREGA LA ACTUALIZACION DE CATEGORIA *TKT-0049
001900*            (OPERACION UC) CON VALIDACION CONTRA LA TABLA DE    *TKT-0049
002000*            12 RUBROS DE CATGASTO.                              *TKT-0049
002100* 1993-05-19 RP TKT-0088 SE AGREGA LA ACTUALIZACION DE           *TKT-0088
002200*            DESCRIPCION (OPERACION UD).  RECHAZA DESCRIPCION    *TKT-0088
002300*            EN BLANCO.                                          *TKT-0088
002400* 1994-01-11 CF TKT-0112 SE AGREGA LA BAJA POR ID (OPERACION BI) *TKT-0112
002500*            Y LA BAJA TOTAL (OPERACION BT).                     *TKT-0112
002600* 1994-09-27 CF TKT-0135 SE AGREGA EL LISTADO POR MES (OPERACION *TKT-0135
002700*            LM), FILTRANDO POR LOS 7 PRIMEROS CARACTERES DE LA  *TKT-0135
002800*            FECHA (AAAA-MM).                                    *TKT-0135
002900* 1995-04-03 DA TKT-0158 EL MAESTRO PASA A REESCRIBIRSE COMPLETO *TKT-0158
003000*            EN CADA OPERACION DE ALTA/BAJA/MODIFICACION, YA QUE *TKT-0158
003100*            NO SE DISPONE DE ACCESO INDEXADO EN TODAS LAS       *TKT-0158
003200*            INSTALACIONES DEL CLIENTE.                          *TKT-0158
003300* 1998-12-01 RP TKT-0320 AJUSTE Y2K: LA FECHA DEL GASTO QUEDA    *TKT-0320
003400*            FIJADA EN FORMATO AAAA-MM-DD DE 10 POSICIONES, CON  *TKT-0320
003500*            4 DIGITOS DE ANIO, EN TODO EL MAESTRO.              *TKT-0320
003600* 1999-02-20 RP TKT-0325 REVISION GENERAL POST Y2K.  SIN CAMBIOS *TKT-0325
003700*            DE LOGICA.                                          *TKT-0325
003800* 2002-06-14 NQ TKT-0418 SE AMPLIA LA TABLA EN MEMORIA A 2000    *TKT-0418
003900*            GASTOS PARA ACOMPANAR EL CRECIMIENTO DEL VOLUMEN.   *TKT-0418
004000* 2009-09-08 NQ TKT-0539 SE CORRIGE LA BAJA POR ID, QUE          *TKT-0539
004100*            DEJABA UN HUECO EN LA TABLA EN VEZ DE COMPACTARLA.  *TKT-0539
004200* 2015-03-30 MS TKT-0648 SE AGREGA EL SWITCH DE DEPURACION       *TKT-0648
004300*            (UPSI-0) PARA TRAZAR LAS OPERACIONES RECIBIDAS.     *TKT-0648
004400* 2023-10-04 DA TKT-0801 REVISION TP1 - SE DOCUMENTAN LAS 8      *TKT-0801
004500*            OPERACIONES DE MANTENIMIENTO SOPORTADAS.            *TKT-0801
004600* 2024-06-03 RP TKT-0850 REVISION DE ESTILO A PEDIDO DE          *TKT-0850
004700*            AUDITORIA: 1110-LEER-MAESTRO VUELVE A CORTAR CON    *TKT-0850
004800*            GO TO AL FIN DE ARCHIVO, COMO LEIA LA CASA ANTES    *TKT-0850
004900*            DE ESTRUCTURAR TODO CON AT END/NOT AT END, Y SE     *TKT-0850
005000*            AGREGA EL CONTADOR DE LECTURAS A NIVEL 77.          *TKT-0850
005100******************************************************************
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.          TXNMAINT.
005400 AUTHOR.              M. SOSA.
005500 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
005600 DATE-WRITTEN.        20/11/1991.
005700 DATE-COMPILED.
005800 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
006500            OFF STATUS IS WS-DEBUG-INACTIVO.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT TRANSACTION-MASTER
007100         ASSIGN TO 'GASTOS.DAT'
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS FS-GASTOS.
007500
007600*----------------------------------------------------------------*
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD TRANSACTION-MASTER.
008100     COPY TRANSAC.CPY.
008200
008300 01 FS-STATUS.
008400*----------------------------------------------------------------*
008500*   ** FILE STATUS DEL MAESTRO DE GASTOS                         *
008600*----------------------------------------------------------------*
008700    05 FS-GASTOS PIC X(02).
008800       88 FS-GASTOS-FILE-OK VALUE '00'.
008900       88 FS-GASTOS-FILE-EOF VALUE '10'.
009000       88 FS-GASTOS-FILE-NFD VALUE '35'.
009100
009200*----------------------------------------------------------------*
009300 WORKING-STORAGE SECTION.
009400
009500*    TKT-0850: CONTADOR INDEPENDIENTE DE LECTURAS FISICAS AL
009600*    MAESTRO, A NIVEL 77, COMO LO USABA LA CASA EN LOS
009700*    PROGRAMAS DE ESTA EPOCA PARA CAMPOS SUELTOS QUE NO
009800*    PERTENECEN A NINGUN GRUPO.
009900 77  WS-77-CNT-LECTURAS-TOTAL PIC 9(07) COMP VALUE ZERO.
010000
010100 01 WS-INDICADORES.
010200    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
010300    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
010400    05 WS-FIN-ARCHIVO PIC X(01) VALUE 'N'.
010500       88 FIN-ARCHIVO VALUE 'S'.
010600    05 WS-GASTO-HALLADO PIC X(01) VALUE 'N'.
010700       88 GASTO-HALLADO VALUE 'S'.
010800       88 GASTO-NO-HALLADO VALUE 'N'.
010900    05 WS-CATEGORIA-VALIDA PIC X(01) VALUE 'N'.
011000       88 CATEGORIA-VALIDA VALUE 'S'.
011100    05 WS-TABLA-MODIFICADA PIC X(01) VALUE 'N'.
011200       88 TABLA-MODIFICADA VALUE 'S'.
011300    05 FILLER PIC X(05) VALUE SPACES.
011400
011500 01 WS-CONTADORES.
011600    05 WS-CNT-REGISTROS PIC 9(05) COMP.
011700    05 WS-CNT-BORRADOS PIC 9(05) COMP.
011800    05 WS-MAX-ID PIC 9(06) COMP.
011900    05 WS-IDX PIC 9(05) COMP.
012000    05 WS-IDX-2 PIC 9(05) COMP.
012100    05 WS-IDX-SALIDA PIC 9(05) COMP.
012200    05 FILLER PIC X(05) VALUE SPACES.
012300
012400*    VISTA ALFANUMERICA DEL MAXIMO ID, PARA VOLCADO DE
012500*    DEPURACION (UPSI-0) DEL CONTADOR COMP.
012600 01 WS-MAX-ID-EDITADO REDEFINES WS-CONTADORES.
012700    05 FILLER PIC X(10).
012800    05 WS-MAX-ID-EDIT-O PIC ZZZZZ9.
012900    05 FILLER PIC X(14).
013000
013100 01 WS-TABLA-MAESTRO.
013200    05 WS-TAB-ENTRADA OCCURS 2000 TIMES
013300                       INDEXED BY WS-IDX-TAB.
013400       10 WS-TAB-ID PIC 9(06).
013500       10 WS-TAB-DESCRIPCION PIC X(40).
013600       10 WS-TAB-IMPORTE PIC S9(07)V9(02).
013700       10 WS-TAB-CATEGORIA PIC X(20).
013800       10 WS-TAB-FECHA PIC X(10).
013900
014000*    VISTA POR TEXTO DE CADA ENTRADA, SOLO PARA EL VOLCADO DE
014100*    DEPURACION (UPSI-0).  NO SE USA EN EL MANTENIMIENTO EN SI.
014200 01 WS-TABLA-MAESTRO-TEXTO REDEFINES WS-TABLA-MAESTRO.
014300    05 WS-TAB-ENTRADA-TEXTO OCCURS 2000 TIMES PIC X(85).
014400
014500 01 WS-FILTRO-MES-TRABAJO.
014600    05 WS-FILTRO-MES PIC X(07) VALUE SPACES.
014700    05 FILLER PIC X(05) VALUE SPACES.
014800
014900*    VISTA DEL FILTRO AAAA-MM EN SUS COMPONENTES, USADA PARA
015000*    VALIDAR EL FORMATO SIN FUNCIONES INTRINSECAS.
015100 01 WS-FILTRO-MES-PARTES REDEFINES WS-FILTRO-MES-TRABAJO.
015200    05 WS-FILTRO-ANIO PIC X(04).
015300    05 FILLER PIC X(01).
015400    05 WS-FILTRO-MESNUM PIC X(02).
015500    05 FILLER PIC X(05).
015600
015700*----------------------------------------------------------------*
015800 LINKAGE SECTION.
015900 01 LK-TXNMAINT.
016000    05 LK-TX-OPERACION PIC X(02).
016100       88 LK-TX-OP-ALTA VALUE 'AL'.
016200       88 LK-TX-OP-LISTAR-TODOS VALUE 'LT'.
016300       88 LK-TX-OP-LISTAR-MES VALUE 'LM'.
016400       88 LK-TX-OP-OBTENER VALUE 'OB'.
016500       88 LK-TX-OP-ACT-CATEGORIA VALUE 'UC'.
016600       88 LK-TX-OP-ACT-DESCRIPCION VALUE 'UD'.
016700       88 LK-TX-OP-BORRAR-ID VALUE 'BI'.
016800       88 LK-TX-OP-BORRAR-TODOS VALUE 'BT'.
016900    05 LK-TX-FILTRO-MES PIC X(07).
017000    05 LK-TX-ID-BUSCADO PIC 9(06).
017100    05 LK-TX-CATEGORIA-NUEVA PIC X(20).
017200    05 LK-TX-DESCRIPCION-NUEVA PIC X(40).
017300    05 LK-TX-IMPORTE-NUEVO PIC S9(07)V9(02).
017400    05 LK-TX-FECHA-NUEVA PIC X(10).
017500    05 LK-TX-ID-GENERADO PIC 9(06).
017600    05 LK-TX-COD-RETORNO PIC X(02).
017700       88 LK-TX-RETORNO-OK VALUE '00'.
017800       88 LK-TX-RETORNO-NO-HALLADO VALUE '10'.
017900       88 LK-TX-RETORNO-CAT-INVALIDA VALUE '20'.
018000       88 LK-TX-RETORNO-DESC-VACIA VALUE '21'.
018100    05 LK-TX-CANT-RESULTADO PIC 9(05).
018200    05 LK-TX-REG-UNICO.
018300       10 LK-TX-REG-ID PIC 9(06).
018400       10 LK-TX-REG-DESCRIPCION PIC X(40).
018500       10 LK-TX-REG-IMPORTE PIC S9(07)V9(02).
018600       10 LK-TX-REG-CATEGORIA PIC X(20).
018700       10 LK-TX-REG-FECHA PIC X(10).
018800    05 LK-TX-TABLA OCCURS 2000 TIMES.
018900       10 LK-TX-TAB-ID PIC 9(06).
019000       10 LK-TX-TAB-DESCRIPCION PIC X(40).
019100       10 LK-TX-TAB-IMPORTE PIC S9(07)V9(02).
019200       10 LK-TX-TAB-CATEGORIA PIC X(20).
019300       10 LK-TX-TAB-FECHA PIC X(10).
019400*----------------------------------------------------------------*
019500 PROCEDURE DIVISION USING LK-TXNMAINT.
019600*----------------------------------------------------------------*
019700
019800     PERFORM 1000-INICIAR-PROGRAMA
019900        THRU 1000-INICIAR-PROGRAMA-FIN.
020000
020100     PERFORM 2000-PROCESAR-OPERACION
020200        THRU 2000-PROCESAR-OPERACION-FIN.
020300
020400     PERFORM 9000-FINALIZAR-PROGRAMA
020500        THRU 9000-FINALIZAR-PROGRAMA-FIN.
020600
020700     EXIT PROGRAM.
020800*----------------------------------------------------------------*
020900 1000-INICIAR-PROGRAMA.
021000
021100     MOVE '00' TO LK-TX-COD-RETORNO.
021200     MOVE ZERO TO LK-TX-CANT-RESULTADO.
021300     MOVE ZERO TO WS-CNT-REGISTROS.
021400     MOVE ZERO TO WS-MAX-ID.
021500     MOVE 'N'  TO WS-TABLA-MODIFICADA.
021600
021700     IF WS-DEBUG-ACTIVO
021800        DISPLAY 'TXNMAINT - OPERACION RECIBIDA: '
021900                 LK-TX-OPERACION
022000     END-IF.
022100
022200     PERFORM 1100-CARGAR-MAESTRO
022300        THRU 1100-CARGAR-MAESTRO-FIN.
022400
022500 1000-INICIAR-PROGRAMA-FIN.
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900 1100-CARGAR-MAESTRO.
023000
023100     OPEN INPUT TRANSACTION-MASTER.
023200
023300     EVALUATE TRUE
023400         WHEN FS-GASTOS-FILE-OK
023500              PERFORM 1110-LEER-MAESTRO
023600                 THRU 1110-LEER-MAESTRO-FIN
023700                 UNTIL FIN-ARCHIVO
023800              CLOSE TRANSACTION-MASTER
023900         WHEN FS-GASTOS-FILE-NFD
024000*             EL MAESTRO TODAVIA NO EXISTE: SE PROCESA VACIO
024100              CONTINUE
024200         WHEN OTHER
024300              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE GASTOS'
024400              DISPLAY 'FILE STATUS: ' FS-GASTOS
024500     END-EVALUATE.
024600
024700 1100-CARGAR-MAESTRO-FIN.
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100 1110-LEER-MAESTRO.
025200
025300*           TKT-0850: SE DEJA EL CORTE DE FIN DE ARCHIVO CON
025400*           GO TO AL EXIT DEL PARRAFO, AL ESTILO DE LECTURA
025500*           SECUENCIAL DE LA CASA, EN LUGAR DEL NOT AT END.
025600     READ TRANSACTION-MASTER
025700         AT END
025800              MOVE 'S' TO WS-FIN-ARCHIVO
025900              GO TO 1110-LEER-MAESTRO-FIN
026000     END-READ.
026100
026200     ADD 1 TO WS-CNT-REGISTROS.
026300     ADD 1 TO WS-77-CNT-LECTURAS-TOTAL.
026400     MOVE WS-GT-ID           TO
026500                  WS-TAB-ID (WS-CNT-REGISTROS).
026600     MOVE WS-GT-DESCRIPCION  TO
026700                  WS-TAB-DESCRIPCION (WS-CNT-REGISTROS).
026800     MOVE WS-GT-IMPORTE      TO
026900                  WS-TAB-IMPORTE (WS-CNT-REGISTROS).
027000     MOVE WS-GT-CATEGORIA    TO
027100                  WS-TAB-CATEGORIA (WS-CNT-REGISTROS).
027200     MOVE WS-GT-FECHA        TO
027300                  WS-TAB-FECHA (WS-CNT-REGISTROS).
027400     IF WS-GT-ID > WS-MAX-ID
027500        MOVE WS-GT-ID TO WS-MAX-ID
027600     END-IF.
027700
027800 1110-LEER-MAESTRO-FIN.
027900     EXIT.
028000
028100*----------------------------------------------------------------*
028200 2000-PROCESAR-OPERACION.
028300
028400     EVALUATE TRUE
028500         WHEN LK-TX-OP-ALTA
028600              PERFORM 2100-ALTA-GASTO
028700                 THRU 2100-ALTA-GASTO-FIN
028800         WHEN LK-TX-OP-LISTAR-TODOS
028900              PERFORM 2200-LISTAR-TODOS
029000                 THRU 2200-LISTAR-TODOS-FIN
029100         WHEN LK-TX-OP-LISTAR-MES
029200              PERFORM 2300-LISTAR-MES
029300                 THRU 2300-LISTAR-MES-FIN
029400         WHEN LK-TX-OP-OBTENER
029500              PERFORM 2400-OBTENER-GASTO
029600                 THRU 2400-OBTENER-GASTO-FIN
029700         WHEN LK-TX-OP-ACT-CATEGORIA
029800              PERFORM 2500-ACTUALIZAR-CATEGORIA
029900                 THRU 2500-ACTUALIZAR-CATEGORIA-FIN
030000         WHEN LK-TX-OP-ACT-DESCRIPCION
030100              PERFORM 2600-ACTUALIZAR-DESCRIPCION
030200                 THRU 2600-ACTUALIZAR-DESCRIPCION-FIN
030300         WHEN LK-TX-OP-BORRAR-ID
030400              PERFORM 2700-BORRAR-POR-ID
030500                 THRU 2700-BORRAR-POR-ID-FIN
030600         WHEN LK-TX-OP-BORRAR-TODOS
030700              PERFORM 2800-BORRAR-TODOS
030800                 THRU 2800-BORRAR-TODOS-FIN
030900         WHEN OTHER
031000              MOVE '10' TO LK-TX-COD-RETORNO
031100     END-EVALUATE.
031200
031300 2000-PROCESAR-OPERACION-FIN.
031400     EXIT.
031500
031600*----------------------------------------------------------------*
031700 2100-ALTA-GASTO.
031800
031900     ADD 1 TO WS-MAX-ID.
032000     ADD 1 TO WS-CNT-REGISTROS.
032100
032200     MOVE WS-MAX-ID               TO WS-TAB-ID (WS-CNT-REGISTROS).
032300     MOVE LK-TX-DESCRIPCION-NUEVA  TO
032400                        WS-TAB-DESCRIPCION (WS-CNT-REGISTROS).
032500     MOVE LK-TX-IMPORTE-NUEVO      TO
032600                        WS-TAB-IMPORTE (WS-CNT-REGISTROS).
032700     MOVE LK-TX-CATEGORIA-NUEVA    TO
032800                        WS-TAB-CATEGORIA (WS-CNT-REGISTROS).
032900     MOVE LK-TX-FECHA-NUEVA        TO
033000                        WS-TAB-FECHA (WS-CNT-REGISTROS).
033100
033200     MOVE WS-MAX-ID TO LK-TX-ID-GENERADO.
033300     MOVE 'S' TO WS-TABLA-MODIFICADA.
033400     MOVE '00' TO LK-TX-COD-RETORNO.
033500
033600 2100-ALTA-GASTO-FIN.
033700     EXIT.
033800
033900*----------------------------------------------------------------*
034000 2200-LISTAR-TODOS.
034100
034200     MOVE ZERO TO WS-IDX-SALIDA.
034300
034400     PERFORM 2210-COPIAR-UNA-SALIDA
034500        THRU 2210-COPIAR-UNA-SALIDA-FIN
034600        VARYING WS-IDX FROM 1 BY 1
034700          UNTIL WS-IDX > WS-CNT-REGISTROS.
034800
034900     MOVE WS-IDX-SALIDA TO LK-TX-CANT-RESULTADO.
035000     MOVE '00' TO LK-TX-COD-RETORNO.
035100
035200 2200-LISTAR-TODOS-FIN.
035300     EXIT.
035400
035500*----------------------------------------------------------------*
035600 2210-COPIAR-UNA-SALIDA.
035700
035800     ADD 1 TO WS-IDX-SALIDA.
035900     MOVE WS-TAB-ID (WS-IDX)          TO
036000                     LK-TX-TAB-ID (WS-IDX-SALIDA).
036100     MOVE WS-TAB-DESCRIPCION (WS-IDX) TO
036200                     LK-TX-TAB-DESCRIPCION (WS-IDX-SALIDA).
036300     MOVE WS-TAB-IMPORTE (WS-IDX)     TO
036400                     LK-TX-TAB-IMPORTE (WS-IDX-SALIDA).
036500     MOVE WS-TAB-CATEGORIA (WS-IDX)   TO
036600                     LK-TX-TAB-CATEGORIA (WS-IDX-SALIDA).
036700     MOVE WS-TAB-FECHA (WS-IDX)        TO
036800                     LK-TX-TAB-FECHA (WS-IDX-SALIDA).
036900
037000 2210-COPIAR-UNA-SALIDA-FIN.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400 2300-LISTAR-MES.
037500
037600     MOVE ZERO TO WS-IDX-SALIDA.
037700
037800     PERFORM 2310-COPIAR-SI-COINCIDE
037900        THRU 2310-COPIAR-SI-COINCIDE-FIN
038000        VARYING WS-IDX FROM 1 BY 1
038100          UNTIL WS-IDX > WS-CNT-REGISTROS.
038200
038300     MOVE WS-IDX-SALIDA TO LK-TX-CANT-RESULTADO.
038400     MOVE '00' TO LK-TX-COD-RETORNO.
038500
038600 2300-LISTAR-MES-FIN.
038700     EXIT.
038800
038900*----------------------------------------------------------------*
039000 2310-COPIAR-SI-COINCIDE.
039100
039200     IF WS-TAB-FECHA (WS-IDX) (1:7) = LK-TX-FILTRO-MES
039300        ADD 1 TO WS-IDX-SALIDA
039400        MOVE WS-TAB-ID (WS-IDX)          TO
039500                        LK-TX-TAB-ID (WS-IDX-SALIDA)
039600        MOVE WS-TAB-DESCRIPCION (WS-IDX) TO
039700                        LK-TX-TAB-DESCRIPCION (WS-IDX-SALIDA)
039800        MOVE WS-TAB-IMPORTE (WS-IDX)     TO
039900                        LK-TX-TAB-IMPORTE (WS-IDX-SALIDA)
040000        MOVE WS-TAB-CATEGORIA (WS-IDX)   TO
040100                        LK-TX-TAB-CATEGORIA (WS-IDX-SALIDA)
040200        MOVE WS-TAB-FECHA (WS-IDX)        TO
040300                        LK-TX-TAB-FECHA (WS-IDX-SALIDA)
040400     END-IF.
040500
040600 2310-COPIAR-SI-COINCIDE-FIN.
040700     EXIT.
040800
040900*----------------------------------------------------------------*
041000 2400-OBTENER-GASTO.
041100
041200     PERFORM 2410-BUSCAR-POR-ID
041300        THRU 2410-BUSCAR-POR-ID-FIN.
041400
041500     IF GASTO-HALLADO
041600        MOVE WS-TAB-ID (WS-IDX)          TO LK-TX-REG-ID
041700        MOVE WS-TAB-DESCRIPCION (WS-IDX) TO LK-TX-REG-DESCRIPCION
041800        MOVE WS-TAB-IMPORTE (WS-IDX)     TO LK-TX-REG-IMPORTE
041900        MOVE WS-TAB-CATEGORIA (WS-IDX)   TO LK-TX-REG-CATEGORIA
042000        MOVE WS-TAB-FECHA (WS-IDX)        TO LK-TX-REG-FECHA
042100        MOVE '00' TO LK-TX-COD-RETORNO
042200     ELSE
042300        MOVE '10' TO LK-TX-COD-RETORNO
042400     END-IF.
042500
042600 2400-OBTENER-GASTO-FIN.
042700     EXIT.
042800
042900*----------------------------------------------------------------*
043000*    BUSQUEDA SECUENCIAL EN LA TABLA EN MEMORIA POR ID.  DEJA EL
043100*    INDICE EN WS-IDX Y EL RESULTADO EN WS-GASTO-HALLADO.
043200*----------------------------------------------------------------*
043300 2410-BUSCAR-POR-ID.
043400
043500     MOVE 'N' TO WS-GASTO-HALLADO.
043600     MOVE ZERO TO WS-IDX.
043700
043800     PERFORM 2415-COMPARAR-ID
043900        THRU 2415-COMPARAR-ID-FIN
044000        VARYING WS-IDX FROM 1 BY 1
044100          UNTIL WS-IDX > WS-CNT-REGISTROS
044200             OR GASTO-HALLADO.
044300
044400     IF GASTO-HALLADO
044500        SUBTRACT 1 FROM WS-IDX
044600     END-IF.
044700
044800 2410-BUSCAR-POR-ID-FIN.
044900     EXIT.
045000
045100*----------------------------------------------------------------*
045200 2415-COMPARAR-ID.
045300
045400     IF WS-TAB-ID (WS-IDX) = LK-TX-ID-BUSCADO
045500        MOVE 'S' TO WS-GASTO-HALLADO
045600     END-IF.
045700
045800 2415-COMPARAR-ID-FIN.
045900     EXIT.
046000
046100*----------------------------------------------------------------*
046200 2500-ACTUALIZAR-CATEGORIA.
046300
046400     PERFORM 2510-VALIDAR-CATEGORIA
046500        THRU 2510-VALIDAR-CATEGORIA-FIN.
046600
046700     IF NOT CATEGORIA-VALIDA
046800        MOVE '20' TO LK-TX-COD-RETORNO
046900     ELSE
047000        PERFORM 2410-BUSCAR-POR-ID
047100           THRU 2410-BUSCAR-POR-ID-FIN
047200        IF GASTO-HALLADO
047300           MOVE LK-TX-CATEGORIA-NUEVA TO
047400                           WS-TAB-CATEGORIA (WS-IDX)
047500           MOVE 'S' TO WS-TABLA-MODIFICADA
047600           MOVE '00' TO LK-TX-COD-RETORNO
047700        ELSE
047800           MOVE '10' TO LK-TX-COD-RETORNO
047900        END-IF
048000     END-IF.
048100
048200 2500-ACTUALIZAR-CATEGORIA-FIN.
048300     EXIT.
048400
048500*----------------------------------------------------------------*
048600*    VALIDA LA CATEGORIA NUEVA CONTRA LOS 12 RUBROS DEFINIDOS
048700*    EN CATGASTO.  SE MANTIENE LA LISTA DUPLICADA AQUI PORQUE
048800*    ESTE TALLER NO UTILIZA COPYBOOKS DE TABLAS DE VALIDACION.
048900*----------------------------------------------------------------*
049000 2510-VALIDAR-CATEGORIA.
049100
049200     MOVE 'N' TO WS-CATEGORIA-VALIDA.
049300
049400     IF LK-TX-CATEGORIA-NUEVA = 'Alimentation'
049500        OR LK-TX-CATEGORIA-NUEVA = 'Restaurant'
049600        OR LK-TX-CATEGORIA-NUEVA = 'Boulangerie'
049700        OR LK-TX-CATEGORIA-NUEVA = 'Station de service'
049800        OR LK-TX-CATEGORIA-NUEVA = 'Transport'
049900        OR LK-TX-CATEGORIA-NUEVA = 'Logement'
050000        OR LK-TX-CATEGORIA-NUEVA = 'Sante'
050100        OR LK-TX-CATEGORIA-NUEVA = 'Shopping'
050200        OR LK-TX-CATEGORIA-NUEVA = 'Loisirs'
050300        OR LK-TX-CATEGORIA-NUEVA = 'Abonnements'
050400        OR LK-TX-CATEGORIA-NUEVA = 'Banque'
050500        OR LK-TX-CATEGORIA-NUEVA = 'Autres'
050600        MOVE 'S' TO WS-CATEGORIA-VALIDA
050700     END-IF.
050800
050900 2510-VALIDAR-CATEGORIA-FIN.
051000     EXIT.
051100
051200*----------------------------------------------------------------*
051300 2600-ACTUALIZAR-DESCRIPCION.
051400
051500     IF LK-TX-DESCRIPCION-NUEVA = SPACES
051600        MOVE '21' TO LK-TX-COD-RETORNO
051700     ELSE
051800        PERFORM 2410-BUSCAR-POR-ID
051900           THRU 2410-BUSCAR-POR-ID-FIN
052000        IF GASTO-HALLADO
052100           MOVE LK-TX-DESCRIPCION-NUEVA TO
052200                           WS-TAB-DESCRIPCION (WS-IDX)
052300           MOVE 'S' TO WS-TABLA-MODIFICADA
052400           MOVE '00' TO LK-TX-COD-RETORNO
052500        ELSE
052600           MOVE '10' TO LK-TX-COD-RETORNO
052700        END-IF
052800     END-IF.
052900
053000 2600-ACTUALIZAR-DESCRIPCION-FIN.
053100     EXIT.
053200
053300*----------------------------------------------------------------*
053400*    LA BAJA COMPACTA LA TABLA (TKT-0539): CADA ENTRADA POSTERIOR
053500*    AL GASTO ELIMINADO SE CORRE UNA POSICION HACIA ARRIBA.
053600*----------------------------------------------------------------*
053700 2700-BORRAR-POR-ID.
053800
053900     PERFORM 2410-BUSCAR-POR-ID
054000        THRU 2410-BUSCAR-POR-ID-FIN.
054100
054200     IF GASTO-NO-HALLADO
054300        MOVE '10' TO LK-TX-COD-RETORNO
054400     ELSE
054500        PERFORM 2710-COMPACTAR-UNA-POSICION
054600           THRU 2710-COMPACTAR-UNA-POSICION-FIN
054700           VARYING WS-IDX-2 FROM WS-IDX BY 1
054800             UNTIL WS-IDX-2 >= WS-CNT-REGISTROS
054900        SUBTRACT 1 FROM WS-CNT-REGISTROS
055000        MOVE 'S' TO WS-TABLA-MODIFICADA
055100        MOVE '00' TO LK-TX-COD-RETORNO
055200     END-IF.
055300
055400 2700-BORRAR-POR-ID-FIN.
055500     EXIT.
055600
055700*----------------------------------------------------------------*
055800 2710-COMPACTAR-UNA-POSICION.
055900
056000     MOVE WS-TAB-ID (WS-IDX-2 + 1)          TO
056100                     WS-TAB-ID (WS-IDX-2).
056200     MOVE WS-TAB-DESCRIPCION (WS-IDX-2 + 1) TO
056300                     WS-TAB-DESCRIPCION (WS-IDX-2).
056400     MOVE WS-TAB-IMPORTE (WS-IDX-2 + 1)     TO
056500                     WS-TAB-IMPORTE (WS-IDX-2).
056600     MOVE WS-TAB-CATEGORIA (WS-IDX-2 + 1)   TO
056700                     WS-TAB-CATEGORIA (WS-IDX-2).
056800     MOVE WS-TAB-FECHA (WS-IDX-2 + 1)        TO
056900                     WS-TAB-FECHA (WS-IDX-2).
057000
057100 2710-COMPACTAR-UNA-POSICION-FIN.
057200     EXIT.
057300
057400*----------------------------------------------------------------*
057500 2800-BORRAR-TODOS.
057600
057700     MOVE WS-CNT-REGISTROS TO LK-TX-CANT-RESULTADO.
057800     MOVE ZERO TO WS-CNT-REGISTROS.
057900     MOVE 'S' TO WS-TABLA-MODIFICADA.
058000     MOVE '00' TO LK-TX-COD-RETORNO.
058100
058200 2800-BORRAR-TODOS-FIN.
058300     EXIT.
058400
058500*----------------------------------------------------------------*
058600 9000-FINALIZAR-PROGRAMA.
058700
058800     IF WS-DEBUG-ACTIVO AND WS-CNT-REGISTROS > 0
058900        DISPLAY 'TXNMAINT - PRIMERA ENTRADA EN TABLA: '
059000                 WS-TAB-ENTRADA-TEXTO (1)
059100     END-IF.
059200
059300     IF TABLA-MODIFICADA
059400        PERFORM 9100-REESCRIBIR-MAESTRO
059500           THRU 9100-REESCRIBIR-MAESTRO-FIN
059600     END-IF.
059700
059800 9000-FINALIZAR-PROGRAMA-FIN.
059900     EXIT.
060000
060100*----------------------------------------------------------------*
060200 9100-REESCRIBIR-MAESTRO.
060300
060400     OPEN OUTPUT TRANSACTION-MASTER.
060500
060600     IF NOT FS-GASTOS-FILE-OK
060700        DISPLAY 'ERROR AL ABRIR EL MAESTRO DE GASTOS PARA '
060800                 'REESCRITURA'
060900        DISPLAY 'FILE STATUS: ' FS-GASTOS
061000     ELSE
061100        PERFORM 9110-GRABAR-UN-REGISTRO
061200           THRU 9110-GRABAR-UN-REGISTRO-FIN
061300           VARYING WS-IDX FROM 1 BY 1
061400             UNTIL WS-IDX > WS-CNT-REGISTROS
061500        CLOSE TRANSACTION-MASTER
061600     END-IF.
061700
061800 9100-REESCRIBIR-MAESTRO-FIN.
061900     EXIT.
062000
062100*----------------------------------------------------------------*
062200 9110-GRABAR-UN-REGISTRO.
062300
062400     MOVE WS-TAB-ID (WS-IDX)          TO WS-GT-ID.
062500     MOVE WS-TAB-DESCRIPCION (WS-IDX) TO WS-GT-DESCRIPCION.
062600     MOVE WS-TAB-IMPORTE (WS-IDX)     TO WS-GT-IMPORTE.
062700     MOVE WS-TAB-CATEGORIA (WS-IDX)   TO WS-GT-CATEGORIA.
062800     MOVE WS-TAB-FECHA (WS-IDX)        TO WS-GT-FECHA.
062900     WRITE WS-REG-GASTO.
063000
063100 9110-GRABAR-UN-REGISTRO-FIN.
063200     EXIT.
063300
063400*----------------------------------------------------------------*
063500
063600 END PROGRAM TXNMAINT.

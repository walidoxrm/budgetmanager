000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... PRESMANT                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... MANTENIMIENTO DEL MAESTRO DE PRESUPUESTOS      *
000600*                 (BUDGET-MASTER).  ALTA O REEMPLAZO POR CLAVE   *
000700*                 (CATEGORIA+MES+ANIO), LISTADO (TOTAL O POR     *
000800*                 MES/ANIO), MODIFICACION POR ID Y BAJA POR ID.  *
000900*                                                                *
001000******************************************************************
001100*                    HISTORIAL DE CAMBIOS                        *
001200******************************************************************
001300* 1995-03-08 CF TKT-0322 ALTA DEL PROGRAMA JUNTO CON EL MODULO   *TKT-0322
001400*            DE PRESUPUESTOS.  ALTA O REEMPLAZO Y LISTADO TOTAL. *TKT-0322
001500* 1999-07-22 CF TKT-0335 SE AGREGA EL LISTADO POR MES Y ANIO     *TKT-0335
001600*            (OPERACION LM), USADO POR EL INFORME DE PRESUPUESTO *TKT-0335
001700*            VS GASTO REAL.                                      *TKT-0335
001800* 2000-02-14 DA TKT-0350 SE AGREGA LA MODIFICACION DE UN         *TKT-0350
001900*            PRESUPUESTO EXISTENTE POR ID (OPERACION UP).        *TKT-0350
002000* 2000-11-06 DA TKT-0361 SE AGREGA LA BAJA POR ID                *TKT-0361
002100*            (OPERACION BI).                                     *TKT-0361
002200* 2003-05-19 NQ TKT-0440 SE CONFIRMA QUE EL ALTA SOBRE UNA CLAVE *TKT-0440
002300*            (CATEGORIA+MES+ANIO) EXISTENTE REEMPLAZA EL IMPORTE *TKT-0440
002400*            EN LUGAR DE DUPLICAR EL REGISTRO, A PEDIDO DE       *TKT-0440
002500*            CONTADURIA.                                         *TKT-0440
002600* 2011-08-25 MS TKT-0580 SE AGREGA EL SWITCH DE DEPURACION       *TKT-0580
002700*            (UPSI-0) PARA TRAZAR LAS OPERACIONES RECIBIDAS.     *TKT-0580
002800* 2023-10-05 RP TKT-0802 REVISION TP1 - SE DOCUMENTAN LAS 5      *TKT-0802
002900*            OPERACIONES DE MANTENIMIENTO SOPORTADAS.            *TKT-0802
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.          PRESMANT.
003300 AUTHOR.              C. FERREYRA.
003400 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
003500 DATE-WRITTEN.        08/03/1995.
003600 DATE-COMPILED.
003700 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
004400            OFF STATUS IS WS-DEBUG-INACTIVO.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT BUDGET-MASTER
005000         ASSIGN TO 'PRESUP.DAT'
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS FS-PRESUP.
005400
005500*----------------------------------------------------------------*
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD BUDGET-MASTER.
006000     COPY PRESUP.CPY.
006100
006200 01 FS-STATUS.
006300*----------------------------------------------------------------*
006400*   ** FILE STATUS DEL MAESTRO DE PRESUPUESTOS                   *
006500*----------------------------------------------------------------*
006600    05 FS-PRESUP PIC X(02).
006700       88 FS-PRESUP-FILE-OK VALUE '00'.
006800       88 FS-PRESUP-FILE-EOF VALUE '10'.
006900       88 FS-PRESUP-FILE-NFD VALUE '35'.
007000
007100*----------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300
007400 01 WS-INDICADORES.
007500    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
007600    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
007700    05 WS-FIN-ARCHIVO PIC X(01) VALUE 'N'.
007800       88 FIN-ARCHIVO VALUE 'S'.
007900    05 WS-PRESUP-HALLADO PIC X(01) VALUE 'N'.
008000       88 PRESUP-HALLADO VALUE 'S'.
008100       88 PRESUP-NO-HALLADO VALUE 'N'.
008200    05 WS-TABLA-MODIFICADA PIC X(01) VALUE 'N'.
008300       88 TABLA-MODIFICADA VALUE 'S'.
008400    05 FILLER PIC X(05) VALUE SPACES.
008500
008600 01 WS-CONTADORES.
008700    05 WS-CNT-REGISTROS PIC 9(04) COMP.
008800    05 WS-MAX-ID PIC 9(04) COMP.
008900    05 WS-IDX PIC 9(04) COMP.
009000    05 WS-IDX-2 PIC 9(04) COMP.
009100    05 WS-IDX-SALIDA PIC 9(04) COMP.
009200    05 FILLER PIC X(05) VALUE SPACES.
009300
009400*    VISTA ALFANUMERICA DEL CONTADOR DE REGISTROS, PARA VOLCADO
009500*    DE DEPURACION (UPSI-0) DE LOS CAMPOS COMP.
009600 01 WS-CONTADORES-EDITADOS REDEFINES WS-CONTADORES.
009700    05 WS-CNT-REGISTROS-EDIT-O PIC ZZZ9.
009800    05 FILLER PIC X(21).
009900
010000 01 WS-TABLA-MAESTRO.
010100    05 WS-TAB-ENTRADA OCCURS 500 TIMES
010200                       INDEXED BY WS-IDX-TAB.
010300       10 WS-TAB-ID PIC 9(04).
010400       10 WS-TAB-CATEGORIA PIC X(20).
010500       10 WS-TAB-IMPORTE PIC S9(07)V9(02).
010600       10 WS-TAB-MES PIC 9(02).
010700       10 WS-TAB-ANIO PIC 9(04).
010800
010900*    VISTA POR TEXTO DE CADA ENTRADA, SOLO PARA EL VOLCADO DE
011000*    DEPURACION (UPSI-0).  NO SE USA EN EL MANTENIMIENTO EN SI.
011100 01 WS-TABLA-MAESTRO-TEXTO REDEFINES WS-TABLA-MAESTRO.
011200    05 WS-TAB-ENTRADA-TEXTO OCCURS 500 TIMES PIC X(39).
011300
011400*    VISTA DE LA CLAVE UNICA CATEGORIA+MES+ANIO DE UNA ENTRADA
011500*    DE LA TABLA, USADA PARA COMPARAR CONTRA LA CLAVE NUEVA DE
011600*    UN ALTA SIN RECORRER CAMPO POR CAMPO.
011700 01 WS-CLAVE-NUEVA.
011800    05 WS-CLAVE-CATEGORIA PIC X(20).
011900    05 WS-CLAVE-MES PIC 9(02).
012000    05 WS-CLAVE-ANIO PIC 9(04).
012100
012200*    VISTA COMPACTA DE LA CLAVE COMO UN SOLO CAMPO ALFANUMERICO,
012300*    PARA EL VOLCADO DE DEPURACION (UPSI-0).
012400 01 WS-CLAVE-NUEVA-TEXTO REDEFINES WS-CLAVE-NUEVA.
012500    05 WS-CLAVE-TEXTO PIC X(26).
012600
012700*----------------------------------------------------------------*
012800 LINKAGE SECTION.
012900 01 LK-PRESMANT.
013000    05 LK-PR-OPERACION PIC X(02).
013100       88 LK-PR-OP-ALTA VALUE 'AL'.
013200       88 LK-PR-OP-LISTAR-TODOS VALUE 'LT'.
013300       88 LK-PR-OP-LISTAR-MES VALUE 'LM'.
013400       88 LK-PR-OP-ACTUALIZAR VALUE 'UP'.
013500       88 LK-PR-OP-BORRAR-ID VALUE 'BI'.
013600    05 LK-PR-FILTRO-MES PIC 9(02).
013700    05 LK-PR-FILTRO-ANIO PIC 9(04).
013800    05 LK-PR-ID-BUSCADO PIC 9(04).
013900    05 LK-PR-CATEGORIA-NUEVA PIC X(20).
014000    05 LK-PR-IMPORTE-NUEVO PIC S9(07)V9(02).
014100    05 LK-PR-MES-NUEVO PIC 9(02).
014200    05 LK-PR-ANIO-NUEVO PIC 9(04).
014300    05 LK-PR-ID-GENERADO PIC 9(04).
014400    05 LK-PR-COD-RETORNO PIC X(02).
014500       88 LK-PR-RETORNO-OK VALUE '00'.
014600       88 LK-PR-RETORNO-NO-HALLADO VALUE '10'.
014700    05 LK-PR-CANT-RESULTADO PIC 9(05).
014800    05 LK-PR-TABLA OCCURS 500 TIMES.
014900       10 LK-PR-TAB-ID PIC 9(04).
015000       10 LK-PR-TAB-CATEGORIA PIC X(20).
015100       10 LK-PR-TAB-IMPORTE PIC S9(07)V9(02).
015200       10 LK-PR-TAB-MES PIC 9(02).
015300       10 LK-PR-TAB-ANIO PIC 9(04).
015400*----------------------------------------------------------------*
015500 PROCEDURE DIVISION USING LK-PRESMANT.
015600*----------------------------------------------------------------*
015700
015800     PERFORM 1000-INICIAR-PROGRAMA
015900        THRU 1000-INICIAR-PROGRAMA-FIN.
016000
016100     PERFORM 2000-PROCESAR-OPERACION
016200        THRU 2000-PROCESAR-OPERACION-FIN.
016300
016400     PERFORM 9000-FINALIZAR-PROGRAMA
016500        THRU 9000-FINALIZAR-PROGRAMA-FIN.
016600
016700     EXIT PROGRAM.
016800*----------------------------------------------------------------*
016900 1000-INICIAR-PROGRAMA.
017000
017100     MOVE '00' TO LK-PR-COD-RETORNO.
017200     MOVE ZERO TO LK-PR-CANT-RESULTADO.
017300     MOVE ZERO TO WS-CNT-REGISTROS.
017400     MOVE ZERO TO WS-MAX-ID.
017500     MOVE 'N'  TO WS-TABLA-MODIFICADA.
017600
017700     IF WS-DEBUG-ACTIVO
017800        DISPLAY 'PRESMANT - OPERACION RECIBIDA: '
017900                 LK-PR-OPERACION
018000     END-IF.
018100
018200     PERFORM 1100-CARGAR-MAESTRO
018300        THRU 1100-CARGAR-MAESTRO-FIN.
018400
018500 1000-INICIAR-PROGRAMA-FIN.
018600     EXIT.
018700
018800*----------------------------------------------------------------*
018900 1100-CARGAR-MAESTRO.
019000
019100     OPEN INPUT BUDGET-MASTER.
019200
019300     EVALUATE TRUE
019400         WHEN FS-PRESUP-FILE-OK
019500              PERFORM 1110-LEER-MAESTRO
019600                 THRU 1110-LEER-MAESTRO-FIN
019700                 UNTIL FIN-ARCHIVO
019800              CLOSE BUDGET-MASTER
019900         WHEN FS-PRESUP-FILE-NFD
020000*             EL MAESTRO TODAVIA NO EXISTE: SE PROCESA VACIO
020100              CONTINUE
020200         WHEN OTHER
020300              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE PRESUPUESTOS'
020400              DISPLAY 'FILE STATUS: ' FS-PRESUP
020500     END-EVALUATE.
020600
020700 1100-CARGAR-MAESTRO-FIN.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100 1110-LEER-MAESTRO.
021200
021300     READ BUDGET-MASTER
021400         AT END
021500              MOVE 'S' TO WS-FIN-ARCHIVO
021600         NOT AT END
021700              ADD 1 TO WS-CNT-REGISTROS
021800              MOVE WS-PR-ID             TO
021900                           WS-TAB-ID (WS-CNT-REGISTROS)
022000              MOVE WS-PR-CATEGORIA      TO
022100                           WS-TAB-CATEGORIA (WS-CNT-REGISTROS)
022200              MOVE WS-PR-IMPORTE         TO
022300                           WS-TAB-IMPORTE (WS-CNT-REGISTROS)
022400              MOVE WS-PR-MES             TO
022500                           WS-TAB-MES (WS-CNT-REGISTROS)
022600              MOVE WS-PR-ANIO            TO
022700                           WS-TAB-ANIO (WS-CNT-REGISTROS)
022800              IF WS-PR-ID > WS-MAX-ID
022900                 MOVE WS-PR-ID TO WS-MAX-ID
023000              END-IF
023100     END-READ.
023200
023300 1110-LEER-MAESTRO-FIN.
023400     EXIT.
023500
023600*----------------------------------------------------------------*
023700 2000-PROCESAR-OPERACION.
023800
023900     EVALUATE TRUE
024000         WHEN LK-PR-OP-ALTA
024100              PERFORM 2100-ALTA-O-REEMPLAZO
024200                 THRU 2100-ALTA-O-REEMPLAZO-FIN
024300         WHEN LK-PR-OP-LISTAR-TODOS
024400              PERFORM 2200-LISTAR-TODOS
024500                 THRU 2200-LISTAR-TODOS-FIN
024600         WHEN LK-PR-OP-LISTAR-MES
024700              PERFORM 2300-LISTAR-MES-ANIO
024800                 THRU 2300-LISTAR-MES-ANIO-FIN
024900         WHEN LK-PR-OP-ACTUALIZAR
025000              PERFORM 2400-ACTUALIZAR-POR-ID
025100                 THRU 2400-ACTUALIZAR-POR-ID-FIN
025200         WHEN LK-PR-OP-BORRAR-ID
025300              PERFORM 2500-BORRAR-POR-ID
025400                 THRU 2500-BORRAR-POR-ID-FIN
025500         WHEN OTHER
025600              MOVE '10' TO LK-PR-COD-RETORNO
025700     END-EVALUATE.
025800
025900 2000-PROCESAR-OPERACION-FIN.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300*    ALTA O REEMPLAZO: SI LA CLAVE CATEGORIA+MES+ANIO YA EXISTE  *
026400*    EN LA TABLA SE REEMPLAZA EL IMPORTE; SI NO, SE AGREGA UNA   *
026500*    ENTRADA NUEVA CON ID CORRELATIVO (TKT-0440).                *
026600*----------------------------------------------------------------*
026700 2100-ALTA-O-REEMPLAZO.
026800
026900     MOVE LK-PR-CATEGORIA-NUEVA TO WS-CLAVE-CATEGORIA.
027000     MOVE LK-PR-MES-NUEVO       TO WS-CLAVE-MES.
027100     MOVE LK-PR-ANIO-NUEVO      TO WS-CLAVE-ANIO.
027200
027300     PERFORM 2110-BUSCAR-POR-CLAVE
027400        THRU 2110-BUSCAR-POR-CLAVE-FIN.
027500
027600     IF PRESUP-HALLADO
027700        MOVE LK-PR-IMPORTE-NUEVO TO WS-TAB-IMPORTE (WS-IDX)
027800        MOVE WS-TAB-ID (WS-IDX)  TO LK-PR-ID-GENERADO
027900        IF WS-DEBUG-ACTIVO
028000           DISPLAY 'PRESMANT - CLAVE REEMPLAZADA: '
028100                    WS-CLAVE-TEXTO
028200        END-IF
028300     ELSE
028400        ADD 1 TO WS-MAX-ID
028500        ADD 1 TO WS-CNT-REGISTROS
028600        MOVE WS-MAX-ID             TO
028700                        WS-TAB-ID (WS-CNT-REGISTROS)
028800        MOVE LK-PR-CATEGORIA-NUEVA TO
028900                        WS-TAB-CATEGORIA (WS-CNT-REGISTROS)
029000        MOVE LK-PR-IMPORTE-NUEVO    TO
029100                        WS-TAB-IMPORTE (WS-CNT-REGISTROS)
029200        MOVE LK-PR-MES-NUEVO        TO
029300                        WS-TAB-MES (WS-CNT-REGISTROS)
029400        MOVE LK-PR-ANIO-NUEVO       TO
029500                        WS-TAB-ANIO (WS-CNT-REGISTROS)
029600        MOVE WS-MAX-ID TO LK-PR-ID-GENERADO
029700     END-IF.
029800
029900     MOVE 'S' TO WS-TABLA-MODIFICADA.
030000     MOVE '00' TO LK-PR-COD-RETORNO.
030100
030200 2100-ALTA-O-REEMPLAZO-FIN.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600 2110-BUSCAR-POR-CLAVE.
030700
030800     MOVE 'N' TO WS-PRESUP-HALLADO.
030900     MOVE ZERO TO WS-IDX.
031000
031100     PERFORM 2115-COMPARAR-CLAVE
031200        THRU 2115-COMPARAR-CLAVE-FIN
031300        VARYING WS-IDX FROM 1 BY 1
031400          UNTIL WS-IDX > WS-CNT-REGISTROS
031500             OR PRESUP-HALLADO.
031600
031700     IF PRESUP-HALLADO
031800        SUBTRACT 1 FROM WS-IDX
031900     END-IF.
032000
032100 2110-BUSCAR-POR-CLAVE-FIN.
032200     EXIT.
032300
032400*----------------------------------------------------------------*
032500 2115-COMPARAR-CLAVE.
032600
032700     IF WS-TAB-CATEGORIA (WS-IDX) = WS-CLAVE-CATEGORIA
032800        AND WS-TAB-MES (WS-IDX)    = WS-CLAVE-MES
032900        AND WS-TAB-ANIO (WS-IDX)   = WS-CLAVE-ANIO
033000        MOVE 'S' TO WS-PRESUP-HALLADO
033100     END-IF.
033200
033300 2115-COMPARAR-CLAVE-FIN.
033400     EXIT.
033500
033600*----------------------------------------------------------------*
033700 2200-LISTAR-TODOS.
033800
033900     MOVE ZERO TO WS-IDX-SALIDA.
034000
034100     PERFORM 2210-COPIAR-UNA-SALIDA
034200        THRU 2210-COPIAR-UNA-SALIDA-FIN
034300        VARYING WS-IDX FROM 1 BY 1
034400          UNTIL WS-IDX > WS-CNT-REGISTROS.
034500
034600     MOVE WS-IDX-SALIDA TO LK-PR-CANT-RESULTADO.
034700     MOVE '00' TO LK-PR-COD-RETORNO.
034800
034900 2200-LISTAR-TODOS-FIN.
035000     EXIT.
035100
035200*----------------------------------------------------------------*
035300 2210-COPIAR-UNA-SALIDA.
035400
035500     ADD 1 TO WS-IDX-SALIDA.
035600     MOVE WS-TAB-ID (WS-IDX)        TO
035700                     LK-PR-TAB-ID (WS-IDX-SALIDA).
035800     MOVE WS-TAB-CATEGORIA (WS-IDX) TO
035900                     LK-PR-TAB-CATEGORIA (WS-IDX-SALIDA).
036000     MOVE WS-TAB-IMPORTE (WS-IDX)    TO
036100                     LK-PR-TAB-IMPORTE (WS-IDX-SALIDA).
036200     MOVE WS-TAB-MES (WS-IDX)        TO
036300                     LK-PR-TAB-MES (WS-IDX-SALIDA).
036400     MOVE WS-TAB-ANIO (WS-IDX)       TO
036500                     LK-PR-TAB-ANIO (WS-IDX-SALIDA).
036600
036700 2210-COPIAR-UNA-SALIDA-FIN.
036800     EXIT.
036900
037000*----------------------------------------------------------------*
037100 2300-LISTAR-MES-ANIO.
037200
037300     MOVE ZERO TO WS-IDX-SALIDA.
037400
037500     PERFORM 2310-COPIAR-SI-COINCIDE
037600        THRU 2310-COPIAR-SI-COINCIDE-FIN
037700        VARYING WS-IDX FROM 1 BY 1
037800          UNTIL WS-IDX > WS-CNT-REGISTROS.
037900
038000     MOVE WS-IDX-SALIDA TO LK-PR-CANT-RESULTADO.
038100     MOVE '00' TO LK-PR-COD-RETORNO.
038200
038300 2300-LISTAR-MES-ANIO-FIN.
038400     EXIT.
038500
038600*----------------------------------------------------------------*
038700 2310-COPIAR-SI-COINCIDE.
038800
038900     IF WS-TAB-MES (WS-IDX)  = LK-PR-FILTRO-MES
039000        AND WS-TAB-ANIO (WS-IDX) = LK-PR-FILTRO-ANIO
039100        ADD 1 TO WS-IDX-SALIDA
039200        MOVE WS-TAB-ID (WS-IDX)        TO
039300                        LK-PR-TAB-ID (WS-IDX-SALIDA)
039400        MOVE WS-TAB-CATEGORIA (WS-IDX) TO
039500                        LK-PR-TAB-CATEGORIA (WS-IDX-SALIDA)
039600        MOVE WS-TAB-IMPORTE (WS-IDX)    TO
039700                        LK-PR-TAB-IMPORTE (WS-IDX-SALIDA)
039800        MOVE WS-TAB-MES (WS-IDX)        TO
039900                        LK-PR-TAB-MES (WS-IDX-SALIDA)
040000        MOVE WS-TAB-ANIO (WS-IDX)       TO
040100                        LK-PR-TAB-ANIO (WS-IDX-SALIDA)
040200     END-IF.
040300
040400 2310-COPIAR-SI-COINCIDE-FIN.
040500     EXIT.
040600
040700*----------------------------------------------------------------*
040800 2400-ACTUALIZAR-POR-ID.
040900
041000     PERFORM 2410-BUSCAR-POR-ID
041100        THRU 2410-BUSCAR-POR-ID-FIN.
041200
041300     IF PRESUP-NO-HALLADO
041400        MOVE '10' TO LK-PR-COD-RETORNO
041500     ELSE
041600        MOVE LK-PR-CATEGORIA-NUEVA TO WS-TAB-CATEGORIA (WS-IDX)
041700        MOVE LK-PR-IMPORTE-NUEVO    TO WS-TAB-IMPORTE (WS-IDX)
041800        MOVE LK-PR-MES-NUEVO        TO WS-TAB-MES (WS-IDX)
041900        MOVE LK-PR-ANIO-NUEVO       TO WS-TAB-ANIO (WS-IDX)
042000        MOVE 'S' TO WS-TABLA-MODIFICADA
042100        MOVE '00' TO LK-PR-COD-RETORNO
042200     END-IF.
042300
042400 2400-ACTUALIZAR-POR-ID-FIN.
042500     EXIT.
042600
042700*----------------------------------------------------------------*
042800 2410-BUSCAR-POR-ID.
042900
043000     MOVE 'N' TO WS-PRESUP-HALLADO.
043100     MOVE ZERO TO WS-IDX.
043200
043300     PERFORM 2415-COMPARAR-ID
043400        THRU 2415-COMPARAR-ID-FIN
043500        VARYING WS-IDX FROM 1 BY 1
043600          UNTIL WS-IDX > WS-CNT-REGISTROS
043700             OR PRESUP-HALLADO.
043800
043900     IF PRESUP-HALLADO
044000        SUBTRACT 1 FROM WS-IDX
044100     END-IF.
044200
044300 2410-BUSCAR-POR-ID-FIN.
044400     EXIT.
044500
044600*----------------------------------------------------------------*
044700 2415-COMPARAR-ID.
044800
044900     IF WS-TAB-ID (WS-IDX) = LK-PR-ID-BUSCADO
045000        MOVE 'S' TO WS-PRESUP-HALLADO
045100     END-IF.
045200
045300 2415-COMPARAR-ID-FIN.
045400     EXIT.
045500
045600*----------------------------------------------------------------*
045700 2500-BORRAR-POR-ID.
045800
045900     PERFORM 2410-BUSCAR-POR-ID
046000        THRU 2410-BUSCAR-POR-ID-FIN.
046100
046200     IF PRESUP-NO-HALLADO
046300        MOVE '10' TO LK-PR-COD-RETORNO
046400     ELSE
046500        PERFORM 2510-COMPACTAR-UNA-POSICION
046600           THRU 2510-COMPACTAR-UNA-POSICION-FIN
046700           VARYING WS-IDX-2 FROM WS-IDX BY 1
046800             UNTIL WS-IDX-2 >= WS-CNT-REGISTROS
046900        SUBTRACT 1 FROM WS-CNT-REGISTROS
047000        MOVE 'S' TO WS-TABLA-MODIFICADA
047100        MOVE '00' TO LK-PR-COD-RETORNO
047200     END-IF.
047300
047400 2500-BORRAR-POR-ID-FIN.
047500     EXIT.
047600
047700*----------------------------------------------------------------*
047800 2510-COMPACTAR-UNA-POSICION.
047900
048000     MOVE WS-TAB-ID (WS-IDX-2 + 1)        TO
048100                     WS-TAB-ID (WS-IDX-2).
048200     MOVE WS-TAB-CATEGORIA (WS-IDX-2 + 1) TO
048300                     WS-TAB-CATEGORIA (WS-IDX-2).
048400     MOVE WS-TAB-IMPORTE (WS-IDX-2 + 1)    TO
048500                     WS-TAB-IMPORTE (WS-IDX-2).
048600     MOVE WS-TAB-MES (WS-IDX-2 + 1)        TO
048700                     WS-TAB-MES (WS-IDX-2).
048800     MOVE WS-TAB-ANIO (WS-IDX-2 + 1)       TO
048900                     WS-TAB-ANIO (WS-IDX-2).
049000
049100 2510-COMPACTAR-UNA-POSICION-FIN.
049200     EXIT.
049300
049400*----------------------------------------------------------------*
049500 9000-FINALIZAR-PROGRAMA.
049600
049700     IF WS-DEBUG-ACTIVO AND WS-CNT-REGISTROS > 0
049800        DISPLAY 'PRESMANT - PRIMERA ENTRADA EN TABLA: '
049900                 WS-TAB-ENTRADA-TEXTO (1)
050000     END-IF.
050100
050200     IF TABLA-MODIFICADA
050300        PERFORM 9100-REESCRIBIR-MAESTRO
050400           THRU 9100-REESCRIBIR-MAESTRO-FIN
050500     END-IF.
050600
050700 9000-FINALIZAR-PROGRAMA-FIN.
050800     EXIT.
050900
051000*----------------------------------------------------------------*
051100 9100-REESCRIBIR-MAESTRO.
051200
051300     OPEN OUTPUT BUDGET-MASTER.
051400
051500     IF NOT FS-PRESUP-FILE-OK
051600        DISPLAY 'ERROR AL ABRIR EL MAESTRO DE PRESUPUESTOS '
051700                 'PARA REESCRITURA'
051800        DISPLAY 'FILE STATUS: ' FS-PRESUP
051900     ELSE
052000        PERFORM 9110-GRABAR-UN-REGISTRO
052100           THRU 9110-GRABAR-UN-REGISTRO-FIN
052200           VARYING WS-IDX FROM 1 BY 1
052300             UNTIL WS-IDX > WS-CNT-REGISTROS
052400        CLOSE BUDGET-MASTER
052500     END-IF.
052600
052700 9100-REESCRIBIR-MAESTRO-FIN.
052800     EXIT.
052900
053000*----------------------------------------------------------------*
053100 9110-GRABAR-UN-REGISTRO.
053200
053300     MOVE WS-TAB-ID (WS-IDX)         TO WS-PR-ID.
053400     MOVE WS-TAB-CATEGORIA (WS-IDX)  TO WS-PR-CATEGORIA.
053500     MOVE WS-TAB-IMPORTE (WS-IDX)     TO WS-PR-IMPORTE.
053600     MOVE WS-TAB-MES (WS-IDX)         TO WS-PR-MES.
053700     MOVE WS-TAB-ANIO (WS-IDX)        TO WS-PR-ANIO.
053800     WRITE WS-REG-PRESUPUESTO.
053900
054000 9110-GRABAR-UN-REGISTRO-FIN.
054100     EXIT.
054200
054300*----------------------------------------------------------------*
054400
054500 END PROGRAM PRESMANT.

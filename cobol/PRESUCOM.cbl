000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... PRESUCOM                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... COMPARA, PARA UN MES Y ANIO DADOS, EL          *
000600*                 PRESUPUESTO DE CADA CATEGORIA CONTRA EL GASTO  *
000700*                 REAL DE ESE MES: GASTADO, DISPONIBLE Y         *
000800*                 PORCENTAJE CONSUMIDO.  EMITE EL BUDGET-REPORT. *
000900*                                                                *
001000******************************************************************
001100*                    HISTORIAL DE CAMBIOS                        *
001200******************************************************************
001300* 1995-04-12 RP TKT-0334 ALTA DEL PROGRAMA.                      *TKT-0334
001400*            COMPARA PRESUPUESTO CONTRA GASTO REAL POR MES.      *TKT-0334
001500* 2000-02-09 DA TKT-0349 SE AGREGA EL PIE CON LA CANTIDAD DE     *TKT-0349
001600*            PRESUPUESTOS INFORMADOS.                            *TKT-0349
001700* 2001-11-05 MS TKT-0378 SE ACEPTA EL FILTRO DE MES/ANIO POR     *TKT-0378
001800*            CONSOLA (WS-PARM-MES/WS-PARM-ANIO) EN LUGAR DE      *TKT-0378
001900*            PROCESAR SIEMPRE EL MES EN CURSO.                   *TKT-0378
002000* 2009-06-30 NQ TKT-0523 EL DISPONIBLE SE IMPRIME CON SIGNO      *TKT-0523
002100*            CUANDO EL GASTO SUPERA AL PRESUPUESTO.              *TKT-0523
002200* 2013-08-19 MS TKT-0611 SE FIJA EL PORCENTAJE CONSUMIDO EN      *TKT-0611
002300*            CERO CUANDO EL PRESUPUESTO ES CERO O NEGATIVO, EN   *TKT-0611
002400*            VEZ DE DIVIDIR POR CERO.                            *TKT-0611
002500* 2017-05-02 CF TKT-0679 SE AGREGA EL SWITCH DE DEPURACION       *TKT-0679
002600*            (UPSI-0) PARA VOLCAR GASTADO/REMANENTE/PORCENTAJE   *TKT-0679
002700*            DE CADA RUBRO PROCESADO.                            *TKT-0679
002800* 2023-10-06 CF TKT-0804 REVISION TP2 - SE DOCUMENTA EL CALCULO  *TKT-0804
002900*            DE GASTADO/DISPONIBLE/PORCENTAJE POR CATEGORIA.     *TKT-0804
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.          PRESUCOM.
003300 AUTHOR.              R. PAZ.
003400 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
003500 DATE-WRITTEN.        12/04/1995.
003600 DATE-COMPILED.
003700 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
004400            OFF STATUS IS WS-DEBUG-INACTIVO.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT BUDGET-REPORT
005000         ASSIGN TO 'PRESUP.LST'
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-PRESUP-RPT.
005300
005400*----------------------------------------------------------------*
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD BUDGET-REPORT.
005900     COPY PRESRPT.
006000
006100 01 FS-STATUS.
006200    05 FS-PRESUP-RPT PIC X(02).
006300       88 FS-PRESUP-RPT-FILE-OK VALUE '00'.
006400
006500*----------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700
006800 01 WS-INDICADORES.
006900    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
007000    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
007100    05 FILLER PIC X(05) VALUE SPACES.
007200
007300 01 WS-PARAMETROS.
007400    05 WS-PARM-MES PIC 9(02) VALUE ZERO.
007500    05 WS-PARM-ANIO PIC 9(04) VALUE ZERO.
007600
007700*    MISMO FILTRO, EN FORMATO 'AAAA-MM' PARA CONSULTAR EL        *
007800*    MAESTRO DE GASTOS POR TXNMAINT.                             *
007900 01 WS-FILTRO-TRABAJO.
008000    05 WS-FILTRO-AAAA-MM PIC X(07) VALUE SPACES.
008100
008200*    VISTA DEL FILTRO AAAA-MM EN SUS COMPONENTES, PARA EL
008300*    VOLCADO DE DEPURACION (UPSI-0).
008400 01 WS-FILTRO-PARTES REDEFINES WS-FILTRO-TRABAJO.
008500    05 WS-FILTRO-PARTES-ANIO PIC X(04).
008600    05 WS-FILTRO-PARTES-GUION PIC X(01).
008700    05 WS-FILTRO-PARTES-MES PIC X(02).
008800
008900 01 WS-SUBINDICES.
009000    05 WS-IDX-PRES PIC 9(04) COMP.
009100    05 WS-IDX-TXN PIC 9(04) COMP.
009200
009300 01 WS-ACUMULADOR-CATEGORIA.
009400    05 WS-AC-GASTADO PIC S9(07)V9(02) VALUE ZERO.
009500
009600*    VISTA EDITADA DEL ACUMULADOR, PARA EL VOLCADO DE
009700*    DEPURACION (UPSI-0) DE CADA PRESUPUESTO PROCESADO.
009800 01 WS-AC-GASTADO-EDIT REDEFINES WS-ACUMULADOR-CATEGORIA.
009900    05 WS-AC-GASTADO-EDIT-O PIC ---,ZZ9.99.
010000
010100 01 WS-CALCULO-LINEA.
010200    05 WS-CAL-REMANENTE PIC S9(07)V9(02) VALUE ZERO.
010300    05 WS-CAL-PCT PIC 9(03)V9(02) VALUE ZERO.
010400
010500*    VISTA EDITADA DEL CALCULO DE LINEA, PARA EL VOLCADO DE
010600*    DEPURACION (UPSI-0) DE CADA PRESUPUESTO PROCESADO.
010700 01 WS-CALCULO-LINEA-EDIT REDEFINES WS-CALCULO-LINEA.
010800    05 WS-CAL-REMANENTE-EDIT-O PIC ---,ZZ9.99.
010900    05 WS-CAL-PCT-EDIT-O PIC ZZ9.99.
011000
011100 01 WS-PRESMANT-PARM.
011200    05 WS-PR-OPERACION PIC X(02).
011300    05 WS-PR-FILTRO-MES PIC 9(02).
011400    05 WS-PR-FILTRO-ANIO PIC 9(04).
011500    05 WS-PR-ID-BUSCADO PIC 9(04).
011600    05 WS-PR-CATEGORIA-NUEVA PIC X(20).
011700    05 WS-PR-IMPORTE-NUEVO PIC S9(07)V9(02).
011800    05 WS-PR-MES-NUEVO PIC 9(02).
011900    05 WS-PR-ANIO-NUEVO PIC 9(04).
012000    05 WS-PR-ID-GENERADO PIC 9(04).
012100    05 WS-PR-COD-RETORNO PIC X(02).
012200    05 WS-PR-CANT-RESULTADO PIC 9(05).
012300    05 WS-PR-TABLA OCCURS 500 TIMES.
012400       10 WS-PR-TAB-ID PIC 9(04).
012500       10 WS-PR-TAB-CATEGORIA PIC X(20).
012600       10 WS-PR-TAB-IMPORTE PIC S9(07)V9(02).
012700       10 WS-PR-TAB-MES PIC 9(02).
012800       10 WS-PR-TAB-ANIO PIC 9(04).
012900
013000 01 WS-TXNMAINT-PARM.
013100    05 WS-TX-OPERACION PIC X(02).
013200    05 WS-TX-FILTRO-MES PIC X(07).
013300    05 WS-TX-ID-BUSCADO PIC 9(06).
013400    05 WS-TX-CATEGORIA-NUEVA PIC X(20).
013500    05 WS-TX-DESCRIPCION-NUEVA PIC X(40).
013600    05 WS-TX-IMPORTE-NUEVO PIC S9(07)V9(02).
013700    05 WS-TX-FECHA-NUEVA PIC X(10).
013800    05 WS-TX-ID-GENERADO PIC 9(06).
013900    05 WS-TX-COD-RETORNO PIC X(02).
014000    05 WS-TX-CANT-RESULTADO PIC 9(05).
014100    05 WS-TX-REG-UNICO.
014200       10 WS-TX-REG-ID PIC 9(06).
014300       10 WS-TX-REG-DESCRIPCION PIC X(40).
014400       10 WS-TX-REG-IMPORTE PIC S9(07)V9(02).
014500       10 WS-TX-REG-CATEGORIA PIC X(20).
014600       10 WS-TX-REG-FECHA PIC X(10).
014700    05 WS-TX-TABLA OCCURS 2000 TIMES.
014800       10 WS-TX-TAB-ID PIC 9(06).
014900       10 WS-TX-TAB-DESCRIPCION PIC X(40).
015000       10 WS-TX-TAB-IMPORTE PIC S9(07)V9(02).
015100       10 WS-TX-TAB-CATEGORIA PIC X(20).
015200       10 WS-TX-TAB-FECHA PIC X(10).
015300
015400*----------------------------------------------------------------*
015500 PROCEDURE DIVISION.
015600*----------------------------------------------------------------*
015700
015800     PERFORM 1000-INICIAR-PROGRAMA
015900        THRU 1000-INICIAR-PROGRAMA-FIN.
016000
016100     PERFORM 2000-OBTENER-DATOS
016200        THRU 2000-OBTENER-DATOS-FIN.
016300
016400     PERFORM 3000-IMPRIMIR-INFORME
016500        THRU 3000-IMPRIMIR-INFORME-FIN.
016600
016700     PERFORM 9000-FINALIZAR-PROGRAMA
016800        THRU 9000-FINALIZAR-PROGRAMA-FIN.
016900
017000     STOP RUN.
017100*----------------------------------------------------------------*
017200 1000-INICIAR-PROGRAMA.
017300
017400     OPEN OUTPUT BUDGET-REPORT.
017500
017600     DISPLAY 'PRESUCOM - MES A COMPARAR (MM): ' WITH NO ADVANCING.
017700     ACCEPT WS-PARM-MES FROM CONSOLE.
017800     DISPLAY 'PRESUCOM - ANIO A COMPARAR (AAAA): '
017900              WITH NO ADVANCING.
018000     ACCEPT WS-PARM-ANIO FROM CONSOLE.
018100
018200     STRING WS-PARM-ANIO       DELIMITED BY SIZE
018300            '-'                DELIMITED BY SIZE
018400            WS-PARM-MES         DELIMITED BY SIZE
018500       INTO WS-FILTRO-AAAA-MM.
018600
018700     IF WS-DEBUG-ACTIVO
018800        DISPLAY 'PRESUCOM - FILTRO ANIO/MES: '
018900                 WS-FILTRO-PARTES-ANIO '/' WS-FILTRO-PARTES-MES
019000     END-IF.
019100
019200 1000-INICIAR-PROGRAMA-FIN.
019300     EXIT.
019400
019500*----------------------------------------------------------------*
019600 2000-OBTENER-DATOS.
019700
019800     MOVE 'LM' TO WS-PR-OPERACION.
019900     MOVE WS-PARM-MES TO WS-PR-FILTRO-MES.
020000     MOVE WS-PARM-ANIO TO WS-PR-FILTRO-ANIO.
020100     CALL 'PRESMANT' USING WS-PRESMANT-PARM.
020200
020300     MOVE 'LM' TO WS-TX-OPERACION.
020400     MOVE WS-FILTRO-AAAA-MM TO WS-TX-FILTRO-MES.
020500     CALL 'TXNMAINT' USING WS-TXNMAINT-PARM.
020600
020700 2000-OBTENER-DATOS-FIN.
020800     EXIT.
020900
021000*----------------------------------------------------------------*
021100 3000-IMPRIMIR-INFORME.
021200
021300     MOVE WS-PARM-MES  TO WS-ENC-PR-MES.
021400     MOVE WS-PARM-ANIO TO WS-ENC-PR-ANIO.
021500
021600     WRITE WS-SAL-INFORME-PRESUP FROM WS-LIN-PR-ENCABEZADO-1.
021700     WRITE WS-SAL-INFORME-PRESUP FROM WS-LIN-PR-ENCABEZADO-2.
021800     WRITE WS-SAL-INFORME-PRESUP FROM WS-LIN-PR-SEPARADOR.
021900     WRITE WS-SAL-INFORME-PRESUP FROM WS-LIN-PR-DET-ENCABEZADO.
022000
022100     PERFORM 3050-PROCESAR-UN-PRESUPUESTO
022200        THRU 3050-PROCESAR-UN-PRESUPUESTO-FIN
022300        VARYING WS-IDX-PRES FROM 1 BY 1
022400          UNTIL WS-IDX-PRES > WS-PR-CANT-RESULTADO.
022500
022600     WRITE WS-SAL-INFORME-PRESUP FROM WS-LIN-PR-SEPARADOR.
022700     MOVE WS-PR-CANT-RESULTADO TO WS-PIE-CANT.
022800     WRITE WS-SAL-INFORME-PRESUP FROM WS-LIN-PR-PIE.
022900
023000 3000-IMPRIMIR-INFORME-FIN.
023100     EXIT.
023200
023300*----------------------------------------------------------------*
023400 3050-PROCESAR-UN-PRESUPUESTO.
023500
023600     PERFORM 3100-CALCULAR-GASTADO
023700        THRU 3100-CALCULAR-GASTADO-FIN.
023800     PERFORM 3200-CALCULAR-LINEA
023900        THRU 3200-CALCULAR-LINEA-FIN.
024000     PERFORM 3300-ESCRIBIR-LINEA
024100        THRU 3300-ESCRIBIR-LINEA-FIN.
024200
024300 3050-PROCESAR-UN-PRESUPUESTO-FIN.
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700*    SUMA, DENTRO DEL MES CONSULTADO, TODOS LOS GASTOS CUYA      *
024800*    CATEGORIA COINCIDE CON LA DEL PRESUPUESTO WS-IDX-PRES.      *
024900*----------------------------------------------------------------*
025000 3100-CALCULAR-GASTADO.
025100
025200     MOVE ZERO TO WS-AC-GASTADO.
025300
025400     PERFORM 3150-ACUMULAR-SI-COINCIDE
025500        THRU 3150-ACUMULAR-SI-COINCIDE-FIN
025600        VARYING WS-IDX-TXN FROM 1 BY 1
025700          UNTIL WS-IDX-TXN > WS-TX-CANT-RESULTADO.
025800
025900     IF WS-DEBUG-ACTIVO
026000        DISPLAY 'PRESUCOM - GASTADO: ' WS-AC-GASTADO-EDIT-O
026100     END-IF.
026200
026300 3100-CALCULAR-GASTADO-FIN.
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700 3150-ACUMULAR-SI-COINCIDE.
026800
026900     IF WS-TX-TAB-CATEGORIA (WS-IDX-TXN) =
027000        WS-PR-TAB-CATEGORIA (WS-IDX-PRES)
027100        ADD WS-TX-TAB-IMPORTE (WS-IDX-TXN) TO WS-AC-GASTADO
027200     END-IF.
027300
027400 3150-ACUMULAR-SI-COINCIDE-FIN.
027500     EXIT.
027600
027700*----------------------------------------------------------------*
027800 3200-CALCULAR-LINEA.
027900
028000     SUBTRACT WS-AC-GASTADO FROM WS-PR-TAB-IMPORTE (WS-IDX-PRES)
028100              GIVING WS-CAL-REMANENTE.
028200
028300     IF WS-PR-TAB-IMPORTE (WS-IDX-PRES) > ZERO
028400        COMPUTE WS-CAL-PCT ROUNDED =
028500                (WS-AC-GASTADO / WS-PR-TAB-IMPORTE (WS-IDX-PRES))
028600                * 100
028700     ELSE
028800        MOVE ZERO TO WS-CAL-PCT
028900     END-IF.
029000
029100     IF WS-DEBUG-ACTIVO
029200        DISPLAY 'PRESUCOM - REMANENTE/PORC: '
029300                 WS-CAL-REMANENTE-EDIT-O '/' WS-CAL-PCT-EDIT-O
029400     END-IF.
029500
029600 3200-CALCULAR-LINEA-FIN.
029700     EXIT.
029800
029900*----------------------------------------------------------------*
030000 3300-ESCRIBIR-LINEA.
030100
030200     MOVE WS-PR-TAB-CATEGORIA (WS-IDX-PRES) TO WS-DETP-CATEGORIA.
030300     MOVE WS-PR-TAB-IMPORTE (WS-IDX-PRES)
030400          TO WS-DETP-PRESUPUESTO.
030500     MOVE WS-AC-GASTADO                     TO WS-DETP-GASTADO.
030600     MOVE WS-CAL-REMANENTE                  TO WS-DETP-DISPONIBLE.
030700     MOVE WS-CAL-PCT                        TO WS-DETP-PCT.
030800
030900     WRITE WS-SAL-INFORME-PRESUP FROM WS-LIN-PR-DETALLE.
031000
031100 3300-ESCRIBIR-LINEA-FIN.
031200     EXIT.
031300
031400*----------------------------------------------------------------*
031500 9000-FINALIZAR-PROGRAMA.
031600
031700     CLOSE BUDGET-REPORT.
031800
031900     DISPLAY 'PRESUCOM - PRESUPUESTOS INFORMADOS : '
032000              WS-PR-CANT-RESULTADO.
032100
032200 9000-FINALIZAR-PROGRAMA-FIN.
032300     EXIT.
032400
032500*----------------------------------------------------------------*

000100*----------------------------------------------------------------*
000200*    LINEAS DE IMPRESION DEL INFORME DE ANALISIS DE GASTOS       *
000300*    (ANALYSIS-REPORT).  132 COLUMNAS, SIN SALTOS DE CONTROL;    *
000400*    LA AGRUPACION POR CATEGORIA ES EL PROPIO ACUMULADO.         *
000500*----------------------------------------------------------------*
000600 01 WS-SAL-INFORME-GASTOS PIC X(132).
000700
000800 01 WS-LIN-ENCABEZADO-1.
000900    05 FILLER PIC X(40) VALUE 'INFORME DE ANALISIS DE GASTOS'.
001000    05 FILLER PIC X(92) VALUE SPACES.
001100
001200 01 WS-LIN-ENCABEZADO-2.
001300    05 FILLER PIC X(09) VALUE 'PERIODO: '.
001400    05 WS-ENC-PERIODO PIC X(20) VALUE SPACES.
001500    05 FILLER PIC X(103) VALUE SPACES.
001600
001700 01 WS-LIN-SEPARADOR PIC X(132) VALUE ALL '-'.
001800
001900 01 WS-LIN-DET-ENCABEZADO.
002000    05 FILLER PIC X(20) VALUE 'CATEGORIA'.
002100    05 FILLER PIC X(02) VALUE SPACES.
002200    05 FILLER PIC X(13) VALUE 'TOTAL EUR'.
002300    05 FILLER PIC X(02) VALUE SPACES.
002400    05 FILLER PIC X(09) VALUE 'PORC %'.
002500    05 FILLER PIC X(02) VALUE SPACES.
002600    05 FILLER PIC X(10) VALUE 'CANT TXN'.
002700    05 FILLER PIC X(74) VALUE SPACES.
002800
002900 01 WS-LIN-DETALLE-CAT.
003000    05 WS-DET-CATEGORIA PIC X(20).
003100    05 FILLER PIC X(02) VALUE SPACES.
003200    05 WS-DET-TOTAL PIC ZZZ,ZZ9.99.
003300    05 FILLER PIC X(02) VALUE SPACES.
003400    05 WS-DET-PCT PIC ZZ9.99.
003500    05 FILLER PIC X(05) VALUE SPACES.
003600    05 WS-DET-CANT PIC ZZZZ9.
003700    05 FILLER PIC X(82) VALUE SPACES.
003800
003900 01 WS-LIN-TOP-CATEGORIA.
004000    05 FILLER PIC X(25) VALUE 'CATEGORIA DE MAYOR GASTO:'.
004100    05 WS-TOP-NOMBRE PIC X(20).
004200    05 FILLER PIC X(02) VALUE SPACES.
004300    05 WS-TOP-IMPORTE PIC ZZZ,ZZ9.99.
004400    05 FILLER PIC X(03) VALUE SPACES.
004500    05 WS-TOP-PCT PIC ZZ9.99.
004600    05 FILLER PIC X(01) VALUE '%'.
004700    05 FILLER PIC X(65) VALUE SPACES.
004800
004900 01 WS-LIN-TOTALES.
005000    05 FILLER PIC X(17) VALUE 'TOTAL GENERAL: '.
005100    05 WS-TOT-IMPORTE PIC ZZZ,ZZZ,ZZ9.99.
005200    05 FILLER PIC X(03) VALUE SPACES.
005300    05 FILLER PIC X(11) VALUE 'CANT TXN: '.
005400    05 WS-TOT-CANT PIC ZZZZ9.
005500    05 FILLER PIC X(03) VALUE SPACES.
005600    05 FILLER PIC X(10) VALUE 'PROMEDIO: '.
005700    05 WS-TOT-PROMEDIO PIC ZZZ,ZZ9.99.
005800    05 FILLER PIC X(59) VALUE SPACES.
005900
006000 01 WS-LIN-SUG-ENCABEZADO.
006100    05 FILLER PIC X(30) VALUE 'SUGERENCIAS DE AHORRO'.
006200    05 FILLER PIC X(102) VALUE SPACES.
006300
006400 01 WS-LIN-SUGERENCIA-1.
006500    05 FILLER PIC X(02) VALUE SPACES.
006600    05 WS-SUG-TIPO PIC X(08).
006700    05 FILLER PIC X(02) VALUE SPACES.
006800    05 WS-SUG-TITULO PIC X(80).
006900    05 FILLER PIC X(40) VALUE SPACES.
007000
007100 01 WS-LIN-SUGERENCIA-2.
007200    05 FILLER PIC X(12) VALUE SPACES.
007300    05 WS-SUG-MENSAJE PIC X(100).
007400    05 FILLER PIC X(20) VALUE SPACES.
007500
007600 01 WS-LIN-SUGERENCIA-3.
007700    05 FILLER PIC X(12) VALUE SPACES.
007800    05 FILLER PIC X(18) VALUE 'AHORRO POTENCIAL: '.
007900    05 WS-SUG-AHORRO PIC ZZZ,ZZ9.99.
008000    05 FILLER PIC X(92) VALUE SPACES.

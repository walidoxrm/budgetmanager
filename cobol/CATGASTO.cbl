000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... CATGASTO                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... SUBRUTINA DE CLASIFICACION DE GASTOS POR       *
000600*                 COINCIDENCIA DE PALABRAS CLAVE EN LA           *
000700*                 DESCRIPCION DEL MOVIMIENTO.                    *
000800*                                                                *
000900******************************************************************
001000*                    HISTORIAL DE CAMBIOS                        *
001100******************************************************************
001200* 1992-04-06 RP TKT-0031 ALTA DEL PROGRAMA. CLASIFICA SOLO       *TKT-0031
001300*            ALIMENTACION, RESTAURANT Y OTROS (3 RUBROS).        *TKT-0031
001400* 1992-09-18 RP TKT-0058 SE AGREGAN RUBROS BOULANGERIE,          *TKT-0058
001500*            TRANSPORTE Y VIVIENDA.                              *TKT-0058
001600* 1993-02-02 MS TKT-0097 SE AGREGA RUBRO SALUD Y SE ORDENA LA    *TKT-0097
001700*            PRIORIDAD DE BUSQUEDA DE RUBROS.                    *TKT-0097
001800* 1993-11-29 MS TKT-0140 SE AGREGAN RUBROS ESTACION DE SERVICIO  *TKT-0140
001900*            Y COMPRAS (SHOPPING).                               *TKT-0140
002000* 1994-06-14 CF TKT-0181 SE AGREGAN RUBROS OCIO Y SUSCRIPCIONES. *TKT-0181
002100* 1995-01-09 CF TKT-0205 SE AGREGA RUBRO BANCO. QUEDAN LOS 12    *TKT-0205
002200*            RUBROS DEFINITIVOS DEL PLAN DE CUENTAS FAMILIAR.    *TKT-0205
002300* 1996-05-20 DA TKT-0240 PALABRA CLAVE 'HOTEL' PASA A VIVIENDA   *TKT-0240
002400*            EN LUGAR DE OCIO, A PEDIDO DE CONTADURIA.           *TKT-0240
002500* 1998-11-03 RP TKT-0312 AJUSTE Y2K: SE ASEGURA EL USO DE 4      *TKT-0312
002600*            DIGITOS DE ANIO EN TODAS LAS FECHAS DEL SISTEMA.    *TKT-0312
002700* 1999-02-17 RP TKT-0318 REVISION GENERAL POST Y2K. SIN CAMBIOS  *TKT-0318
002800*            DE LOGICA EN ESTA RUTINA.                           *TKT-0318
002900* 2001-07-30 DA TKT-0390 SE INCORPORAN PALABRAS CLAVE DE         *TKT-0390
003000*            COMERCIOS ONLINE (AMAZON, FNAC, DARTY).             *TKT-0390
003100* 2004-03-11 NQ TKT-0455 SE AGREGAN PALABRAS DE COMIDA RAPIDA    *TKT-0455
003200*            Y DELIVERY (MCDO, KFC, DELIVEROO, UBEREATS).        *TKT-0455
003300* 2007-10-02 NQ TKT-0512 SE AGREGAN PALABRAS DE TELEFONIA MOVIL  *TKT-0512
003400*            (ORANGE, SFR, BOUYGUES, FREE) AL RUBRO SUSCRIPCION. *TKT-0512
003500* 2012-05-08 CF TKT-0603 SE AGREGA COMPARACION INSENSIBLE A      *TKT-0603
003600*            MAYUSCULAS/MINUSCULAS ANTES DE BUSCAR LAS PALABRAS. *TKT-0603
003700* 2016-09-21 MS TKT-0671 SE AGREGAN PALABRAS DE STREAMING        *TKT-0671
003800*            (NETFLIX, SPOTIFY, DISNEY) AL RUBRO OCIO, POR       *TKT-0671
003900*            DELANTE DE SUSCRIPCIONES EN LA PRIORIDAD.           *TKT-0671
004000* 2020-02-14 DA TKT-0744 SE AGREGA SWITCH DE DEPURACION (UPSI-0) *TKT-0744
004100*            PARA VOLCAR LA DESCRIPCION NORMALIZADA EN PANTALLA. *TKT-0744
004200* 2023-10-04 RP TKT-0799 REVISION TP1 - SE DOCUMENTAN LOS 12     *TKT-0799
004300*            RUBROS Y SU ORDEN DE PRIORIDAD DE BUSQUEDA.         *TKT-0799
004400* 2024-04-02 RP TKT-0825 REVISION DE DOCUMENTACION A PEDIDO DE   *TKT-0825
004500*            AUDITORIA INTERNA: SE AGREGAN ENCABEZADOS DE RUBRO  *TKT-0825
004600*            Y COMENTARIOS DE AGRUPACION DE PALABRAS CLAVE EN    *TKT-0825
004700*            CADA PARRAFO 21XX-CHQ-..., SIN CAMBIOS DE LOGICA.   *TKT-0825
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.          CATGASTO.
005100 AUTHOR.              R. PERALTA.
005200 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
005300 DATE-WRITTEN.        06/04/1992.
005400 DATE-COMPILED.
005500 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
005600*----------------------------------------------------------------*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
006200            OFF STATUS IS WS-DEBUG-INACTIVO.
006300*----------------------------------------------------------------*
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700*----------------------------------------------------------------*
006800*    AREA DE INDICADORES DEL SUBPROGRAMA.  WS-DEBUG-ACTIVO/       *
006900*    WS-DEBUG-INACTIVO REFLEJAN EL SWITCH UPSI-0 RECIBIDO DE      *
007000*    JCL; WS-RUBRO-HALLADO CONTROLA LA CADENA DE IF              *
007100*    RUBRO-NO-HALLADO DE 2000-CLASIFICAR-GASTO (TKT-0097).       *
007200*----------------------------------------------------------------*
007300 01 WS-INDICADORES.
007400    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
007500    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
007600    05 WS-RUBRO-HALLADO PIC X(01) VALUE 'N'.
007700       88 RUBRO-HALLADO VALUE 'S'.
007800       88 RUBRO-NO-HALLADO VALUE 'N'.
007900    05 FILLER PIC X(05) VALUE SPACES.
008000
008100 01 WS-CONTADORES.
008200    05 WS-CNT-TEMP PIC 9(03) COMP.
008300    05 WS-CNT-LLAMADAS PIC 9(05) COMP.
008400    05 FILLER PIC X(05) VALUE SPACES.
008500
008600*    VISTA ALTERNATIVA DEL CONTADOR DE LLAMADAS PARA DISPLAY DE
008700*    DEPURACION (EL CAMPO COMP NO SE MUESTRA BIEN CON DISPLAY).
008800 01 WS-CNT-LLAMADAS-EDIT REDEFINES WS-CONTADORES.
008900    05 WS-CNT-TEMP-EDIT PIC X(02).
009000    05 WS-CNT-LLAMADAS-EDIT-O PIC ZZZZ9.
009100    05 FILLER PIC X(04).
009200
009300 01 WS-DESCRIPCION-TRABAJO.
009400    05 WS-DESC-MAYUS PIC X(40) VALUE SPACES.
009500    05 FILLER PIC X(05) VALUE SPACES.
009600
009700*    VISTA RAPIDA EN DOS MITADES, USADA PARA UN DESCARTE VELOZ
009800*    ANTES DE RECORRER TODA LA LISTA DE PALABRAS CLAVE.
009900 01 WS-DESCRIPCION-MITADES REDEFINES WS-DESCRIPCION-TRABAJO.
010000    05 WS-DESC-MITAD-1 PIC X(20).
010100    05 WS-DESC-MITAD-2 PIC X(20).
010200    05 FILLER PIC X(05).
010300
010400*    VISTA POR CARACTER, SOLO PARA EL VOLCADO DE DEPURACION
010500*    (UPSI-0).  NO SE USA EN LA CLASIFICACION EN SI.
010600 01 WS-DESCRIPCION-POR-CAR REDEFINES WS-DESCRIPCION-TRABAJO.
010700    05 WS-DESC-CARACTER OCCURS 40 PIC X(01).
010800    05 FILLER PIC X(05).
010900
011000*----------------------------------------------------------------*
011100 LINKAGE SECTION.
011200*----------------------------------------------------------------*
011300*    PARAMETRO UNICO DE INTERCAMBIO CON EL PROGRAMA LLAMADOR     *
011400*    (GASTONOT).  LK-DESCRIPCION-I LLEGA EN MAYUSCULAS (EL       *
011500*    LLAMADOR YA HIZO EL INSPECT CONVERTING); LK-CATEGORIA-O     *
011600*    SALE CON UNO DE LOS 12 RUBROS DEL PLAN DE CUENTAS O         *
011700*    'AUTRES' (TKT-0205).                                        *
011800*----------------------------------------------------------------*
011900 01 LK-CATGASTO.
012000    05 LK-DESCRIPCION-I PIC X(40).
012100    05 LK-CATEGORIA-O PIC X(20).
012200    05 FILLER PIC X(05).
012300*----------------------------------------------------------------*
012400 PROCEDURE DIVISION USING LK-CATGASTO.
012500*----------------------------------------------------------------*
012600*    MODULO LLAMADO (CALL) DESDE GASTONOT POR CADA MOVIMIENTO     *
012700*    VALIDO; SE EJECUTA UNA VEZ POR LLAMADA Y DEVUELVE EL         *
012800*    CONTROL CON EXIT PROGRAM, NUNCA CON STOP RUN (TKT-0097).     *
012900*----------------------------------------------------------------*
013000
013100     PERFORM 1000-INICIAR-PROGRAMA
013200        THRU 1000-INICIAR-PROGRAMA-FIN.
013300
013400     PERFORM 2000-CLASIFICAR-GASTO
013500        THRU 2000-CLASIFICAR-GASTO-FIN.
013600
013700     PERFORM 9000-FINALIZAR-PROGRAMA
013800        THRU 9000-FINALIZAR-PROGRAMA-FIN.
013900
014000     EXIT PROGRAM.
014100*----------------------------------------------------------------*
014200*----------------------------------------------------------------*
014300*    1000-INICIAR-PROGRAMA: CUENTA LA LLAMADA, LIMPIA LOS        *
014400*    INDICADORES Y EL PARAMETRO DE SALIDA, Y DEJA LA             *
014500*    DESCRIPCION DEL MOVIMIENTO EN MAYUSCULAS PARA QUE LOS        *
014600*    PARRAFOS 21XX PUEDAN COMPARAR CONTRA LAS PALABRAS CLAVE      *
014700*    SIN IMPORTAR COMO LLEGO CAPITALIZADA DESDE EL BANCO.         *
014800*----------------------------------------------------------------*
014900 1000-INICIAR-PROGRAMA.
015000
015100     ADD 1 TO WS-CNT-LLAMADAS.
015200     MOVE 'N' TO WS-RUBRO-HALLADO.
015300     MOVE SPACES TO LK-CATEGORIA-O.
015400     MOVE LK-DESCRIPCION-I TO WS-DESC-MAYUS.
015500
015600*    SE PASA LA DESCRIPCION A MAYUSCULAS SIN USAR FUNCIONES
015700*    INTRINSECAS, REEMPLAZANDO CADA LETRA MINUSCULA POR SU
015800*    EQUIVALENTE EN MAYUSCULA (TKT-0603).
015900     INSPECT WS-DESC-MAYUS REPLACING
016000         ALL 'a' BY 'A'  ALL 'b' BY 'B'  ALL 'c' BY 'C'
016100         ALL 'd' BY 'D'  ALL 'e' BY 'E'  ALL 'f' BY 'F'
016200         ALL 'g' BY 'G'  ALL 'h' BY 'H'  ALL 'i' BY 'I'
016300         ALL 'j' BY 'J'  ALL 'k' BY 'K'  ALL 'l' BY 'L'
016400         ALL 'm' BY 'M'  ALL 'n' BY 'N'  ALL 'o' BY 'O'
016500         ALL 'p' BY 'P'  ALL 'q' BY 'Q'  ALL 'r' BY 'R'
016600         ALL 's' BY 'S'  ALL 't' BY 'T'  ALL 'u' BY 'U'
016700         ALL 'v' BY 'V'  ALL 'w' BY 'W'  ALL 'x' BY 'X'
016800         ALL 'y' BY 'Y'  ALL 'z' BY 'Z'.
016900
017000     IF WS-DEBUG-ACTIVO
017100        DISPLAY 'CATGASTO - DESCRIPCION NORMALIZADA: '
017200                 WS-DESC-MAYUS
017300     END-IF.
017400
017500 1000-INICIAR-PROGRAMA-FIN.
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900*    TABLA DE LOS 12 RUBROS DEL PLAN DE CUENTAS FAMILIAR         *
018000*    (TKT-0205), CON EL LITERAL EXACTO QUE SE MUEVE A            *
018100*    LK-CATEGORIA-O (EN FRANCES, COMO LO ESPERA EL MAESTRO DE    *
018200*    GASTOS):                                                    *
018300*       RESTAURANT, BOULANGERIE, SHOPPING, ALIMENTATION,         *
018400*       STATION DE SERVICE, TRANSPORT, LOGEMENT, SANTE,          *
018500*       LOISIRS, ABONNEMENTS, BANQUE, Y 'AUTRES' (SIN             *
018600*       COINCIDENCIA).                                            *
018700*----------------------------------------------------------------*
018800*----------------------------------------------------------------*
018900*    ORDEN DE PRIORIDAD DE BUSQUEDA DE RUBROS (TKT-0097,         *
019000*    TKT-0671): RESTAURANT, BOULANGERIE, SHOPPING,               *
019100*    ALIMENTACION, ESTACION DE SERVICIO, TRANSPORTE, VIVIENDA,   *
019200*    SALUD, OCIO, SUSCRIPCIONES, BANCO.  SIN COINCIDENCIA, EL    *
019300*    GASTO QUEDA EN 'OTROS'.                           *
019400*----------------------------------------------------------------*
019500 2000-CLASIFICAR-GASTO.
019600
019700     PERFORM 2110-CHQ-RESTAURANT
019800        THRU 2110-CHQ-RESTAURANT-FIN.
019900
020000     IF RUBRO-NO-HALLADO
020100        PERFORM 2120-CHQ-BOULANGERIE
020200           THRU 2120-CHQ-BOULANGERIE-FIN
020300     END-IF.
020400
020500     IF RUBRO-NO-HALLADO
020600        PERFORM 2130-CHQ-SHOPPING
020700           THRU 2130-CHQ-SHOPPING-FIN
020800     END-IF.
020900
021000     IF RUBRO-NO-HALLADO
021100        PERFORM 2140-CHQ-ALIMENTACION
021200           THRU 2140-CHQ-ALIMENTACION-FIN
021300     END-IF.
021400
021500     IF RUBRO-NO-HALLADO
021600        PERFORM 2150-CHQ-ESTACION-SERVICIO
021700           THRU 2150-CHQ-ESTACION-SERVICIO-FIN
021800     END-IF.
021900
022000     IF RUBRO-NO-HALLADO
022100        PERFORM 2160-CHQ-TRANSPORTE
022200           THRU 2160-CHQ-TRANSPORTE-FIN
022300     END-IF.
022400
022500     IF RUBRO-NO-HALLADO
022600        PERFORM 2170-CHQ-VIVIENDA
022700           THRU 2170-CHQ-VIVIENDA-FIN
022800     END-IF.
022900
023000     IF RUBRO-NO-HALLADO
023100        PERFORM 2180-CHQ-SALUD
023200           THRU 2180-CHQ-SALUD-FIN
023300     END-IF.
023400
023500     IF RUBRO-NO-HALLADO
023600        PERFORM 2190-CHQ-OCIO
023700           THRU 2190-CHQ-OCIO-FIN
023800     END-IF.
023900
024000     IF RUBRO-NO-HALLADO
024100        PERFORM 2195-CHQ-SUSCRIPCIONES
024200           THRU 2195-CHQ-SUSCRIPCIONES-FIN
024300     END-IF.
024400
024500     IF RUBRO-NO-HALLADO
024600        PERFORM 2198-CHQ-BANCO
024700           THRU 2198-CHQ-BANCO-FIN
024800     END-IF.
024900
025000     IF RUBRO-NO-HALLADO
025100        MOVE 'Autres' TO LK-CATEGORIA-O
025200     END-IF.
025300
025400 2000-CLASIFICAR-GASTO-FIN.
025500     EXIT.
025600
025700*----------------------------------------------------------------*
025800*    RUBRO 'RESTAURANT' (TKT-0031, PRIMER RUBRO DADO DE ALTA).   *
025900*    PRIMERO SE BUSCAN LOS TERMINOS GENERICOS DE BAR Y CAFE, Y   *
026000*    LUEGO LAS CADENAS DE COMIDA RAPIDA Y LAS PLATAFORMAS DE     *
026100*    DELIVERY AGREGADAS MAS TARDE (TKT-0455, TKT-0671).          *
026200*----------------------------------------------------------------*
026300 2110-CHQ-RESTAURANT.
026400
026500*    TERMINOS GENERICOS DE BAR/CAFETERIA Y RESTAURACION CLASICA.
026600     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP FOR ALL 'CAFE'.
026700     IF WS-CNT-TEMP > 0
026800        MOVE 'Restaurant' TO LK-CATEGORIA-O
026900        SET RUBRO-HALLADO TO TRUE
027000     END-IF.
027100     MOVE ZERO TO WS-CNT-TEMP.
027200
027300     IF RUBRO-NO-HALLADO
027400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
027500                FOR ALL 'COFFEE'
027600        IF WS-CNT-TEMP > 0
027700           MOVE 'Restaurant' TO LK-CATEGORIA-O
027800           SET RUBRO-HALLADO TO TRUE
027900        END-IF
028000        MOVE ZERO TO WS-CNT-TEMP
028100     END-IF.
028200
028300     IF RUBRO-NO-HALLADO
028400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
028500                FOR ALL 'RESTAURANT'
028600        IF WS-CNT-TEMP > 0
028700           MOVE 'Restaurant' TO LK-CATEGORIA-O
028800           SET RUBRO-HALLADO TO TRUE
028900        END-IF
029000        MOVE ZERO TO WS-CNT-TEMP
029100     END-IF.
029200
029300     IF RUBRO-NO-HALLADO
029400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
029500                FOR ALL 'RESTO'
029600        IF WS-CNT-TEMP > 0
029700           MOVE 'Restaurant' TO LK-CATEGORIA-O
029800           SET RUBRO-HALLADO TO TRUE
029900        END-IF
030000        MOVE ZERO TO WS-CNT-TEMP
030100     END-IF.
030200
030300*    TIPOS DE RESTAURANTE FRANCES.
030400     IF RUBRO-NO-HALLADO
030500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
030600                FOR ALL 'BRASSERIE'
030700        IF WS-CNT-TEMP > 0
030800           MOVE 'Restaurant' TO LK-CATEGORIA-O
030900           SET RUBRO-HALLADO TO TRUE
031000        END-IF
031100        MOVE ZERO TO WS-CNT-TEMP
031200     END-IF.
031300
031400     IF RUBRO-NO-HALLADO
031500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
031600                FOR ALL 'BISTROT'
031700        IF WS-CNT-TEMP > 0
031800           MOVE 'Restaurant' TO LK-CATEGORIA-O
031900           SET RUBRO-HALLADO TO TRUE
032000        END-IF
032100        MOVE ZERO TO WS-CNT-TEMP
032200     END-IF.
032300
032400*    TKT-0455: CADENAS DE COMIDA RAPIDA.
032500     IF RUBRO-NO-HALLADO
032600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
032700                FOR ALL 'MCDO'
032800        IF WS-CNT-TEMP > 0
032900           MOVE 'Restaurant' TO LK-CATEGORIA-O
033000           SET RUBRO-HALLADO TO TRUE
033100        END-IF
033200        MOVE ZERO TO WS-CNT-TEMP
033300     END-IF.
033400
033500     IF RUBRO-NO-HALLADO
033600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
033700                FOR ALL 'MCDONALD'
033800        IF WS-CNT-TEMP > 0
033900           MOVE 'Restaurant' TO LK-CATEGORIA-O
034000           SET RUBRO-HALLADO TO TRUE
034100        END-IF
034200        MOVE ZERO TO WS-CNT-TEMP
034300     END-IF.
034400
034500     IF RUBRO-NO-HALLADO
034600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
034700                FOR ALL 'KFC'
034800        IF WS-CNT-TEMP > 0
034900           MOVE 'Restaurant' TO LK-CATEGORIA-O
035000           SET RUBRO-HALLADO TO TRUE
035100        END-IF
035200        MOVE ZERO TO WS-CNT-TEMP
035300     END-IF.
035400
035500     IF RUBRO-NO-HALLADO
035600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
035700                FOR ALL 'BURGER'
035800        IF WS-CNT-TEMP > 0
035900           MOVE 'Restaurant' TO LK-CATEGORIA-O
036000           SET RUBRO-HALLADO TO TRUE
036100        END-IF
036200        MOVE ZERO TO WS-CNT-TEMP
036300     END-IF.
036400
036500*    COMIDA RAPIDA TIPO PIZZA.
036600     IF RUBRO-NO-HALLADO
036700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
036800                FOR ALL 'PIZZA'
036900        IF WS-CNT-TEMP > 0
037000           MOVE 'Restaurant' TO LK-CATEGORIA-O
037100           SET RUBRO-HALLADO TO TRUE
037200        END-IF
037300        MOVE ZERO TO WS-CNT-TEMP
037400     END-IF.
037500
037600     IF RUBRO-NO-HALLADO
037700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
037800                FOR ALL 'PIZZERIA'
037900        IF WS-CNT-TEMP > 0
038000           MOVE 'Restaurant' TO LK-CATEGORIA-O
038100           SET RUBRO-HALLADO TO TRUE
038200        END-IF
038300        MOVE ZERO TO WS-CNT-TEMP
038400     END-IF.
038500
038600     IF RUBRO-NO-HALLADO
038700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
038800                FOR ALL 'SAVEURS'
038900        IF WS-CNT-TEMP > 0
039000           MOVE 'Restaurant' TO LK-CATEGORIA-O
039100           SET RUBRO-HALLADO TO TRUE
039200        END-IF
039300        MOVE ZERO TO WS-CNT-TEMP
039400     END-IF.
039500
039600*    TKT-0671: PLATAFORMAS DE ENTREGA A DOMICILIO (DELIVERY).
039700     IF RUBRO-NO-HALLADO
039800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
039900                FOR ALL 'DELIVEROO'
040000        IF WS-CNT-TEMP > 0
040100           MOVE 'Restaurant' TO LK-CATEGORIA-O
040200           SET RUBRO-HALLADO TO TRUE
040300        END-IF
040400        MOVE ZERO TO WS-CNT-TEMP
040500     END-IF.
040600
040700     IF RUBRO-NO-HALLADO
040800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
040900                FOR ALL 'UBEREATS'
041000        IF WS-CNT-TEMP > 0
041100           MOVE 'Restaurant' TO LK-CATEGORIA-O
041200           SET RUBRO-HALLADO TO TRUE
041300        END-IF
041400        MOVE ZERO TO WS-CNT-TEMP
041500     END-IF.
041600
041700     IF RUBRO-NO-HALLADO
041800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
041900                FOR ALL 'JUST EAT'
042000        IF WS-CNT-TEMP > 0
042100           MOVE 'Restaurant' TO LK-CATEGORIA-O
042200           SET RUBRO-HALLADO TO TRUE
042300        END-IF
042400        MOVE ZERO TO WS-CNT-TEMP
042500     END-IF.
042600
042700     IF RUBRO-NO-HALLADO
042800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
042900                FOR ALL 'TAKEAWAY'
043000        IF WS-CNT-TEMP > 0
043100           MOVE 'Restaurant' TO LK-CATEGORIA-O
043200           SET RUBRO-HALLADO TO TRUE
043300        END-IF
043400        MOVE ZERO TO WS-CNT-TEMP
043500     END-IF.
043600
043700 2110-CHQ-RESTAURANT-FIN.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100*    RUBRO 'BOULANGERIE' (TKT-0058).  CUBRE PANADERIAS Y         *
044200*    PASTELERIAS FRANCESAS; NO CONFUNDIR CON 'ALIMENTACION',     *
044300*    QUE ES PARA COMPRAS DE SUPERMERCADO.                        *
044400*----------------------------------------------------------------*
044500 2120-CHQ-BOULANGERIE.
044600
044700     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
044800             FOR ALL 'BOULANGERIE'.
044900     IF WS-CNT-TEMP > 0
045000        MOVE 'Boulangerie' TO LK-CATEGORIA-O
045100        SET RUBRO-HALLADO TO TRUE
045200     END-IF.
045300     MOVE ZERO TO WS-CNT-TEMP.
045400
045500     IF RUBRO-NO-HALLADO
045600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
045700                FOR ALL 'BOULANGER'
045800        IF WS-CNT-TEMP > 0
045900           MOVE 'Boulangerie' TO LK-CATEGORIA-O
046000           SET RUBRO-HALLADO TO TRUE
046100        END-IF
046200        MOVE ZERO TO WS-CNT-TEMP
046300     END-IF.
046400
046500     IF RUBRO-NO-HALLADO
046600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
046700                FOR ALL 'PATISSERIE'
046800        IF WS-CNT-TEMP > 0
046900           MOVE 'Boulangerie' TO LK-CATEGORIA-O
047000           SET RUBRO-HALLADO TO TRUE
047100        END-IF
047200        MOVE ZERO TO WS-CNT-TEMP
047300     END-IF.
047400
047500     IF RUBRO-NO-HALLADO
047600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
047700                FOR ALL 'TRADITION'
047800        IF WS-CNT-TEMP > 0
047900           MOVE 'Boulangerie' TO LK-CATEGORIA-O
048000           SET RUBRO-HALLADO TO TRUE
048100        END-IF
048200        MOVE ZERO TO WS-CNT-TEMP
048300     END-IF.
048400
048500     IF RUBRO-NO-HALLADO
048600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
048700                FOR ALL 'BAKERY'
048800        IF WS-CNT-TEMP > 0
048900           MOVE 'Boulangerie' TO LK-CATEGORIA-O
049000           SET RUBRO-HALLADO TO TRUE
049100        END-IF
049200        MOVE ZERO TO WS-CNT-TEMP
049300     END-IF.
049400
049500 2120-CHQ-BOULANGERIE-FIN.
049600     EXIT.
049700
049800*----------------------------------------------------------------*
049900*    RUBRO 'SHOPPING' (TKT-0140).  PELUQUERIA/ESTETICA Y         *
050000*    COMERCIOS DE ROPA Y MENAJE; TKT-0390 SUMA LOS COMERCIOS     *
050100*    ONLINE (AMAZON, FNAC, DARTY) Y LAS CADENAS DE BRICOLAGE.    *
050200*----------------------------------------------------------------*
050300 2130-CHQ-SHOPPING.
050400
050500     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP FOR ALL 'BARBER'.
050600     IF WS-CNT-TEMP > 0
050700        MOVE 'Shopping' TO LK-CATEGORIA-O
050800        SET RUBRO-HALLADO TO TRUE
050900     END-IF.
051000     MOVE ZERO TO WS-CNT-TEMP.
051100
051200     IF RUBRO-NO-HALLADO
051300        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
051400                FOR ALL 'BARBIER'
051500        IF WS-CNT-TEMP > 0
051600           MOVE 'Shopping' TO LK-CATEGORIA-O
051700           SET RUBRO-HALLADO TO TRUE
051800        END-IF
051900        MOVE ZERO TO WS-CNT-TEMP
052000     END-IF.
052100
052200     IF RUBRO-NO-HALLADO
052300        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
052400                FOR ALL 'COIFFEUR'
052500        IF WS-CNT-TEMP > 0
052600           MOVE 'Shopping' TO LK-CATEGORIA-O
052700           SET RUBRO-HALLADO TO TRUE
052800        END-IF
052900        MOVE ZERO TO WS-CNT-TEMP
053000     END-IF.
053100
053200     IF RUBRO-NO-HALLADO
053300        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
053400                FOR ALL 'SALON'
053500        IF WS-CNT-TEMP > 0
053600           MOVE 'Shopping' TO LK-CATEGORIA-O
053700           SET RUBRO-HALLADO TO TRUE
053800        END-IF
053900        MOVE ZERO TO WS-CNT-TEMP
054000     END-IF.
054100
054200*    TKT-0390: COMERCIOS ONLINE Y GRANDES CADENAS.
054300     IF RUBRO-NO-HALLADO
054400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
054500                FOR ALL 'AMAZON'
054600        IF WS-CNT-TEMP > 0
054700           MOVE 'Shopping' TO LK-CATEGORIA-O
054800           SET RUBRO-HALLADO TO TRUE
054900        END-IF
055000        MOVE ZERO TO WS-CNT-TEMP
055100     END-IF.
055200
055300     IF RUBRO-NO-HALLADO
055400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
055500                FOR ALL 'FNAC'
055600        IF WS-CNT-TEMP > 0
055700           MOVE 'Shopping' TO LK-CATEGORIA-O
055800           SET RUBRO-HALLADO TO TRUE
055900        END-IF
056000        MOVE ZERO TO WS-CNT-TEMP
056100     END-IF.
056200
056300     IF RUBRO-NO-HALLADO
056400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
056500                FOR ALL 'DARTY'
056600        IF WS-CNT-TEMP > 0
056700           MOVE 'Shopping' TO LK-CATEGORIA-O
056800           SET RUBRO-HALLADO TO TRUE
056900        END-IF
057000        MOVE ZERO TO WS-CNT-TEMP
057100     END-IF.
057200
057300     IF RUBRO-NO-HALLADO
057400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
057500                FOR ALL 'IKEA'
057600        IF WS-CNT-TEMP > 0
057700           MOVE 'Shopping' TO LK-CATEGORIA-O
057800           SET RUBRO-HALLADO TO TRUE
057900        END-IF
058000        MOVE ZERO TO WS-CNT-TEMP
058100     END-IF.
058200
058300     IF RUBRO-NO-HALLADO
058400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
058500                FOR ALL 'ZARA'
058600        IF WS-CNT-TEMP > 0
058700           MOVE 'Shopping' TO LK-CATEGORIA-O
058800           SET RUBRO-HALLADO TO TRUE
058900        END-IF
059000        MOVE ZERO TO WS-CNT-TEMP
059100     END-IF.
059200
059300     IF RUBRO-NO-HALLADO
059400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
059500                FOR ALL 'DECATHLON'
059600        IF WS-CNT-TEMP > 0
059700           MOVE 'Shopping' TO LK-CATEGORIA-O
059800           SET RUBRO-HALLADO TO TRUE
059900        END-IF
060000        MOVE ZERO TO WS-CNT-TEMP
060100     END-IF.
060200
060300     IF RUBRO-NO-HALLADO
060400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
060500                FOR ALL 'CULTURA'
060600        IF WS-CNT-TEMP > 0
060700           MOVE 'Shopping' TO LK-CATEGORIA-O
060800           SET RUBRO-HALLADO TO TRUE
060900        END-IF
061000        MOVE ZERO TO WS-CNT-TEMP
061100     END-IF.
061200
061300*    CADENAS DE BRICOLAGE Y MEJORAS DEL HOGAR.
061400     IF RUBRO-NO-HALLADO
061500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
061600                FOR ALL 'LEROY MERLIN'
061700        IF WS-CNT-TEMP > 0
061800           MOVE 'Shopping' TO LK-CATEGORIA-O
061900           SET RUBRO-HALLADO TO TRUE
062000        END-IF
062100        MOVE ZERO TO WS-CNT-TEMP
062200     END-IF.
062300
062400     IF RUBRO-NO-HALLADO
062500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
062600                FOR ALL 'CASTORAMA'
062700        IF WS-CNT-TEMP > 0
062800           MOVE 'Shopping' TO LK-CATEGORIA-O
062900           SET RUBRO-HALLADO TO TRUE
063000        END-IF
063100        MOVE ZERO TO WS-CNT-TEMP
063200     END-IF.
063300
063400     IF RUBRO-NO-HALLADO
063500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
063600                FOR ALL 'BRICO'
063700        IF WS-CNT-TEMP > 0
063800           MOVE 'Shopping' TO LK-CATEGORIA-O
063900           SET RUBRO-HALLADO TO TRUE
064000        END-IF
064100        MOVE ZERO TO WS-CNT-TEMP
064200     END-IF.
064300
064400     IF RUBRO-NO-HALLADO
064500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
064600                FOR ALL 'VETEMENT'
064700        IF WS-CNT-TEMP > 0
064800           MOVE 'Shopping' TO LK-CATEGORIA-O
064900           SET RUBRO-HALLADO TO TRUE
065000        END-IF
065100        MOVE ZERO TO WS-CNT-TEMP
065200     END-IF.
065300
065400     IF RUBRO-NO-HALLADO
065500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
065600                FOR ALL 'MODE'
065700        IF WS-CNT-TEMP > 0
065800           MOVE 'Shopping' TO LK-CATEGORIA-O
065900           SET RUBRO-HALLADO TO TRUE
066000        END-IF
066100        MOVE ZERO TO WS-CNT-TEMP
066200     END-IF.
066300
066400     IF RUBRO-NO-HALLADO
066500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
066600                FOR ALL 'FASHION'
066700        IF WS-CNT-TEMP > 0
066800           MOVE 'Shopping' TO LK-CATEGORIA-O
066900           SET RUBRO-HALLADO TO TRUE
067000        END-IF
067100        MOVE ZERO TO WS-CNT-TEMP
067200     END-IF.
067300
067400 2130-CHQ-SHOPPING-FIN.
067500     EXIT.
067600
067700*----------------------------------------------------------------*
067800*    RUBRO 'ALIMENTATION' (TKT-0031).  CADENAS DE SUPERMERCADO   *
067900*    E HIPERMERCADO FRANCESAS Y EL TERMINO GENERICO DE           *
068000*    ALMACEN/EPICERIE DE BARRIO.                                 *
068100*----------------------------------------------------------------*
068200 2140-CHQ-ALIMENTACION.
068300
068400*    PRINCIPALES CADENAS DE HIPERMERCADO FRANCESAS.
068500     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
068600             FOR ALL 'CARREFOUR'.
068700     IF WS-CNT-TEMP > 0
068800        MOVE 'Alimentation' TO LK-CATEGORIA-O
068900        SET RUBRO-HALLADO TO TRUE
069000     END-IF.
069100     MOVE ZERO TO WS-CNT-TEMP.
069200
069300     IF RUBRO-NO-HALLADO
069400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
069500                FOR ALL 'AUCHAN'
069600        IF WS-CNT-TEMP > 0
069700           MOVE 'Alimentation' TO LK-CATEGORIA-O
069800           SET RUBRO-HALLADO TO TRUE
069900        END-IF
070000        MOVE ZERO TO WS-CNT-TEMP
070100     END-IF.
070200
070300     IF RUBRO-NO-HALLADO
070400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
070500                FOR ALL 'LECLERC'
070600        IF WS-CNT-TEMP > 0
070700           MOVE 'Alimentation' TO LK-CATEGORIA-O
070800           SET RUBRO-HALLADO TO TRUE
070900        END-IF
071000        MOVE ZERO TO WS-CNT-TEMP
071100     END-IF.
071200
071300     IF RUBRO-NO-HALLADO
071400        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
071500                FOR ALL 'INTERMARCHE'
071600        IF WS-CNT-TEMP > 0
071700           MOVE 'Alimentation' TO LK-CATEGORIA-O
071800           SET RUBRO-HALLADO TO TRUE
071900        END-IF
072000        MOVE ZERO TO WS-CNT-TEMP
072100     END-IF.
072200
072300*    OTRAS CADENAS DE SUPERMERCADO/HIPERMERCADO FRANCESAS.
072400     IF RUBRO-NO-HALLADO
072500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
072600                FOR ALL 'SUPER U'
072700        IF WS-CNT-TEMP > 0
072800           MOVE 'Alimentation' TO LK-CATEGORIA-O
072900           SET RUBRO-HALLADO TO TRUE
073000        END-IF
073100        MOVE ZERO TO WS-CNT-TEMP
073200     END-IF.
073300
073400*    CADENAS DE PROXIMIDAD URBANA.
073500     IF RUBRO-NO-HALLADO
073600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
073700                FOR ALL 'MONOPRIX'
073800        IF WS-CNT-TEMP > 0
073900           MOVE 'Alimentation' TO LK-CATEGORIA-O
074000           SET RUBRO-HALLADO TO TRUE
074100        END-IF
074200        MOVE ZERO TO WS-CNT-TEMP
074300     END-IF.
074400
074500     IF RUBRO-NO-HALLADO
074600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
074700                FOR ALL 'CASINO'
074800        IF WS-CNT-TEMP > 0
074900           MOVE 'Alimentation' TO LK-CATEGORIA-O
075000           SET RUBRO-HALLADO TO TRUE
075100        END-IF
075200        MOVE ZERO TO WS-CNT-TEMP
075300     END-IF.
075400
075500     IF RUBRO-NO-HALLADO
075600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
075700                FOR ALL 'GEANT'
075800        IF WS-CNT-TEMP > 0
075900           MOVE 'Alimentation' TO LK-CATEGORIA-O
076000           SET RUBRO-HALLADO TO TRUE
076100        END-IF
076200        MOVE ZERO TO WS-CNT-TEMP
076300     END-IF.
076400
076500     IF RUBRO-NO-HALLADO
076600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
076700                FOR ALL 'SUPERMARCHE'
076800        IF WS-CNT-TEMP > 0
076900           MOVE 'Alimentation' TO LK-CATEGORIA-O
077000           SET RUBRO-HALLADO TO TRUE
077100        END-IF
077200        MOVE ZERO TO WS-CNT-TEMP
077300     END-IF.
077400
077500     IF RUBRO-NO-HALLADO
077600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
077700                FOR ALL 'H MARKET'
077800        IF WS-CNT-TEMP > 0
077900           MOVE 'Alimentation' TO LK-CATEGORIA-O
078000           SET RUBRO-HALLADO TO TRUE
078100        END-IF
078200        MOVE ZERO TO WS-CNT-TEMP
078300     END-IF.
078400
078500*    COMERCIO DE BARRIO Y TERMINO GENERICO DE ALIMENTACION.
078600     IF RUBRO-NO-HALLADO
078700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
078800                FOR ALL 'EPICERIE'
078900        IF WS-CNT-TEMP > 0
079000           MOVE 'Alimentation' TO LK-CATEGORIA-O
079100           SET RUBRO-HALLADO TO TRUE
079200        END-IF
079300        MOVE ZERO TO WS-CNT-TEMP
079400     END-IF.
079500
079600     IF RUBRO-NO-HALLADO
079700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
079800                FOR ALL 'ALIMENTATION'
079900        IF WS-CNT-TEMP > 0
080000           MOVE 'Alimentation' TO LK-CATEGORIA-O
080100           SET RUBRO-HALLADO TO TRUE
080200        END-IF
080300        MOVE ZERO TO WS-CNT-TEMP
080400     END-IF.
080500
080600 2140-CHQ-ALIMENTACION-FIN.
080700     EXIT.
080800
080900*----------------------------------------------------------------*
081000*    RUBRO 'STATION DE SERVICE' (TKT-0140).  ESTACIONES DE       *
081100*    SERVICIO Y LOS TERMINOS DE COMBUSTIBLE (ESSENCE, GASOIL,    *
081200*    GAZOLE, DIESEL) QUE SUELEN VENIR EN EL TICKET.              *
081300*----------------------------------------------------------------*
081400 2150-CHQ-ESTACION-SERVICIO.
081500
081600     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
081700             FOR ALL 'STATION SERVICE'.
081800     IF WS-CNT-TEMP > 0
081900        MOVE 'Station de service' TO LK-CATEGORIA-O
082000        SET RUBRO-HALLADO TO TRUE
082100     END-IF.
082200     MOVE ZERO TO WS-CNT-TEMP.
082300
082400*    CADENAS Y MARCAS DE ESTACIONES DE SERVICIO.
082500     IF RUBRO-NO-HALLADO
082600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
082700                FOR ALL 'RELAIS'
082800        IF WS-CNT-TEMP > 0
082900           MOVE 'Station de service' TO LK-CATEGORIA-O
083000           SET RUBRO-HALLADO TO TRUE
083100        END-IF
083200        MOVE ZERO TO WS-CNT-TEMP
083300     END-IF.
083400
083500     IF RUBRO-NO-HALLADO
083600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
083700                FOR ALL 'TOTAL'
083800        IF WS-CNT-TEMP > 0
083900           MOVE 'Station de service' TO LK-CATEGORIA-O
084000           SET RUBRO-HALLADO TO TRUE
084100        END-IF
084200        MOVE ZERO TO WS-CNT-TEMP
084300     END-IF.
084400
084500     IF RUBRO-NO-HALLADO
084600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
084700                FOR ALL 'SHELL'
084800        IF WS-CNT-TEMP > 0
084900           MOVE 'Station de service' TO LK-CATEGORIA-O
085000           SET RUBRO-HALLADO TO TRUE
085100        END-IF
085200        MOVE ZERO TO WS-CNT-TEMP
085300     END-IF.
085400
085500     IF RUBRO-NO-HALLADO
085600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
085700                FOR ALL 'ESSO'
085800        IF WS-CNT-TEMP > 0
085900           MOVE 'Station de service' TO LK-CATEGORIA-O
086000           SET RUBRO-HALLADO TO TRUE
086100        END-IF
086200        MOVE ZERO TO WS-CNT-TEMP
086300     END-IF.
086400
086500     IF RUBRO-NO-HALLADO
086600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
086700                FOR ALL 'AVIA'
086800        IF WS-CNT-TEMP > 0
086900           MOVE 'Station de service' TO LK-CATEGORIA-O
087000           SET RUBRO-HALLADO TO TRUE
087100        END-IF
087200        MOVE ZERO TO WS-CNT-TEMP
087300     END-IF.
087400
087500     IF RUBRO-NO-HALLADO
087600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
087700                FOR ALL 'AGIP'
087800        IF WS-CNT-TEMP > 0
087900           MOVE 'Station de service' TO LK-CATEGORIA-O
088000           SET RUBRO-HALLADO TO TRUE
088100        END-IF
088200        MOVE ZERO TO WS-CNT-TEMP
088300     END-IF.
088400
088500*    TERMINOS DE COMBUSTIBLE EN EL TICKET (EN LUGAR DE LA MARCA).
088600     IF RUBRO-NO-HALLADO
088700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
088800                FOR ALL 'ESSENCE'
088900        IF WS-CNT-TEMP > 0
089000           MOVE 'Station de service' TO LK-CATEGORIA-O
089100           SET RUBRO-HALLADO TO TRUE
089200        END-IF
089300        MOVE ZERO TO WS-CNT-TEMP
089400     END-IF.
089500
089600     IF RUBRO-NO-HALLADO
089700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
089800                FOR ALL 'CARBURANT'
089900        IF WS-CNT-TEMP > 0
090000           MOVE 'Station de service' TO LK-CATEGORIA-O
090100           SET RUBRO-HALLADO TO TRUE
090200        END-IF
090300        MOVE ZERO TO WS-CNT-TEMP
090400     END-IF.
090500
090600     IF RUBRO-NO-HALLADO
090700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
090800                FOR ALL 'GASOIL'
090900        IF WS-CNT-TEMP > 0
091000           MOVE 'Station de service' TO LK-CATEGORIA-O
091100           SET RUBRO-HALLADO TO TRUE
091200        END-IF
091300        MOVE ZERO TO WS-CNT-TEMP
091400     END-IF.
091500
091600     IF RUBRO-NO-HALLADO
091700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
091800                FOR ALL 'GAZOLE'
091900        IF WS-CNT-TEMP > 0
092000           MOVE 'Station de service' TO LK-CATEGORIA-O
092100           SET RUBRO-HALLADO TO TRUE
092200        END-IF
092300        MOVE ZERO TO WS-CNT-TEMP
092400     END-IF.
092500
092600     IF RUBRO-NO-HALLADO
092700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
092800                FOR ALL 'DIESEL'
092900        IF WS-CNT-TEMP > 0
093000           MOVE 'Station de service' TO LK-CATEGORIA-O
093100           SET RUBRO-HALLADO TO TRUE
093200        END-IF
093300        MOVE ZERO TO WS-CNT-TEMP
093400     END-IF.
093500
093600 2150-CHQ-ESTACION-SERVICIO-FIN.
093700     EXIT.
093800
093900*----------------------------------------------------------------*
094000*    RUBRO 'TRANSPORT' (TKT-0058).  PEAJES, TRANSPORTE PUBLICO,  *
094100*    APLICACIONES DE VIAJE (TAXI, UBER, BOLT) Y EL MANTENIMIENTO *
094200*    DEL AUTOMOVIL (GARAGE, REPARATION, MECANIQUE, PARKING).     *
094300*----------------------------------------------------------------*
094400 2160-CHQ-TRANSPORTE.
094500
094600     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP FOR ALL 'PEAGE'.
094700     IF WS-CNT-TEMP > 0
094800        MOVE 'Transport' TO LK-CATEGORIA-O
094900        SET RUBRO-HALLADO TO TRUE
095000     END-IF.
095100     MOVE ZERO TO WS-CNT-TEMP.
095200
095300*    AUTOPISTAS Y TRANSPORTE FERROVIARIO/URBANO.
095400     IF RUBRO-NO-HALLADO
095500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
095600                FOR ALL 'AUTOROUTE'
095700        IF WS-CNT-TEMP > 0
095800           MOVE 'Transport' TO LK-CATEGORIA-O
095900           SET RUBRO-HALLADO TO TRUE
096000        END-IF
096100        MOVE ZERO TO WS-CNT-TEMP
096200     END-IF.
096300
096400     IF RUBRO-NO-HALLADO
096500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
096600                FOR ALL 'SNCF'
096700        IF WS-CNT-TEMP > 0
096800           MOVE 'Transport' TO LK-CATEGORIA-O
096900           SET RUBRO-HALLADO TO TRUE
097000        END-IF
097100        MOVE ZERO TO WS-CNT-TEMP
097200     END-IF.
097300
097400     IF RUBRO-NO-HALLADO
097500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
097600                FOR ALL 'TRAIN'
097700        IF WS-CNT-TEMP > 0
097800           MOVE 'Transport' TO LK-CATEGORIA-O
097900           SET RUBRO-HALLADO TO TRUE
098000        END-IF
098100        MOVE ZERO TO WS-CNT-TEMP
098200     END-IF.
098300
098400     IF RUBRO-NO-HALLADO
098500        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
098600                FOR ALL 'METRO'
098700        IF WS-CNT-TEMP > 0
098800           MOVE 'Transport' TO LK-CATEGORIA-O
098900           SET RUBRO-HALLADO TO TRUE
099000        END-IF
099100        MOVE ZERO TO WS-CNT-TEMP
099200     END-IF.
099300
099400*    TRANSPORTE PUBLICO URBANO.
099500     IF RUBRO-NO-HALLADO
099600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
099700                FOR ALL 'BUS'
099800        IF WS-CNT-TEMP > 0
099900           MOVE 'Transport' TO LK-CATEGORIA-O
100000           SET RUBRO-HALLADO TO TRUE
100100        END-IF
100200        MOVE ZERO TO WS-CNT-TEMP
100300     END-IF.
100400
100500     IF RUBRO-NO-HALLADO
100600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
100700                FOR ALL 'TRAM'
100800        IF WS-CNT-TEMP > 0
100900           MOVE 'Transport' TO LK-CATEGORIA-O
101000           SET RUBRO-HALLADO TO TRUE
101100        END-IF
101200        MOVE ZERO TO WS-CNT-TEMP
101300     END-IF.
101400
101500     IF RUBRO-NO-HALLADO
101600        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
101700                FOR ALL 'RER'
101800        IF WS-CNT-TEMP > 0
101900           MOVE 'Transport' TO LK-CATEGORIA-O
102000           SET RUBRO-HALLADO TO TRUE
102100        END-IF
102200        MOVE ZERO TO WS-CNT-TEMP
102300     END-IF.
102400
102500*    APLICACIONES DE VIAJE Y ESTACIONAMIENTO.
102600     IF RUBRO-NO-HALLADO
102700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
102800                FOR ALL 'TAXI'
102900        IF WS-CNT-TEMP > 0
103000           MOVE 'Transport' TO LK-CATEGORIA-O
103100           SET RUBRO-HALLADO TO TRUE
103200        END-IF
103300        MOVE ZERO TO WS-CNT-TEMP
103400     END-IF.
103500
103600     IF RUBRO-NO-HALLADO
103700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
103800                FOR ALL 'UBER'
103900        IF WS-CNT-TEMP > 0
104000           MOVE 'Transport' TO LK-CATEGORIA-O
104100           SET RUBRO-HALLADO TO TRUE
104200        END-IF
104300        MOVE ZERO TO WS-CNT-TEMP
104400     END-IF.
104500
104600     IF RUBRO-NO-HALLADO
104700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
104800                FOR ALL 'BOLT'
104900        IF WS-CNT-TEMP > 0
105000           MOVE 'Transport' TO LK-CATEGORIA-O
105100           SET RUBRO-HALLADO TO TRUE
105200        END-IF
105300        MOVE ZERO TO WS-CNT-TEMP
105400     END-IF.
105500
105600     IF RUBRO-NO-HALLADO
105700        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
105800                FOR ALL 'PARKING'
105900        IF WS-CNT-TEMP > 0
106000           MOVE 'Transport' TO LK-CATEGORIA-O
106100           SET RUBRO-HALLADO TO TRUE
106200        END-IF
106300        MOVE ZERO TO WS-CNT-TEMP
106400     END-IF.
106500
106600*    MANTENIMIENTO Y REPARACION DEL AUTOMOVIL.
106700     IF RUBRO-NO-HALLADO
106800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
106900                FOR ALL 'GARAGE'
107000        IF WS-CNT-TEMP > 0
107100           MOVE 'Transport' TO LK-CATEGORIA-O
107200           SET RUBRO-HALLADO TO TRUE
107300        END-IF
107400        MOVE ZERO TO WS-CNT-TEMP
107500     END-IF.
107600
107700     IF RUBRO-NO-HALLADO
107800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
107900                FOR ALL 'REPARATION'
108000        IF WS-CNT-TEMP > 0
108100           MOVE 'Transport' TO LK-CATEGORIA-O
108200           SET RUBRO-HALLADO TO TRUE
108300        END-IF
108400        MOVE ZERO TO WS-CNT-TEMP
108500     END-IF.
108600
108700     IF RUBRO-NO-HALLADO
108800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
108900                FOR ALL 'MECANIQUE'
109000        IF WS-CNT-TEMP > 0
109100           MOVE 'Transport' TO LK-CATEGORIA-O
109200           SET RUBRO-HALLADO TO TRUE
109300        END-IF
109400        MOVE ZERO TO WS-CNT-TEMP
109500     END-IF.
109600
109700 2160-CHQ-TRANSPORTE-FIN.
109800     EXIT.
109900
110000*----------------------------------------------------------------*
110100*    RUBRO 'LOGEMENT' (TKT-0058).  ALQUILER, EXPENSAS Y          *
110200*    SERVICIOS DEL HOGAR (AGUA, ELECTRICIDAD, GAS).  INCLUYE      *
110300*    TAMBIEN HOTELERIA Y ALOJAMIENTO DE VIAJE (HOTEL, AIRBNB,     *
110400*    BOOKING): 'HOTEL' SE RECLASIFICO DESDE OCIO A VIVIENDA       *
110500*    A PEDIDO DE CONTADURIA (TKT-0240).                           *
110600*----------------------------------------------------------------*
110700 2170-CHQ-VIVIENDA.
110800
110900*    ALQUILER, TERMINO MAS FRECUENTE DEL RUBRO VIVIENDA.
111000     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP FOR ALL 'LOYER'.
111100     IF WS-CNT-TEMP > 0
111200        MOVE 'Logement' TO LK-CATEGORIA-O
111300        SET RUBRO-HALLADO TO TRUE
111400     END-IF.
111500     MOVE ZERO TO WS-CNT-TEMP.
111600
111700     IF RUBRO-NO-HALLADO
111800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
111900                FOR ALL 'CHARGES'
112000        IF WS-CNT-TEMP > 0
112100           MOVE 'Logement' TO LK-CATEGORIA-O
112200           SET RUBRO-HALLADO TO TRUE
112300        END-IF
112400        MOVE ZERO TO WS-CNT-TEMP
112500     END-IF.
112600
112700     IF RUBRO-NO-HALLADO
112800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
112900                FOR ALL 'EAU'
113000        IF WS-CNT-TEMP > 0
113100           MOVE 'Logement' TO LK-CATEGORIA-O
113200           SET RUBRO-HALLADO TO TRUE
113300        END-IF
113400        MOVE ZERO TO WS-CNT-TEMP
113500     END-IF.
113600
113700     IF RUBRO-NO-HALLADO
113800        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
113900                FOR ALL 'ELECTRICITE'
114000        IF WS-CNT-TEMP > 0
114100           MOVE 'Logement' TO LK-CATEGORIA-O
114200           SET RUBRO-HALLADO TO TRUE
114300        END-IF
114400        MOVE ZERO TO WS-CNT-TEMP
114500     END-IF.
114600
114700*    PROVEEDORES DE ENERGIA Y ADMINISTRACION DEL EDIFICIO.
114800     IF RUBRO-NO-HALLADO
114900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
115000                FOR ALL 'GAZ'
115100        IF WS-CNT-TEMP > 0
115200           MOVE 'Logement' TO LK-CATEGORIA-O
115300           SET RUBRO-HALLADO TO TRUE
115400        END-IF
115500        MOVE ZERO TO WS-CNT-TEMP
115600     END-IF.
115700
115800     IF RUBRO-NO-HALLADO
115900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
116000                FOR ALL 'EDF'
116100        IF WS-CNT-TEMP > 0
116200           MOVE 'Logement' TO LK-CATEGORIA-O
116300           SET RUBRO-HALLADO TO TRUE
116400        END-IF
116500        MOVE ZERO TO WS-CNT-TEMP
116600     END-IF.
116700
116800     IF RUBRO-NO-HALLADO
116900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
117000                FOR ALL 'ENGIE'
117100        IF WS-CNT-TEMP > 0
117200           MOVE 'Logement' TO LK-CATEGORIA-O
117300           SET RUBRO-HALLADO TO TRUE
117400        END-IF
117500        MOVE ZERO TO WS-CNT-TEMP
117600     END-IF.
117700
117800     IF RUBRO-NO-HALLADO
117900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
118000                FOR ALL 'ENEDIS'
118100        IF WS-CNT-TEMP > 0
118200           MOVE 'Logement' TO LK-CATEGORIA-O
118300           SET RUBRO-HALLADO TO TRUE
118400        END-IF
118500        MOVE ZERO TO WS-CNT-TEMP
118600     END-IF.
118700
118800     IF RUBRO-NO-HALLADO
118900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
119000                FOR ALL 'GRDF'
119100        IF WS-CNT-TEMP > 0
119200           MOVE 'Logement' TO LK-CATEGORIA-O
119300           SET RUBRO-HALLADO TO TRUE
119400        END-IF
119500        MOVE ZERO TO WS-CNT-TEMP
119600     END-IF.
119700
119800     IF RUBRO-NO-HALLADO
119900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
120000                FOR ALL 'SYNDIC'
120100        IF WS-CNT-TEMP > 0
120200           MOVE 'Logement' TO LK-CATEGORIA-O
120300           SET RUBRO-HALLADO TO TRUE
120400        END-IF
120500        MOVE ZERO TO WS-CNT-TEMP
120600     END-IF.
120700
120800*    TKT-0240: HOTELERIA Y ALOJAMIENTO DE VIAJE.
120900     IF RUBRO-NO-HALLADO
121000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
121100                FOR ALL 'HOTEL'
121200        IF WS-CNT-TEMP > 0
121300           MOVE 'Logement' TO LK-CATEGORIA-O
121400           SET RUBRO-HALLADO TO TRUE
121500        END-IF
121600        MOVE ZERO TO WS-CNT-TEMP
121700     END-IF.
121800
121900*    PLATAFORMAS DE ALQUILER TURISTICO (DISTINTAS DEL HOTEL).
122000     IF RUBRO-NO-HALLADO
122100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
122200                FOR ALL 'AIRBNB'
122300        IF WS-CNT-TEMP > 0
122400           MOVE 'Logement' TO LK-CATEGORIA-O
122500           SET RUBRO-HALLADO TO TRUE
122600        END-IF
122700        MOVE ZERO TO WS-CNT-TEMP
122800     END-IF.
122900
123000     IF RUBRO-NO-HALLADO
123100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
123200                FOR ALL 'BOOKING'
123300        IF WS-CNT-TEMP > 0
123400           MOVE 'Logement' TO LK-CATEGORIA-O
123500           SET RUBRO-HALLADO TO TRUE
123600        END-IF
123700        MOVE ZERO TO WS-CNT-TEMP
123800     END-IF.
123900
124000     IF RUBRO-NO-HALLADO
124100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
124200                FOR ALL 'LOGEMENT'
124300        IF WS-CNT-TEMP > 0
124400           MOVE 'Logement' TO LK-CATEGORIA-O
124500           SET RUBRO-HALLADO TO TRUE
124600        END-IF
124700        MOVE ZERO TO WS-CNT-TEMP
124800     END-IF.
124900
125000 2170-CHQ-VIVIENDA-FIN.
125100     EXIT.
125200
125300*----------------------------------------------------------------*
125400*    RUBRO 'SANTE' (TKT-0097).  FARMACIA, CONSULTAS MEDICAS Y    *
125500*    ODONTOLOGICAS, OPTICA, ANALISIS DE LABORATORIO Y EL APORTE   *
125600*    A LA MUTUELLE (SEGURO MEDICO COMPLEMENTARIO FRANCES).        *
125700*----------------------------------------------------------------*
125800 2180-CHQ-SALUD.
125900
126000*    ATENCION PRIMARIA Y DE FARMACIA.
126100     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
126200             FOR ALL 'PHARMACIE'.
126300     IF WS-CNT-TEMP > 0
126400        MOVE 'Sante' TO LK-CATEGORIA-O
126500        SET RUBRO-HALLADO TO TRUE
126600     END-IF.
126700     MOVE ZERO TO WS-CNT-TEMP.
126800
126900     IF RUBRO-NO-HALLADO
127000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
127100                FOR ALL 'PHARMA'
127200        IF WS-CNT-TEMP > 0
127300           MOVE 'Sante' TO LK-CATEGORIA-O
127400           SET RUBRO-HALLADO TO TRUE
127500        END-IF
127600        MOVE ZERO TO WS-CNT-TEMP
127700     END-IF.
127800
127900     IF RUBRO-NO-HALLADO
128000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
128100                FOR ALL 'MEDECIN'
128200        IF WS-CNT-TEMP > 0
128300           MOVE 'Sante' TO LK-CATEGORIA-O
128400           SET RUBRO-HALLADO TO TRUE
128500        END-IF
128600        MOVE ZERO TO WS-CNT-TEMP
128700     END-IF.
128800
128900     IF RUBRO-NO-HALLADO
129000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
129100                FOR ALL 'DENTISTE'
129200        IF WS-CNT-TEMP > 0
129300           MOVE 'Sante' TO LK-CATEGORIA-O
129400           SET RUBRO-HALLADO TO TRUE
129500        END-IF
129600        MOVE ZERO TO WS-CNT-TEMP
129700     END-IF.
129800
129900     IF RUBRO-NO-HALLADO
130000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
130100                FOR ALL 'OPTICIEN'
130200        IF WS-CNT-TEMP > 0
130300           MOVE 'Sante' TO LK-CATEGORIA-O
130400           SET RUBRO-HALLADO TO TRUE
130500        END-IF
130600        MOVE ZERO TO WS-CNT-TEMP
130700     END-IF.
130800
130900*    ATENCION HOSPITALARIA Y DE CLINICA.
131000     IF RUBRO-NO-HALLADO
131100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
131200                FOR ALL 'HOPITAL'
131300        IF WS-CNT-TEMP > 0
131400           MOVE 'Sante' TO LK-CATEGORIA-O
131500           SET RUBRO-HALLADO TO TRUE
131600        END-IF
131700        MOVE ZERO TO WS-CNT-TEMP
131800     END-IF.
131900
132000     IF RUBRO-NO-HALLADO
132100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
132200                FOR ALL 'CLINIQUE'
132300        IF WS-CNT-TEMP > 0
132400           MOVE 'Sante' TO LK-CATEGORIA-O
132500           SET RUBRO-HALLADO TO TRUE
132600        END-IF
132700        MOVE ZERO TO WS-CNT-TEMP
132800     END-IF.
132900
133000*    SEGURO MEDICO COMPLEMENTARIO Y LABORATORIO.
133100     IF RUBRO-NO-HALLADO
133200        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
133300                FOR ALL 'MUTUELLE'
133400        IF WS-CNT-TEMP > 0
133500           MOVE 'Sante' TO LK-CATEGORIA-O
133600           SET RUBRO-HALLADO TO TRUE
133700        END-IF
133800        MOVE ZERO TO WS-CNT-TEMP
133900     END-IF.
134000
134100     IF RUBRO-NO-HALLADO
134200        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
134300                FOR ALL 'LABORATOIRE'
134400        IF WS-CNT-TEMP > 0
134500           MOVE 'Sante' TO LK-CATEGORIA-O
134600           SET RUBRO-HALLADO TO TRUE
134700        END-IF
134800        MOVE ZERO TO WS-CNT-TEMP
134900     END-IF.
135000
135100     IF RUBRO-NO-HALLADO
135200        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
135300                FOR ALL 'ANALYSE'
135400        IF WS-CNT-TEMP > 0
135500           MOVE 'Sante' TO LK-CATEGORIA-O
135600           SET RUBRO-HALLADO TO TRUE
135700        END-IF
135800        MOVE ZERO TO WS-CNT-TEMP
135900     END-IF.
136000
136100     IF RUBRO-NO-HALLADO
136200        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
136300                FOR ALL 'MEDICAL'
136400        IF WS-CNT-TEMP > 0
136500           MOVE 'Sante' TO LK-CATEGORIA-O
136600           SET RUBRO-HALLADO TO TRUE
136700        END-IF
136800        MOVE ZERO TO WS-CNT-TEMP
136900     END-IF.
137000
137100 2180-CHQ-SALUD-FIN.
137200     EXIT.
137300
137400*----------------------------------------------------------------*
137500*    ORDEN TKT-0671: OCIO SE VERIFICA ANTES DE SUSCRIPCIONES,    *
137600*    POR LO QUE NETFLIX/SPOTIFY/DISNEY (QUE FIGURAN EN AMBAS     *
137700*    LISTAS) QUEDAN CLASIFICADOS COMO OCIO.                      *
137800*----------------------------------------------------------------*
137900 2190-CHQ-OCIO.
138000
138100     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP FOR ALL 'CINEMA'.
138200     IF WS-CNT-TEMP > 0
138300        MOVE 'Loisirs' TO LK-CATEGORIA-O
138400        SET RUBRO-HALLADO TO TRUE
138500     END-IF.
138600     MOVE ZERO TO WS-CNT-TEMP.
138700
138800     IF RUBRO-NO-HALLADO
138900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
139000                FOR ALL 'NETFLIX'
139100        IF WS-CNT-TEMP > 0
139200           MOVE 'Loisirs' TO LK-CATEGORIA-O
139300           SET RUBRO-HALLADO TO TRUE
139400        END-IF
139500        MOVE ZERO TO WS-CNT-TEMP
139600     END-IF.
139700
139800     IF RUBRO-NO-HALLADO
139900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
140000                FOR ALL 'SPOTIFY'
140100        IF WS-CNT-TEMP > 0
140200           MOVE 'Loisirs' TO LK-CATEGORIA-O
140300           SET RUBRO-HALLADO TO TRUE
140400        END-IF
140500        MOVE ZERO TO WS-CNT-TEMP
140600     END-IF.
140700
140800     IF RUBRO-NO-HALLADO
140900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
141000                FOR ALL 'DISNEY'
141100        IF WS-CNT-TEMP > 0
141200           MOVE 'Loisirs' TO LK-CATEGORIA-O
141300           SET RUBRO-HALLADO TO TRUE
141400        END-IF
141500        MOVE ZERO TO WS-CNT-TEMP
141600     END-IF.
141700
141800     IF RUBRO-NO-HALLADO
141900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
142000                FOR ALL 'PRIME VIDEO'
142100        IF WS-CNT-TEMP > 0
142200           MOVE 'Loisirs' TO LK-CATEGORIA-O
142300           SET RUBRO-HALLADO TO TRUE
142400        END-IF
142500        MOVE ZERO TO WS-CNT-TEMP
142600     END-IF.
142700
142800     IF RUBRO-NO-HALLADO
142900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
143000                FOR ALL 'GYM'
143100        IF WS-CNT-TEMP > 0
143200           MOVE 'Loisirs' TO LK-CATEGORIA-O
143300           SET RUBRO-HALLADO TO TRUE
143400        END-IF
143500        MOVE ZERO TO WS-CNT-TEMP
143600     END-IF.
143700
143800     IF RUBRO-NO-HALLADO
143900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
144000                FOR ALL 'FITNESS'
144100        IF WS-CNT-TEMP > 0
144200           MOVE 'Loisirs' TO LK-CATEGORIA-O
144300           SET RUBRO-HALLADO TO TRUE
144400        END-IF
144500        MOVE ZERO TO WS-CNT-TEMP
144600     END-IF.
144700
144800     IF RUBRO-NO-HALLADO
144900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
145000                FOR ALL 'SPORT'
145100        IF WS-CNT-TEMP > 0
145200           MOVE 'Loisirs' TO LK-CATEGORIA-O
145300           SET RUBRO-HALLADO TO TRUE
145400        END-IF
145500        MOVE ZERO TO WS-CNT-TEMP
145600     END-IF.
145700
145800     IF RUBRO-NO-HALLADO
145900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
146000                FOR ALL 'CONCERT'
146100        IF WS-CNT-TEMP > 0
146200           MOVE 'Loisirs' TO LK-CATEGORIA-O
146300           SET RUBRO-HALLADO TO TRUE
146400        END-IF
146500        MOVE ZERO TO WS-CNT-TEMP
146600     END-IF.
146700
146800     IF RUBRO-NO-HALLADO
146900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
147000                FOR ALL 'SPECTACLE'
147100        IF WS-CNT-TEMP > 0
147200           MOVE 'Loisirs' TO LK-CATEGORIA-O
147300           SET RUBRO-HALLADO TO TRUE
147400        END-IF
147500        MOVE ZERO TO WS-CNT-TEMP
147600     END-IF.
147700
147800     IF RUBRO-NO-HALLADO
147900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
148000                FOR ALL 'MUSEE'
148100        IF WS-CNT-TEMP > 0
148200           MOVE 'Loisirs' TO LK-CATEGORIA-O
148300           SET RUBRO-HALLADO TO TRUE
148400        END-IF
148500        MOVE ZERO TO WS-CNT-TEMP
148600     END-IF.
148700
148800     IF RUBRO-NO-HALLADO
148900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
149000                FOR ALL 'VOYAGE'
149100        IF WS-CNT-TEMP > 0
149200           MOVE 'Loisirs' TO LK-CATEGORIA-O
149300           SET RUBRO-HALLADO TO TRUE
149400        END-IF
149500        MOVE ZERO TO WS-CNT-TEMP
149600     END-IF.
149700
149800     IF RUBRO-NO-HALLADO
149900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
150000                FOR ALL 'TOURISME'
150100        IF WS-CNT-TEMP > 0
150200           MOVE 'Loisirs' TO LK-CATEGORIA-O
150300           SET RUBRO-HALLADO TO TRUE
150400        END-IF
150500        MOVE ZERO TO WS-CNT-TEMP
150600     END-IF.
150700
150800 2190-CHQ-OCIO-FIN.
150900     EXIT.
151000
151100*----------------------------------------------------------------*
151200*    RUBRO 'ABONNEMENTS' (TKT-0181).  SERVICIOS DE STREAMING DE  *
151300*    MUSICA Y VIDEO QUE NO QUEDARON EN OCIO (VER TKT-0671) Y LOS  *
151400*    OPERADORES DE TELEFONIA MOVIL AGREGADOS POR TKT-0512.        *
151500*----------------------------------------------------------------*
151600 2195-CHQ-SUSCRIPCIONES.
151700
151800*    TERMINO GENERICO DE ABONO/SUSCRIPCION.
151900     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
152000             FOR ALL 'ABONNEMENT'.
152100     IF WS-CNT-TEMP > 0
152200        MOVE 'Abonnements' TO LK-CATEGORIA-O
152300        SET RUBRO-HALLADO TO TRUE
152400     END-IF.
152500     MOVE ZERO TO WS-CNT-TEMP.
152600
152700*    SERVICIOS DE STREAMING DE MUSICA Y VIDEO POR SUSCRIPCION.
152800     IF RUBRO-NO-HALLADO
152900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
153000                FOR ALL 'YOUTUBE PREMIUM'
153100        IF WS-CNT-TEMP > 0
153200           MOVE 'Abonnements' TO LK-CATEGORIA-O
153300           SET RUBRO-HALLADO TO TRUE
153400        END-IF
153500        MOVE ZERO TO WS-CNT-TEMP
153600     END-IF.
153700
153800     IF RUBRO-NO-HALLADO
153900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
154000                FOR ALL 'APPLE MUSIC'
154100        IF WS-CNT-TEMP > 0
154200           MOVE 'Abonnements' TO LK-CATEGORIA-O
154300           SET RUBRO-HALLADO TO TRUE
154400        END-IF
154500        MOVE ZERO TO WS-CNT-TEMP
154600     END-IF.
154700
154800     IF RUBRO-NO-HALLADO
154900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
155000                FOR ALL 'DEEZER'
155100        IF WS-CNT-TEMP > 0
155200           MOVE 'Abonnements' TO LK-CATEGORIA-O
155300           SET RUBRO-HALLADO TO TRUE
155400        END-IF
155500        MOVE ZERO TO WS-CNT-TEMP
155600     END-IF.
155700
155800     IF RUBRO-NO-HALLADO
155900        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
156000                FOR ALL 'CANAL+'
156100        IF WS-CNT-TEMP > 0
156200           MOVE 'Abonnements' TO LK-CATEGORIA-O
156300           SET RUBRO-HALLADO TO TRUE
156400        END-IF
156500        MOVE ZERO TO WS-CNT-TEMP
156600     END-IF.
156700
156800*    TKT-0512: OPERADORES DE TELEFONIA MOVIL.
156900     IF RUBRO-NO-HALLADO
157000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
157100                FOR ALL 'ORANGE'
157200        IF WS-CNT-TEMP > 0
157300           MOVE 'Abonnements' TO LK-CATEGORIA-O
157400           SET RUBRO-HALLADO TO TRUE
157500        END-IF
157600        MOVE ZERO TO WS-CNT-TEMP
157700     END-IF.
157800
157900     IF RUBRO-NO-HALLADO
158000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
158100                FOR ALL 'SFR'
158200        IF WS-CNT-TEMP > 0
158300           MOVE 'Abonnements' TO LK-CATEGORIA-O
158400           SET RUBRO-HALLADO TO TRUE
158500        END-IF
158600        MOVE ZERO TO WS-CNT-TEMP
158700     END-IF.
158800
158900     IF RUBRO-NO-HALLADO
159000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
159100                FOR ALL 'BOUYGUES'
159200        IF WS-CNT-TEMP > 0
159300           MOVE 'Abonnements' TO LK-CATEGORIA-O
159400           SET RUBRO-HALLADO TO TRUE
159500        END-IF
159600        MOVE ZERO TO WS-CNT-TEMP
159700     END-IF.
159800
159900     IF RUBRO-NO-HALLADO
160000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
160100                FOR ALL 'FREE'
160200        IF WS-CNT-TEMP > 0
160300           MOVE 'Abonnements' TO LK-CATEGORIA-O
160400           SET RUBRO-HALLADO TO TRUE
160500        END-IF
160600        MOVE ZERO TO WS-CNT-TEMP
160700     END-IF.
160800
160900     IF RUBRO-NO-HALLADO
161000        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
161100                FOR ALL 'MOBILE'
161200        IF WS-CNT-TEMP > 0
161300           MOVE 'Abonnements' TO LK-CATEGORIA-O
161400           SET RUBRO-HALLADO TO TRUE
161500        END-IF
161600        MOVE ZERO TO WS-CNT-TEMP
161700     END-IF.
161800
161900*    PLANES DE TELEFONIA GENERICOS.
162000     IF RUBRO-NO-HALLADO
162100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
162200                FOR ALL 'FORFAIT'
162300        IF WS-CNT-TEMP > 0
162400           MOVE 'Abonnements' TO LK-CATEGORIA-O
162500           SET RUBRO-HALLADO TO TRUE
162600        END-IF
162700        MOVE ZERO TO WS-CNT-TEMP
162800     END-IF.
162900
163000 2195-CHQ-SUSCRIPCIONES-FIN.
163100     EXIT.
163200
163300*----------------------------------------------------------------*
163400*    RUBRO 'BANQUE' (TKT-0205, ULTIMO DE LOS 12 RUBROS QUE CIERRA *
163500*    EL PLAN DE CUENTAS FAMILIAR).  GASTOS FINANCIEROS: AGIOS,    *
163600*    COMISIONES, SEGUROS, CUOTAS DE PRESTAMO Y DEVOLUCIONES.      *
163700*----------------------------------------------------------------*
163800 2198-CHQ-BANCO.
163900
164000*    COMISIONES Y GASTOS BANCARIOS EXPLICITOS.
164100     INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
164200             FOR ALL 'FRAIS BANCAIRE'.
164300     IF WS-CNT-TEMP > 0
164400        MOVE 'Banque' TO LK-CATEGORIA-O
164500        SET RUBRO-HALLADO TO TRUE
164600     END-IF.
164700     MOVE ZERO TO WS-CNT-TEMP.
164800
164900*    GASTOS FINANCIEROS Y DE SEGUROS ASOCIADOS A LA CUENTA.
165000     IF RUBRO-NO-HALLADO
165100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
165200                FOR ALL 'AGIOS'
165300        IF WS-CNT-TEMP > 0
165400           MOVE 'Banque' TO LK-CATEGORIA-O
165500           SET RUBRO-HALLADO TO TRUE
165600        END-IF
165700        MOVE ZERO TO WS-CNT-TEMP
165800     END-IF.
165900
166000     IF RUBRO-NO-HALLADO
166100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
166200                FOR ALL 'COMMISSION'
166300        IF WS-CNT-TEMP > 0
166400           MOVE 'Banque' TO LK-CATEGORIA-O
166500           SET RUBRO-HALLADO TO TRUE
166600        END-IF
166700        MOVE ZERO TO WS-CNT-TEMP
166800     END-IF.
166900
167000     IF RUBRO-NO-HALLADO
167100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
167200                FOR ALL 'ASSURANCE'
167300        IF WS-CNT-TEMP > 0
167400           MOVE 'Banque' TO LK-CATEGORIA-O
167500           SET RUBRO-HALLADO TO TRUE
167600        END-IF
167700        MOVE ZERO TO WS-CNT-TEMP
167800     END-IF.
167900
168000     IF RUBRO-NO-HALLADO
168100        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
168200                FOR ALL 'BANQUE'
168300        IF WS-CNT-TEMP > 0
168400           MOVE 'Banque' TO LK-CATEGORIA-O
168500           SET RUBRO-HALLADO TO TRUE
168600        END-IF
168700        MOVE ZERO TO WS-CNT-TEMP
168800     END-IF.
168900
169000*    PRESTAMOS, CUOTAS Y DEVOLUCIONES.
169100     IF RUBRO-NO-HALLADO
169200        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
169300                FOR ALL 'CREDIT'
169400        IF WS-CNT-TEMP > 0
169500           MOVE 'Banque' TO LK-CATEGORIA-O
169600           SET RUBRO-HALLADO TO TRUE
169700        END-IF
169800        MOVE ZERO TO WS-CNT-TEMP
169900     END-IF.
170000
170100     IF RUBRO-NO-HALLADO
170200        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
170300                FOR ALL 'PRET'
170400        IF WS-CNT-TEMP > 0
170500           MOVE 'Banque' TO LK-CATEGORIA-O
170600           SET RUBRO-HALLADO TO TRUE
170700        END-IF
170800        MOVE ZERO TO WS-CNT-TEMP
170900     END-IF.
171000
171100     IF RUBRO-NO-HALLADO
171200        INSPECT WS-DESC-MAYUS TALLYING WS-CNT-TEMP
171300                FOR ALL 'REMBOURSEMENT'
171400        IF WS-CNT-TEMP > 0
171500           MOVE 'Banque' TO LK-CATEGORIA-O
171600           SET RUBRO-HALLADO TO TRUE
171700        END-IF
171800        MOVE ZERO TO WS-CNT-TEMP
171900     END-IF.
172000
172100 2198-CHQ-BANCO-FIN.
172200     EXIT.
172300
172400*----------------------------------------------------------------*
172500*    CIERRE DE LA SUBRUTINA: EL RUBRO YA QUEDO EN LK-CATEGORIA-O  *
172600*    ('Autres' SI NINGUNA PALABRA CLAVE COINCIDIO).  BAJO EL      *
172700*    SWITCH DE DEPURACION (TKT-0744) SE VUELCA A PANTALLA PARA    *
172800*    VERIFICAR LAS PRUEBAS SIN TOCAR LK-CATEGORIA-O.              *
172900*----------------------------------------------------------------*
173000 9000-FINALIZAR-PROGRAMA.
173100
173200     IF WS-DEBUG-ACTIVO
173300        DISPLAY 'CATGASTO - RUBRO ASIGNADO: ' LK-CATEGORIA-O
173400     END-IF.
173500
173600 9000-FINALIZAR-PROGRAMA-FIN.
173700     EXIT.
173800
173900*    FIN DEL SUBPROGRAMA CATGASTO (TKT-0097/TKT-0205/TKT-0825).
174000*----------------------------------------------------------------*
174100
174200 END PROGRAM CATGASTO.

000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... GASTOEXT                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... INGESTA DE GASTOS A PARTIR DEL TEXTO DE UN     *
000600*                 EXTRACTO BANCARIO (RESULTADO DE OCR O COPIA    *
000700*                 DE PANTALLA DEL HOME BANKING).  RECONOCE       *
000800*                 LINEAS EN FORMATO TABLA (CON SEPARADOR '|')    *
000900*                 Y LINEAS LIBRES, CATEGORIZA Y DA ALTA EN EL    *
001000*                 MAESTRO DE GASTOS.                             *
001100*                                                                *
001200******************************************************************
001300*                    HISTORIAL DE CAMBIOS                        *
001400******************************************************************
001500* 1994-02-07 CF TKT-0145 ALTA DEL PROGRAMA.  SOLO RECONOCE EL    *TKT-0145
001600*            FORMATO DE TABLA CON SEPARADOR '|'.                 *TKT-0145
001700* 1994-10-11 CF TKT-0170 SE AGREGA EL RECONOCIMIENTO DE LINEAS   *TKT-0170
001800*            LIBRES (SIN SEPARADOR '|'), CON FECHA CORRIENTE.    *TKT-0170
001900* 1995-06-02 DA TKT-0190 SE AGREGA EL FILTRO DE ENCABEZADOS Y    *TKT-0190
002000*            LINEAS SEPARADORAS (SOLO '|', '-' Y ESPACIOS).      *TKT-0190
002100* 1996-03-15 DA TKT-0225 SE AGREGA LA DETECCION DEL ANIO DEL     *TKT-0225
002200*            EXTRACTO A PARTIR DEL PROPIO TEXTO.                 *TKT-0225
002300* 1997-09-30 RP TKT-0270 SE AGREGA LA DEDUPLICACION DE GASTOS    *TKT-0270
002400*            YA INGRESADOS EN LA MISMA CORRIDA.                  *TKT-0270
002500* 1998-12-05 RP TKT-0321 AJUSTE Y2K: EL ANIO DEL EXTRACTO Y LA   *TKT-0321
002600*            FECHA DEL SISTEMA PASAN A TOMARSE CON 4 DIGITOS     *TKT-0321
002700*            (ACCEPT ... FROM DATE YYYYMMDD).                    *TKT-0321
002800* 1999-02-22 RP TKT-0327 REVISION GENERAL POST Y2K.  SIN CAMBIOS *TKT-0327
002900*            DE LOGICA.                                          *TKT-0327
003000* 2004-07-19 NQ TKT-0460 SE AGREGAN LAS PALABRAS DE CONTABLE A   *TKT-0460
003100*            RECHAZAR EN LA DESCRIPCION RESIDUAL DE LINEA LIBRE  *TKT-0460
003200*            (TOTAL, SOLDE, MONTANT, DEBIT, CREDIT).             *TKT-0460
003300* 2013-11-04 MS TKT-0615 SE AGREGA EL SWITCH DE DEPURACION       *TKT-0615
003400*            (UPSI-0) PARA TRAZAR LAS LINEAS PROCESADAS.         *TKT-0615
003500* 2023-10-06 CF TKT-0803 REVISION TP2 - SE DOCUMENTA EL FORMATO  *TKT-0803
003600*            DE TABLA Y EL FORMATO LIBRE DEL EXTRACTO.           *TKT-0803
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.          GASTOEXT.
004000 AUTHOR.              C. FERREYRA.
004100 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
004200 DATE-WRITTEN.        07/02/1994.
004300 DATE-COMPILED.
004400 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
005100            OFF STATUS IS WS-DEBUG-INACTIVO.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT STATEMENT-TEXT-IN
005700         ASSIGN TO 'EXTRACTO.TXT'
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-EXTRACTO.
006000
006100*----------------------------------------------------------------*
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD STATEMENT-TEXT-IN.
006600 01 WS-LINEA-EXTRACTO PIC X(132).
006700
006800 01 FS-STATUS.
006900*----------------------------------------------------------------*
007000*   ** FILE STATUS DEL TEXTO DE EXTRACTO                         *
007100*----------------------------------------------------------------*
007200    05 FS-EXTRACTO PIC X(02).
007300       88 FS-EXTRACTO-FILE-OK VALUE '00'.
007400       88 FS-EXTRACTO-FILE-EOF VALUE '10'.
007500
007600*----------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800
007900 01 WS-INDICADORES.
008000    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
008100    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
008200    05 WS-FIN-ARCHIVO PIC X(01) VALUE 'N'.
008300       88 FIN-ARCHIVO VALUE 'S'.
008400    05 WS-ANIO-BLOQUEADO PIC X(01) VALUE 'N'.
008500       88 ANIO-BLOQUEADO VALUE 'S'.
008600       88 ANIO-NO-BLOQUEADO VALUE 'N'.
008700    05 WS-LINEA-IGNORAR PIC X(01) VALUE 'N'.
008800       88 LINEA-IGNORAR VALUE 'S'.
008900       88 LINEA-NO-IGNORAR VALUE 'N'.
009000    05 WS-SOLO-SEPARADOR PIC X(01) VALUE 'S'.
009100    05 WS-TRANSACCION-VALIDA PIC X(01) VALUE 'N'.
009200       88 TRANSACCION-VALIDA VALUE 'S'.
009300    05 WS-ES-FECHA PIC X(01) VALUE 'N'.
009400       88 ES-FECHA-DDMM VALUE 'S'.
009500    05 WS-ES-IMPORTE PIC X(01) VALUE 'N'.
009600       88 ES-IMPORTE VALUE 'S'.
009700    05 WS-DESC-RECHAZADA PIC X(01) VALUE 'N'.
009800       88 DESC-RECHAZADA VALUE 'S'.
009900    05 WS-DUPLICADO-HALLADO PIC X(01) VALUE 'N'.
010000       88 DUPLICADO-HALLADO VALUE 'S'.
010100    05 FILLER PIC X(05) VALUE SPACES.
010200
010300 01 WS-CONTADORES.
010400    05 WS-CNT-LEIDAS PIC 9(06) COMP.
010500    05 WS-CNT-ACEPTADAS PIC 9(06) COMP.
010600    05 WS-CNT-OMITIDAS PIC 9(06) COMP.
010700    05 WS-CNT-DUPLICADAS PIC 9(06) COMP.
010800    05 WS-CNT-PIPES PIC 9(03) COMP.
010900    05 FILLER PIC X(05) VALUE SPACES.
011000
011100*    VISTA EDITADA DE LOS CONTADORES COMP, PARA EL INFORME FINAL
011200*    DE LINEAS LEIDAS/ACEPTADAS/OMITIDAS/DUPLICADAS.
011300 01 WS-CONTADORES-EDIT REDEFINES WS-CONTADORES.
011400    05 WS-CNT-LEIDAS-O PIC ZZZZZ9.
011500    05 WS-CNT-ACEPTADAS-O PIC ZZZZZ9.
011600    05 WS-CNT-OMITIDAS-O PIC ZZZZZ9.
011700    05 WS-CNT-DUPLICADAS-O PIC ZZZZZ9.
011800    05 FILLER PIC X(08).
011900
012000 01 WS-SUBINDICES.
012100    05 WS-CNT-TEMP PIC 9(03) COMP.
012200    05 WS-CNT-CAMPOS PIC 9(02) COMP.
012300    05 WS-CNT-TOKENS PIC 9(02) COMP.
012400    05 WS-IDX-CAMPO PIC 9(02) COMP.
012500    05 WS-IDX-FECHA PIC 9(02) COMP.
012600    05 WS-IDX-IMPORTE PIC 9(02) COMP.
012700    05 WS-IDX-DEDUP PIC 9(05) COMP.
012800    05 WS-POS PIC 9(03) COMP.
012900    05 WS-POS-PUNTO PIC 9(03) COMP.
013000    05 WS-LARGO-ENTERO PIC 9(03) COMP.
013100    05 FILLER PIC X(05) VALUE SPACES.
013200
013300 01 WS-FECHA-SISTEMA-TRABAJO.
013400    05 WS-FECHA-SISTEMA PIC 9(08).
013500
013600*    VISTA DE LA FECHA DEL SISTEMA POR ANIO/MES/DIA, TOMADA CON
013700*    4 DIGITOS DE ANIO (TKT-0321) PARA USAR COMO FECHA DE HOY.
013800 01 WS-FECHA-SISTEMA-PARTES REDEFINES WS-FECHA-SISTEMA-TRABAJO.
013900    05 WS-FS-ANIO PIC 9(04).
014000    05 WS-FS-MES PIC 9(02).
014100    05 WS-FS-DIA PIC 9(02).
014200
014300 01 WS-ANIO-EXTRACTO-TRABAJO.
014400    05 WS-ANIO-EXTRACTO PIC 9(04) VALUE ZERO.
014500    05 FILLER PIC X(06) VALUE SPACES.
014600
014700 01 WS-LINEA-TRABAJO.
014800    05 WS-LINEA-MAYUS PIC X(132) VALUE SPACES.
014900
015000*    VISTA POR CARACTER DE LA LINEA DE TRABAJO, USADA PARA
015100*    DETECTAR LAS LINEAS FORMADAS SOLO POR '|', '-' Y ESPACIOS.
015200 01 WS-LINEA-POR-CAR REDEFINES WS-LINEA-TRABAJO.
015300    05 WS-LINEA-CARACTER OCCURS 132 TIMES PIC X(01).
015400
015500 01 WS-PIPE-CAMPOS.
015600    05 WS-PIPE-CAMPO OCCURS 10 TIMES PIC X(40).
015700
015800 01 WS-TOKEN-TABLA.
015900    05 WS-TOKEN OCCURS 20 TIMES PIC X(20).
016000
016100 01 WS-UTIL.
016200    05 WS-UTIL-CAMPO PIC X(50) VALUE SPACES.
016300    05 WS-CUATRO-DIGITOS PIC X(04) VALUE SPACES.
016400    05 WS-UTIL-CHAR PIC X(01) VALUE SPACE.
016500    05 WS-UTIL-LARGO PIC 9(03) COMP.
016600
016700 01 WS-IMPORTE-TRABAJO.
016800    05 WS-IMPORTE-COMPACTO PIC X(20) VALUE SPACES.
016900    05 WS-IMPORTE-NORMALIZADO PIC S9(07)V9(02) VALUE ZERO.
017000    05 WS-PARTE-ENTERA PIC 9(07) VALUE ZERO.
017100    05 WS-PARTE-DECIMAL PIC 9(02) VALUE ZERO.
017200
017300 01 WS-FECHA-TRABAJO.
017400    05 WS-FECHA-NORMALIZADA PIC X(10) VALUE SPACES.
017500    05 WS-FECHA-CORRIENTE PIC X(10) VALUE SPACES.
017600
017700 01 WS-DESCRIPCION-TRABAJO.
017800    05 WS-DESCRIPCION-EXTRAIDA PIC X(50) VALUE SPACES.
017900
018000 01 WS-DEDUP-TABLA.
018100    05 WS-DEDUP-ENTRADA OCCURS 2000 TIMES.
018200       10 WS-DEDUP-DESCRIPCION PIC X(50).
018300       10 WS-DEDUP-IMPORTE PIC S9(07)V9(02).
018400       10 WS-DEDUP-FECHA PIC X(10).
018500
018600 01 WS-CNT-DEDUP-GRP.
018700    05 WS-CNT-DEDUP PIC 9(05) COMP VALUE ZERO.
018800    05 FILLER PIC X(05) VALUE SPACES.
018900
019000 01 WS-CATGASTO-PARM.
019100    05 WS-CG-DESCRIPCION PIC X(40).
019200    05 WS-CG-CATEGORIA PIC X(20).
019300    05 FILLER PIC X(05).
019400
019500 01 WS-TXNMAINT-PARM.
019600    05 WS-TX-OPERACION PIC X(02).
019700    05 WS-TX-FILTRO-MES PIC X(07).
019800    05 WS-TX-ID-BUSCADO PIC 9(06).
019900    05 WS-TX-CATEGORIA-NUEVA PIC X(20).
020000    05 WS-TX-DESCRIPCION-NUEVA PIC X(40).
020100    05 WS-TX-IMPORTE-NUEVO PIC S9(07)V9(02).
020200    05 WS-TX-FECHA-NUEVA PIC X(10).
020300    05 WS-TX-ID-GENERADO PIC 9(06).
020400    05 WS-TX-COD-RETORNO PIC X(02).
020500    05 WS-TX-CANT-RESULTADO PIC 9(05).
020600    05 WS-TX-REG-UNICO.
020700       10 WS-TX-REG-ID PIC 9(06).
020800       10 WS-TX-REG-DESCRIPCION PIC X(40).
020900       10 WS-TX-REG-IMPORTE PIC S9(07)V9(02).
021000       10 WS-TX-REG-CATEGORIA PIC X(20).
021100       10 WS-TX-REG-FECHA PIC X(10).
021200    05 WS-TX-TABLA OCCURS 2000 TIMES.
021300       10 WS-TX-TAB-ID PIC 9(06).
021400       10 WS-TX-TAB-DESCRIPCION PIC X(40).
021500       10 WS-TX-TAB-IMPORTE PIC S9(07)V9(02).
021600       10 WS-TX-TAB-CATEGORIA PIC X(20).
021700       10 WS-TX-TAB-FECHA PIC X(10).
021800
021900*----------------------------------------------------------------*
022000 PROCEDURE DIVISION.
022100*----------------------------------------------------------------*
022200
022300     PERFORM 1000-INICIAR-PROGRAMA
022400        THRU 1000-INICIAR-PROGRAMA-FIN.
022500
022600     PERFORM 2000-PROCESAR-PROGRAMA
022700        THRU 2000-PROCESAR-PROGRAMA-FIN
022800        UNTIL FIN-ARCHIVO.
022900
023000     PERFORM 9000-FINALIZAR-PROGRAMA
023100        THRU 9000-FINALIZAR-PROGRAMA-FIN.
023200
023300     STOP RUN.
023400*----------------------------------------------------------------*
023500 1000-INICIAR-PROGRAMA.
023600
023700     PERFORM 1100-ABRIR-ARCHIVOS
023800        THRU 1100-ABRIR-ARCHIVOS-FIN.
023900
024000     PERFORM 1200-INICIALIZAR-VARIABLES
024100        THRU 1200-INICIALIZAR-VARIABLES-FIN.
024200
024300 1000-INICIAR-PROGRAMA-FIN.
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700 1100-ABRIR-ARCHIVOS.
024800
024900     OPEN INPUT STATEMENT-TEXT-IN.
025000
025100     IF NOT FS-EXTRACTO-FILE-OK
025200        DISPLAY 'ERROR AL ABRIR EL TEXTO DE EXTRACTO'
025300        DISPLAY 'FILE STATUS: ' FS-EXTRACTO
025400        MOVE 'S' TO WS-FIN-ARCHIVO
025500     END-IF.
025600
025700 1100-ABRIR-ARCHIVOS-FIN.
025800     EXIT.
025900
026000*----------------------------------------------------------------*
026100 1200-INICIALIZAR-VARIABLES.
026200
026300     MOVE ZERO TO WS-CNT-LEIDAS WS-CNT-ACEPTADAS
026400                  WS-CNT-OMITIDAS WS-CNT-DUPLICADAS
026500                  WS-CNT-DEDUP.
026600
026700     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
026800     MOVE WS-FS-ANIO TO WS-ANIO-EXTRACTO.
026900
027000     STRING WS-FS-ANIO    DELIMITED BY SIZE
027100            '-'           DELIMITED BY SIZE
027200            WS-FS-MES     DELIMITED BY SIZE
027300            '-'           DELIMITED BY SIZE
027400            WS-FS-DIA     DELIMITED BY SIZE
027500       INTO WS-FECHA-CORRIENTE.
027600
027700 1200-INICIALIZAR-VARIABLES-FIN.
027800     EXIT.
027900
028000*----------------------------------------------------------------*
028100 2000-PROCESAR-PROGRAMA.
028200
028300     PERFORM 2100-LEER-LINEA
028400        THRU 2100-LEER-LINEA-FIN.
028500
028600     IF NOT FIN-ARCHIVO
028700        PERFORM 2200-PROCESAR-LINEA
028800           THRU 2200-PROCESAR-LINEA-FIN
028900     END-IF.
029000
029100 2000-PROCESAR-PROGRAMA-FIN.
029200     EXIT.
029300
029400*----------------------------------------------------------------*
029500 2100-LEER-LINEA.
029600
029700     READ STATEMENT-TEXT-IN
029800         AT END
029900              MOVE 'S' TO WS-FIN-ARCHIVO
030000         NOT AT END
030100              ADD 1 TO WS-CNT-LEIDAS
030200     END-READ.
030300
030400 2100-LEER-LINEA-FIN.
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800 2200-PROCESAR-LINEA.
030900
031000     IF WS-DEBUG-ACTIVO
031100        DISPLAY 'GASTOEXT - LINEA: ' WS-LINEA-EXTRACTO
031200     END-IF.
031300
031400     MOVE WS-LINEA-EXTRACTO TO WS-LINEA-MAYUS.
031500     MOVE 'N' TO WS-TRANSACCION-VALIDA.
031600
031700     PERFORM 2210-DETECTAR-ANIO
031800        THRU 2210-DETECTAR-ANIO-FIN.
031900
032000     PERFORM 2220-ES-LINEA-IGNORABLE
032100        THRU 2220-ES-LINEA-IGNORABLE-FIN.
032200
032300     IF LINEA-IGNORAR
032400        ADD 1 TO WS-CNT-OMITIDAS
032500     ELSE
032600        INSPECT WS-LINEA-EXTRACTO TALLYING WS-CNT-PIPES
032700                FOR ALL '|'
032800        IF WS-CNT-PIPES >= 3
032900           PERFORM 2300-INTENTAR-TABLA
033000              THRU 2300-INTENTAR-TABLA-FIN
033100        ELSE
033200           PERFORM 2400-INTENTAR-LIBRE
033300              THRU 2400-INTENTAR-LIBRE-FIN
033400        END-IF
033500        MOVE ZERO TO WS-CNT-PIPES
033600        IF TRANSACCION-VALIDA
033700           PERFORM 2500-ACEPTAR-TRANSACCION
033800              THRU 2500-ACEPTAR-TRANSACCION-FIN
033900        ELSE
034000           ADD 1 TO WS-CNT-OMITIDAS
034100        END-IF
034200     END-IF.
034300
034400 2200-PROCESAR-LINEA-FIN.
034500     EXIT.
034600
034700*----------------------------------------------------------------*
034800*    BUSCA EL PRIMER NUMERO DE 4 DIGITOS ENTRE 2020 Y 2030 EN EL *
034900*    TEXTO DEL EXTRACTO PARA FIJAR EL ANIO DE LAS OPERACIONES.   *
035000*----------------------------------------------------------------*
035100 2210-DETECTAR-ANIO.
035200
035300     IF ANIO-NO-BLOQUEADO
035400        PERFORM 2215-BUSCAR-ANIO-EN-POSICION
035500           THRU 2215-BUSCAR-ANIO-EN-POSICION-FIN
035600           VARYING WS-POS FROM 1 BY 1
035700             UNTIL WS-POS > 129 OR ANIO-BLOQUEADO
035800     END-IF.
035900
036000 2210-DETECTAR-ANIO-FIN.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400 2215-BUSCAR-ANIO-EN-POSICION.
036500
036600     MOVE WS-LINEA-EXTRACTO (WS-POS:4) TO WS-CUATRO-DIGITOS.
036700     IF WS-CUATRO-DIGITOS IS NUMERIC
036800        AND WS-CUATRO-DIGITOS >= '2020'
036900        AND WS-CUATRO-DIGITOS <= '2030'
037000        MOVE WS-CUATRO-DIGITOS TO WS-ANIO-EXTRACTO
037100        MOVE 'S' TO WS-ANIO-BLOQUEADO
037200     END-IF.
037300
037400 2215-BUSCAR-ANIO-EN-POSICION-FIN.
037500     EXIT.
037600
037700*----------------------------------------------------------------*
037800*    DESCARTA ENCABEZADOS DE COLUMNA Y LINEAS FORMADAS SOLO POR  *
037900*    '|', '-' Y ESPACIOS (SEPARADORES DE TABLA).                 *
038000*----------------------------------------------------------------*
038100 2220-ES-LINEA-IGNORABLE.
038200
038300     MOVE 'N' TO WS-LINEA-IGNORAR.
038400
038500     INSPECT WS-LINEA-MAYUS REPLACING
038600         ALL 'a' BY 'A'  ALL 'b' BY 'B'  ALL 'c' BY 'C'
038700         ALL 'd' BY 'D'  ALL 'e' BY 'E'  ALL 'f' BY 'F'
038800         ALL 'g' BY 'G'  ALL 'h' BY 'H'  ALL 'i' BY 'I'
038900         ALL 'j' BY 'J'  ALL 'k' BY 'K'  ALL 'l' BY 'L'
039000         ALL 'm' BY 'M'  ALL 'n' BY 'N'  ALL 'o' BY 'O'
039100         ALL 'p' BY 'P'  ALL 'q' BY 'Q'  ALL 'r' BY 'R'
039200         ALL 's' BY 'S'  ALL 't' BY 'T'  ALL 'u' BY 'U'
039300         ALL 'v' BY 'V'  ALL 'w' BY 'W'  ALL 'x' BY 'X'
039400         ALL 'y' BY 'Y'  ALL 'z' BY 'Z'.
039500
039600     INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
039700             FOR ALL 'DATE OPE'.
039800     IF WS-CNT-TEMP > 0
039900        MOVE 'S' TO WS-LINEA-IGNORAR
040000     END-IF.
040100     MOVE ZERO TO WS-CNT-TEMP.
040200
040300     IF LINEA-NO-IGNORAR
040400        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
040500                FOR ALL 'DATE VALEUR'
040600        IF WS-CNT-TEMP > 0
040700           MOVE 'S' TO WS-LINEA-IGNORAR
040800        END-IF
040900        MOVE ZERO TO WS-CNT-TEMP
041000     END-IF.
041100
041200     IF LINEA-NO-IGNORAR
041300        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
041400                FOR ALL 'LIBELLE'
041500        IF WS-CNT-TEMP > 0
041600           MOVE 'S' TO WS-LINEA-IGNORAR
041700        END-IF
041800        MOVE ZERO TO WS-CNT-TEMP
041900     END-IF.
042000
042100     IF LINEA-NO-IGNORAR
042200        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
042300                FOR ALL 'DEBIT'
042400        IF WS-CNT-TEMP > 0
042500           MOVE 'S' TO WS-LINEA-IGNORAR
042600        END-IF
042700        MOVE ZERO TO WS-CNT-TEMP
042800     END-IF.
042900
043000     IF LINEA-NO-IGNORAR
043100        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
043200                FOR ALL 'CREDIT'
043300        IF WS-CNT-TEMP > 0
043400           MOVE 'S' TO WS-LINEA-IGNORAR
043500        END-IF
043600        MOVE ZERO TO WS-CNT-TEMP
043700     END-IF.
043800
043900     IF LINEA-NO-IGNORAR
044000        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
044100                FOR ALL 'TOTAL'
044200        IF WS-CNT-TEMP > 0
044300           MOVE 'S' TO WS-LINEA-IGNORAR
044400        END-IF
044500        MOVE ZERO TO WS-CNT-TEMP
044600     END-IF.
044700
044800     IF LINEA-NO-IGNORAR
044900        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
045000                FOR ALL 'SOLDE'
045100        IF WS-CNT-TEMP > 0
045200           MOVE 'S' TO WS-LINEA-IGNORAR
045300        END-IF
045400        MOVE ZERO TO WS-CNT-TEMP
045500     END-IF.
045600
045700     IF LINEA-NO-IGNORAR
045800        PERFORM 2225-CHEQUEAR-SEPARADOR
045900           THRU 2225-CHEQUEAR-SEPARADOR-FIN
046000        IF WS-SOLO-SEPARADOR = 'S'
046100           MOVE 'S' TO WS-LINEA-IGNORAR
046200        END-IF
046300     END-IF.
046400
046500 2220-ES-LINEA-IGNORABLE-FIN.
046600     EXIT.
046700
046800*----------------------------------------------------------------*
046900 2225-CHEQUEAR-SEPARADOR.
047000
047100     MOVE 'S' TO WS-SOLO-SEPARADOR.
047200
047300     PERFORM 2227-CHEQUEAR-UN-CARACTER
047400        THRU 2227-CHEQUEAR-UN-CARACTER-FIN
047500        VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 132.
047600
047700 2225-CHEQUEAR-SEPARADOR-FIN.
047800     EXIT.
047900
048000*----------------------------------------------------------------*
048100 2227-CHEQUEAR-UN-CARACTER.
048200
048300     IF WS-LINEA-CARACTER (WS-POS) NOT = '|'
048400        AND WS-LINEA-CARACTER (WS-POS) NOT = '-'
048500        AND WS-LINEA-CARACTER (WS-POS) NOT = SPACE
048600        MOVE 'N' TO WS-SOLO-SEPARADOR
048700     END-IF.
048800
048900 2227-CHEQUEAR-UN-CARACTER-FIN.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300*    FORMATO DE TABLA: AL MENOS 4 CAMPOS SEPARADOS POR '|'.      *
049400*----------------------------------------------------------------*
049500 2300-INTENTAR-TABLA.
049600
049700     MOVE ZERO TO WS-CNT-CAMPOS.
049800     MOVE SPACES TO WS-PIPE-CAMPO (1) WS-PIPE-CAMPO (2)
049900                    WS-PIPE-CAMPO (3) WS-PIPE-CAMPO (4)
050000                    WS-PIPE-CAMPO (5) WS-PIPE-CAMPO (6)
050100                    WS-PIPE-CAMPO (7) WS-PIPE-CAMPO (8)
050200                    WS-PIPE-CAMPO (9) WS-PIPE-CAMPO (10).
050300
050400     UNSTRING WS-LINEA-EXTRACTO DELIMITED BY '|'
050500         INTO WS-PIPE-CAMPO (1)  WS-PIPE-CAMPO (2)
050600              WS-PIPE-CAMPO (3)  WS-PIPE-CAMPO (4)
050700              WS-PIPE-CAMPO (5)  WS-PIPE-CAMPO (6)
050800              WS-PIPE-CAMPO (7)  WS-PIPE-CAMPO (8)
050900              WS-PIPE-CAMPO (9)  WS-PIPE-CAMPO (10)
051000         TALLYING IN WS-CNT-CAMPOS.
051100
051200     MOVE ZERO TO WS-IDX-FECHA.
051300     MOVE ZERO TO WS-IDX-IMPORTE.
051400     MOVE SPACES TO WS-DESCRIPCION-EXTRAIDA.
051500
051600*    PRIMER CAMPO NO-FECHA DE MAS DE 3 CARACTERES: DESCRIPCION.
051700     PERFORM 2310-EXAMINAR-CAMPO-DESCRIPCION
051800        THRU 2310-EXAMINAR-CAMPO-DESCRIPCION-FIN
051900        VARYING WS-IDX-CAMPO FROM 1 BY 1
052000          UNTIL WS-IDX-CAMPO > WS-CNT-CAMPOS.
052100
052200*    PRIMER VALOR MONETARIO A PARTIR DEL CAMPO 4: IMPORTE.
052300     PERFORM 2320-EXAMINAR-CAMPO-IMPORTE
052400        THRU 2320-EXAMINAR-CAMPO-IMPORTE-FIN
052500        VARYING WS-IDX-CAMPO FROM 4 BY 1
052600          UNTIL WS-IDX-CAMPO > WS-CNT-CAMPOS
052700             OR WS-IDX-IMPORTE NOT = ZERO.
052800
052900     IF WS-DESCRIPCION-EXTRAIDA NOT = SPACES
053000        AND WS-IDX-IMPORTE NOT = ZERO
053100        MOVE WS-PIPE-CAMPO (WS-IDX-IMPORTE) TO WS-UTIL-CAMPO
053200        PERFORM 8040-NORMALIZAR-IMPORTE
053300           THRU 8040-NORMALIZAR-IMPORTE-FIN
053400        IF WS-IMPORTE-NORMALIZADO > 0.01
053500           MOVE WS-IMPORTE-NORMALIZADO TO WS-IMPORTE-NORMALIZADO
053600           IF WS-IDX-FECHA NOT = ZERO
053700              MOVE WS-PIPE-CAMPO (WS-IDX-FECHA) TO WS-UTIL-CAMPO
053800              PERFORM 8050-NORMALIZAR-FECHA-DDMM
053900                 THRU 8050-NORMALIZAR-FECHA-DDMM-FIN
054000           ELSE
054100              MOVE WS-FECHA-CORRIENTE TO WS-FECHA-NORMALIZADA
054200           END-IF
054300           MOVE 'S' TO WS-TRANSACCION-VALIDA
054400        END-IF
054500     END-IF.
054600
054700 2300-INTENTAR-TABLA-FIN.
054800     EXIT.
054900
055000*----------------------------------------------------------------*
055100 2310-EXAMINAR-CAMPO-DESCRIPCION.
055200
055300     MOVE WS-PIPE-CAMPO (WS-IDX-CAMPO) TO WS-UTIL-CAMPO.
055400     PERFORM 8010-CALCULAR-LARGO
055500        THRU 8010-CALCULAR-LARGO-FIN.
055600     PERFORM 8020-ES-FECHA-DDMM
055700        THRU 8020-ES-FECHA-DDMM-FIN.
055800     IF ES-FECHA-DDMM AND WS-IDX-FECHA = ZERO
055900        MOVE WS-IDX-CAMPO TO WS-IDX-FECHA
056000     END-IF.
056100     IF NOT ES-FECHA-DDMM AND WS-UTIL-LARGO > 3
056200        AND WS-DESCRIPCION-EXTRAIDA = SPACES
056300        MOVE WS-PIPE-CAMPO (WS-IDX-CAMPO)
056400                          TO WS-DESCRIPCION-EXTRAIDA
056500     END-IF.
056600
056700 2310-EXAMINAR-CAMPO-DESCRIPCION-FIN.
056800     EXIT.
056900
057000*----------------------------------------------------------------*
057100 2320-EXAMINAR-CAMPO-IMPORTE.
057200
057300     MOVE WS-PIPE-CAMPO (WS-IDX-CAMPO) TO WS-UTIL-CAMPO.
057400     PERFORM 8010-CALCULAR-LARGO
057500        THRU 8010-CALCULAR-LARGO-FIN.
057600     PERFORM 8030-ES-IMPORTE
057700        THRU 8030-ES-IMPORTE-FIN.
057800     IF ES-IMPORTE
057900        MOVE WS-IDX-CAMPO TO WS-IDX-IMPORTE
058000     END-IF.
058100
058200 2320-EXAMINAR-CAMPO-IMPORTE-FIN.
058300     EXIT.
058400
058500*----------------------------------------------------------------*
058600*    LINEA LIBRE: SE BUSCA UNA FECHA DD.MM (ACTUALIZA LA FECHA   *
058700*    CORRIENTE) Y UN IMPORTE; EL RESTO DE LOS TOKENS FORMA LA    *
058800*    DESCRIPCION.                                                *
058900*----------------------------------------------------------------*
059000 2400-INTENTAR-LIBRE.
059100
059200     MOVE ZERO TO WS-CNT-TOKENS.
059300     MOVE SPACES TO WS-TOKEN (1)  WS-TOKEN (2)  WS-TOKEN (3)
059400                    WS-TOKEN (4)  WS-TOKEN (5)  WS-TOKEN (6)
059500                    WS-TOKEN (7)  WS-TOKEN (8)  WS-TOKEN (9)
059600                    WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)
059700                    WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)
059800                    WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)
059900                    WS-TOKEN (19) WS-TOKEN (20).
060000
060100     UNSTRING WS-LINEA-EXTRACTO DELIMITED BY ALL SPACE
060200         INTO WS-TOKEN (1)  WS-TOKEN (2)  WS-TOKEN (3)
060300              WS-TOKEN (4)  WS-TOKEN (5)  WS-TOKEN (6)
060400              WS-TOKEN (7)  WS-TOKEN (8)  WS-TOKEN (9)
060500              WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)
060600              WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)
060700              WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)
060800              WS-TOKEN (19) WS-TOKEN (20)
060900         TALLYING IN WS-CNT-TOKENS.
061000
061100     MOVE ZERO TO WS-IDX-FECHA.
061200     MOVE ZERO TO WS-IDX-IMPORTE.
061300
061400     PERFORM 2405-EXAMINAR-TOKEN-LIBRE
061500        THRU 2405-EXAMINAR-TOKEN-LIBRE-FIN
061600        VARYING WS-IDX-CAMPO FROM 1 BY 1
061700          UNTIL WS-IDX-CAMPO > WS-CNT-TOKENS.
061800
061900     IF WS-IDX-FECHA NOT = ZERO
062000        MOVE WS-TOKEN (WS-IDX-FECHA) TO WS-UTIL-CAMPO
062100        PERFORM 8050-NORMALIZAR-FECHA-DDMM
062200           THRU 8050-NORMALIZAR-FECHA-DDMM-FIN
062300        MOVE WS-FECHA-NORMALIZADA TO WS-FECHA-CORRIENTE
062400     END-IF.
062500
062600     IF WS-IDX-IMPORTE = ZERO
062700        MOVE 'N' TO WS-TRANSACCION-VALIDA
062800     ELSE
062900        PERFORM 2410-ARMAR-DESCRIPCION-LIBRE
063000           THRU 2410-ARMAR-DESCRIPCION-LIBRE-FIN
063100        PERFORM 8010-CALCULAR-LARGO
063200           THRU 8010-CALCULAR-LARGO-FIN
063300        IF WS-UTIL-LARGO < 3
063400           MOVE 'N' TO WS-TRANSACCION-VALIDA
063500        ELSE
063600           PERFORM 2420-RECHAZAR-PALABRAS-CONTABLES
063700              THRU 2420-RECHAZAR-PALABRAS-CONTABLES-FIN
063800           IF DESC-RECHAZADA
063900              MOVE 'N' TO WS-TRANSACCION-VALIDA
064000           ELSE
064100              MOVE WS-TOKEN (WS-IDX-IMPORTE) TO WS-UTIL-CAMPO
064200              PERFORM 8040-NORMALIZAR-IMPORTE
064300                 THRU 8040-NORMALIZAR-IMPORTE-FIN
064400              IF WS-IMPORTE-NORMALIZADO > 0.01
064500                 MOVE WS-FECHA-CORRIENTE TO WS-FECHA-NORMALIZADA
064600                 MOVE 'S' TO WS-TRANSACCION-VALIDA
064700              ELSE
064800                 MOVE 'N' TO WS-TRANSACCION-VALIDA
064900              END-IF
065000           END-IF
065100        END-IF
065200     END-IF.
065300
065400 2400-INTENTAR-LIBRE-FIN.
065500     EXIT.
065600
065700*----------------------------------------------------------------*
065800 2405-EXAMINAR-TOKEN-LIBRE.
065900
066000     MOVE WS-TOKEN (WS-IDX-CAMPO) TO WS-UTIL-CAMPO.
066100     PERFORM 8020-ES-FECHA-DDMM
066200        THRU 8020-ES-FECHA-DDMM-FIN.
066300     IF ES-FECHA-DDMM AND WS-IDX-FECHA = ZERO
066400        MOVE WS-IDX-CAMPO TO WS-IDX-FECHA
066500     ELSE
066600        PERFORM 8010-CALCULAR-LARGO
066700           THRU 8010-CALCULAR-LARGO-FIN
066800        PERFORM 8030-ES-IMPORTE
066900           THRU 8030-ES-IMPORTE-FIN
067000        IF ES-IMPORTE AND WS-IDX-IMPORTE = ZERO
067100           MOVE WS-IDX-CAMPO TO WS-IDX-IMPORTE
067200        END-IF
067300     END-IF.
067400
067500 2405-EXAMINAR-TOKEN-LIBRE-FIN.
067600     EXIT.
067700
067800*----------------------------------------------------------------*
067900*    ARMA LA DESCRIPCION RESIDUAL CONCATENANDO TODOS LOS TOKENS  *
068000*    SALVO EL DE LA FECHA Y EL DEL IMPORTE.            *
068100*----------------------------------------------------------------*
068200 2410-ARMAR-DESCRIPCION-LIBRE.
068300
068400     MOVE SPACES TO WS-DESCRIPCION-EXTRAIDA.
068500     MOVE 1 TO WS-POS.
068600
068700     PERFORM 2415-AGREGAR-TOKEN-A-DESCRIPCION
068800        THRU 2415-AGREGAR-TOKEN-A-DESCRIPCION-FIN
068900        VARYING WS-IDX-CAMPO FROM 1 BY 1
069000          UNTIL WS-IDX-CAMPO > WS-CNT-TOKENS.
069100
069200     MOVE WS-DESCRIPCION-EXTRAIDA TO WS-UTIL-CAMPO.
069300
069400 2410-ARMAR-DESCRIPCION-LIBRE-FIN.
069500     EXIT.
069600
069700*----------------------------------------------------------------*
069800 2415-AGREGAR-TOKEN-A-DESCRIPCION.
069900
070000     IF WS-IDX-CAMPO NOT = WS-IDX-FECHA
070100        AND WS-IDX-CAMPO NOT = WS-IDX-IMPORTE
070200        STRING WS-TOKEN (WS-IDX-CAMPO) DELIMITED BY SPACE
070300               ' '                     DELIMITED BY SIZE
070400          INTO WS-DESCRIPCION-EXTRAIDA
070500          WITH POINTER WS-POS
070600     END-IF.
070700
070800 2415-AGREGAR-TOKEN-A-DESCRIPCION-FIN.
070900     EXIT.
071000
071100*----------------------------------------------------------------*
071200 2420-RECHAZAR-PALABRAS-CONTABLES.
071300
071400     MOVE 'N' TO WS-DESC-RECHAZADA.
071500     MOVE WS-DESCRIPCION-EXTRAIDA TO WS-LINEA-MAYUS (1:50).
071600
071700     INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
071800             FOR ALL 'TOTAL'.
071900     IF WS-CNT-TEMP > 0
072000        MOVE 'S' TO WS-DESC-RECHAZADA
072100     END-IF.
072200     MOVE ZERO TO WS-CNT-TEMP.
072300
072400     IF WS-DESC-RECHAZADA = 'N'
072500        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
072600                FOR ALL 'SOLDE'
072700        IF WS-CNT-TEMP > 0
072800           MOVE 'S' TO WS-DESC-RECHAZADA
072900        END-IF
073000        MOVE ZERO TO WS-CNT-TEMP
073100     END-IF.
073200
073300     IF WS-DESC-RECHAZADA = 'N'
073400        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
073500                FOR ALL 'MONTANT'
073600        IF WS-CNT-TEMP > 0
073700           MOVE 'S' TO WS-DESC-RECHAZADA
073800        END-IF
073900        MOVE ZERO TO WS-CNT-TEMP
074000     END-IF.
074100
074200     IF WS-DESC-RECHAZADA = 'N'
074300        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
074400                FOR ALL 'DEBIT'
074500        IF WS-CNT-TEMP > 0
074600           MOVE 'S' TO WS-DESC-RECHAZADA
074700        END-IF
074800        MOVE ZERO TO WS-CNT-TEMP
074900     END-IF.
075000
075100     IF WS-DESC-RECHAZADA = 'N'
075200        INSPECT WS-LINEA-MAYUS TALLYING WS-CNT-TEMP
075300                FOR ALL 'CREDIT'
075400        IF WS-CNT-TEMP > 0
075500           MOVE 'S' TO WS-DESC-RECHAZADA
075600        END-IF
075700        MOVE ZERO TO WS-CNT-TEMP
075800     END-IF.
075900
076000 2420-RECHAZAR-PALABRAS-CONTABLES-FIN.
076100     EXIT.
076200
076300*----------------------------------------------------------------*
076400 2500-ACEPTAR-TRANSACCION.
076500
076600     MOVE 'N' TO WS-DUPLICADO-HALLADO.
076700     MOVE ZERO TO WS-IDX-DEDUP.
076800
076900     PERFORM 2505-COMPARAR-CONTRA-DEDUP
077000        THRU 2505-COMPARAR-CONTRA-DEDUP-FIN
077100        VARYING WS-IDX-DEDUP FROM 1 BY 1
077200          UNTIL WS-IDX-DEDUP > WS-CNT-DEDUP
077300             OR WS-DUPLICADO-HALLADO = 'S'.
077400
077500     IF WS-DUPLICADO-HALLADO = 'S'
077600        ADD 1 TO WS-CNT-DUPLICADAS
077700     ELSE
077800        ADD 1 TO WS-CNT-DEDUP
077900        MOVE WS-DESCRIPCION-EXTRAIDA TO
078000                          WS-DEDUP-DESCRIPCION (WS-CNT-DEDUP)
078100        MOVE WS-IMPORTE-NORMALIZADO TO
078200                          WS-DEDUP-IMPORTE (WS-CNT-DEDUP)
078300        MOVE WS-FECHA-NORMALIZADA TO
078400                          WS-DEDUP-FECHA (WS-CNT-DEDUP)
078500
078600        MOVE WS-DESCRIPCION-EXTRAIDA TO WS-CG-DESCRIPCION
078700        CALL 'CATGASTO' USING WS-CATGASTO-PARM
078800
078900        MOVE 'AL'                  TO WS-TX-OPERACION
079000        MOVE WS-CG-DESCRIPCION       TO WS-TX-DESCRIPCION-NUEVA
079100        MOVE WS-IMPORTE-NORMALIZADO  TO WS-TX-IMPORTE-NUEVO
079200        MOVE WS-CG-CATEGORIA          TO WS-TX-CATEGORIA-NUEVA
079300        MOVE WS-FECHA-NORMALIZADA     TO WS-TX-FECHA-NUEVA
079400        CALL 'TXNMAINT' USING WS-TXNMAINT-PARM
079500
079600        ADD 1 TO WS-CNT-ACEPTADAS
079700     END-IF.
079800
079900 2500-ACEPTAR-TRANSACCION-FIN.
080000     EXIT.
080100
080200*----------------------------------------------------------------*
080300 2505-COMPARAR-CONTRA-DEDUP.
080400
080500     IF WS-DEDUP-DESCRIPCION (WS-IDX-DEDUP) =
080600                              WS-DESCRIPCION-EXTRAIDA
080700        AND WS-DEDUP-IMPORTE (WS-IDX-DEDUP) =
080800                              WS-IMPORTE-NORMALIZADO
080900        AND WS-DEDUP-FECHA (WS-IDX-DEDUP) =
081000                              WS-FECHA-NORMALIZADA
081100        MOVE 'S' TO WS-DUPLICADO-HALLADO
081200     END-IF.
081300
081400 2505-COMPARAR-CONTRA-DEDUP-FIN.
081500     EXIT.
081600
081700*----------------------------------------------------------------*
081800*    SUBRUTINAS AUXILIARES DE ANALISIS DE TEXTO (SERIE 8000)     *
081900*----------------------------------------------------------------*
082000 8010-CALCULAR-LARGO.
082100
082200     MOVE 50 TO WS-UTIL-LARGO.
082300
082400     PERFORM 8015-RECORTAR-UN-BLANCO
082500        THRU 8015-RECORTAR-UN-BLANCO-FIN
082600        UNTIL WS-UTIL-LARGO = 0
082700           OR WS-UTIL-CAMPO (WS-UTIL-LARGO:1) NOT = SPACE.
082800
082900 8010-CALCULAR-LARGO-FIN.
083000     EXIT.
083100
083200*----------------------------------------------------------------*
083300 8015-RECORTAR-UN-BLANCO.
083400
083500     SUBTRACT 1 FROM WS-UTIL-LARGO.
083600
083700 8015-RECORTAR-UN-BLANCO-FIN.
083800     EXIT.
083900
084000*----------------------------------------------------------------*
084100*    UN CAMPO TIENE FORMA DD.MM CUANDO SUS 2 PRIMEROS Y SUS      *
084200*    CARACTERES 4-5 SON NUMERICOS, EL 3RO ES UN PUNTO Y NO HAY   *
084300*    NADA MAS A PARTIR DE LA POSICION 6.                         *
084400*----------------------------------------------------------------*
084500 8020-ES-FECHA-DDMM.
084600
084700     MOVE 'N' TO WS-ES-FECHA.
084800
084900     IF WS-UTIL-CAMPO (1:2) IS NUMERIC
085000        AND WS-UTIL-CAMPO (3:1) = '.'
085100        AND WS-UTIL-CAMPO (4:2) IS NUMERIC
085200        AND WS-UTIL-CAMPO (6:1) = SPACE
085300        MOVE 'S' TO WS-ES-FECHA
085400     END-IF.
085500
085600 8020-ES-FECHA-DDMM-FIN.
085700     EXIT.
085800
085900*----------------------------------------------------------------*
086000*    UN CAMPO ES UN IMPORTE CUANDO TERMINA EN UN SEPARADOR       *
086100*    DECIMAL (',' O '.') SEGUIDO DE 2 DIGITOS.         *
086200*----------------------------------------------------------------*
086300 8030-ES-IMPORTE.
086400
086500     MOVE 'N' TO WS-ES-IMPORTE.
086600
086700     IF WS-UTIL-LARGO >= 3
086800        MOVE WS-UTIL-CAMPO (WS-UTIL-LARGO - 2:1) TO WS-UTIL-CHAR
086900        IF (WS-UTIL-CHAR = ',' OR WS-UTIL-CHAR = '.')
087000           AND WS-UTIL-CAMPO (WS-UTIL-LARGO - 1:2) IS NUMERIC
087100           MOVE 'S' TO WS-ES-IMPORTE
087200        END-IF
087300     END-IF.
087400
087500 8030-ES-IMPORTE-FIN.
087600     EXIT.
087700
087800*----------------------------------------------------------------*
087900*    NORMALIZA UN IMPORTE DE TEXTO (ESPACIOS DE MILES, COMA O    *
088000*    PUNTO DECIMAL) A UN CAMPO S9(7)V99.               *
088100*----------------------------------------------------------------*
088200 8040-NORMALIZAR-IMPORTE.
088300
088400     MOVE ZERO TO WS-IMPORTE-NORMALIZADO.
088500     MOVE SPACES TO WS-IMPORTE-COMPACTO.
088600     MOVE ZERO TO WS-POS.
088700
088800     PERFORM 8041-COMPACTAR-IMPORTE
088900        THRU 8041-COMPACTAR-IMPORTE-FIN.
089000
089100     INSPECT WS-IMPORTE-COMPACTO REPLACING ALL ',' BY '.'.
089200
089300     MOVE ZERO TO WS-POS-PUNTO.
089400     PERFORM 8042-BUSCAR-UN-PUNTO
089500        THRU 8042-BUSCAR-UN-PUNTO-FIN
089600        VARYING WS-POS FROM 1 BY 1
089700          UNTIL WS-POS > 20 OR WS-POS-PUNTO NOT = ZERO.
089800
089900     MOVE ZERO TO WS-PARTE-ENTERA.
090000     MOVE ZERO TO WS-PARTE-DECIMAL.
090100
090200     IF WS-POS-PUNTO NOT = ZERO
090300        COMPUTE WS-LARGO-ENTERO = WS-POS-PUNTO - 1
090400        IF WS-LARGO-ENTERO > 0
090500           MOVE WS-IMPORTE-COMPACTO (1:WS-LARGO-ENTERO)
090600                                        TO WS-PARTE-ENTERA
090700        END-IF
090800        MOVE WS-IMPORTE-COMPACTO (WS-POS-PUNTO + 1:2)
090900                                        TO WS-PARTE-DECIMAL
091000     ELSE
091100        MOVE WS-IMPORTE-COMPACTO (1:20) TO WS-PARTE-ENTERA
091200     END-IF.
091300
091400     COMPUTE WS-IMPORTE-NORMALIZADO ROUNDED =
091500             WS-PARTE-ENTERA + (WS-PARTE-DECIMAL * 0.01).
091600
091700 8040-NORMALIZAR-IMPORTE-FIN.
091800     EXIT.
091900
092000*----------------------------------------------------------------*
092100 8041-COMPACTAR-IMPORTE.
092200
092300     MOVE ZERO TO WS-LARGO-ENTERO.
092400
092500     PERFORM 8043-COPIAR-UN-CARACTER
092600        THRU 8043-COPIAR-UN-CARACTER-FIN
092700        VARYING WS-POS FROM 1 BY 1 UNTIL WS-POS > 20.
092800
092900     MOVE ZERO TO WS-POS.
093000
093100 8041-COMPACTAR-IMPORTE-FIN.
093200     EXIT.
093300
093400*----------------------------------------------------------------*
093500 8042-BUSCAR-UN-PUNTO.
093600
093700     IF WS-IMPORTE-COMPACTO (WS-POS:1) = '.'
093800        MOVE WS-POS TO WS-POS-PUNTO
093900     END-IF.
094000
094100 8042-BUSCAR-UN-PUNTO-FIN.
094200     EXIT.
094300
094400*----------------------------------------------------------------*
094500 8043-COPIAR-UN-CARACTER.
094600
094700     IF WS-UTIL-CAMPO (WS-POS:1) NOT = SPACE
094800        ADD 1 TO WS-LARGO-ENTERO
094900        MOVE WS-UTIL-CAMPO (WS-POS:1) TO
095000                  WS-IMPORTE-COMPACTO (WS-LARGO-ENTERO:1)
095100     END-IF.
095200
095300 8043-COPIAR-UN-CARACTER-FIN.
095400     EXIT.
095500
095600*----------------------------------------------------------------*
095700*    CONVIERTE UN CAMPO EN FORMATO DD.MM MAS EL ANIO DETECTADO   *
095800*    DEL EXTRACTO EN UNA FECHA AAAA-MM-DD.             *
095900*----------------------------------------------------------------*
096000 8050-NORMALIZAR-FECHA-DDMM.
096100
096200     STRING WS-ANIO-EXTRACTO      DELIMITED BY SIZE
096300            '-'                   DELIMITED BY SIZE
096400            WS-UTIL-CAMPO (4:2)    DELIMITED BY SIZE
096500            '-'                   DELIMITED BY SIZE
096600            WS-UTIL-CAMPO (1:2)    DELIMITED BY SIZE
096700       INTO WS-FECHA-NORMALIZADA.
096800
096900 8050-NORMALIZAR-FECHA-DDMM-FIN.
097000     EXIT.
097100
097200*----------------------------------------------------------------*
097300 9000-FINALIZAR-PROGRAMA.
097400
097500     CLOSE STATEMENT-TEXT-IN.
097600
097700     DISPLAY 'GASTOEXT - LINEAS LEIDAS ... : ' WS-CNT-LEIDAS-O.
097800     DISPLAY 'GASTOEXT - GASTOS ACEPTADOS . : '
097900              WS-CNT-ACEPTADAS-O.
098000     DISPLAY 'GASTOEXT - LINEAS OMITIDAS .. : ' WS-CNT-OMITIDAS-O.
098100     DISPLAY 'GASTOEXT - DUPLICADOS ....... : '
098200              WS-CNT-DUPLICADAS-O.
098300
098400 9000-FINALIZAR-PROGRAMA-FIN.
098500     EXIT.
098600
098700*----------------------------------------------------------------*

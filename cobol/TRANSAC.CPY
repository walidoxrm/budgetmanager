000100*----------------------------------------------------------------*
000200*    LAYOUT DEL MAESTRO DE GASTOS (TRANSACTION-MASTER)           *
000300*    UN REGISTRO POR GASTO INGRESADO DESDE EXTRACTO, AVISO DE    *
000400*    BANCO O CARGA MANUAL.  REGISTRO DE 86 BYTES.                *
000500*----------------------------------------------------------------*
000600 01 WS-REG-GASTO.
000700    05 WS-GT-ID PIC 9(06).
000800    05 WS-GT-DESCRIPCION PIC X(40).
000900    05 WS-GT-IMPORTE PIC S9(07)V9(02).
001000    05 WS-GT-CATEGORIA PIC X(20).
001100    05 WS-GT-FECHA.
001200       10 WS-GT-FECHA-ANIO PIC X(04).
001300       10 FILLER PIC X VALUE '-'.
001400       10 WS-GT-FECHA-MES PIC X(02).
001500       10 FILLER PIC X VALUE '-'.
001600       10 WS-GT-FECHA-DIA PIC X(02).
001700    05 FILLER PIC X(01) VALUE SPACE.

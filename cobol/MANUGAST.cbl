000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... MANUGAST                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... INGESTA DE GASTOS INGRESADOS A MANO POR EL     *
000600*                 USUARIO (NO PROVIENEN DE UN RESUMEN NI DE UN   *
000700*                 AVISO).  SI EL USUARIO NO INDICO CATEGORIA,    *
000800*                 SE LA ASIGNA CATGASTO A PARTIR DE LA *
000900*                 DESCRIPCION.                                   *
001000*                                                                *
001100******************************************************************
001200*                    HISTORIAL DE CAMBIOS                        *
001300******************************************************************
001400* 1993-05-04 CF TKT-0077 ALTA DEL PROGRAMA.                      *TKT-0077
001500* 1994-11-22 DA TKT-0102 SE PERMITE DEJAR LA CATEGORIA EN        *TKT-0102
001600*            BLANCO; SE LA COMPLETA LLAMANDO A CATGASTO.         *TKT-0102
001700* 1997-09-16 RP TKT-0231 SE VALIDA QUE EL IMPORTE INGRESADO      *TKT-0231
001800*            SEA MAYOR A CERO ANTES DE DAR EL ALTA.              *TKT-0231
001900* 1998-12-14 RP TKT-0324 AJUSTE Y2K: LA FECHA DE ALTA SE TOMA DE *TKT-0324
002000*            ACCEPT ... FROM DATE YYYYMMDD EN VEZ DE UN CAMPO    *TKT-0324
002100*            DE 2 DIGITOS DE ANIO.                               *TKT-0324
002200* 2009-06-30 NQ TKT-0522 SE AGREGA EL CONTADOR DE REGISTROS      *TKT-0522
002300*            RECHAZADOS POR IMPORTE INVALIDO.                    *TKT-0522
002400* 2023-10-06 CF TKT-0804 REVISION TP2 - SE DOCUMENTA EL FORMATO  *TKT-0804
002500*            DE ENTRADA Y EL ALTA POR CATGASTO/TXNMAINT.         *TKT-0804
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.          MANUGAST.
002900 AUTHOR.              C. FERREYRA.
003000 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
003100 DATE-WRITTEN.        04/05/1993.
003200 DATE-COMPILED.
003300 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
004000            OFF STATUS IS WS-DEBUG-INACTIVO.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT MANUAL-ENTRY-IN
004600         ASSIGN TO 'MANUAL.TXT'
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-MANUAL.
004900
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400*    UN GASTO INGRESADO A MANO POR REGISTRO.  LA CATEGORIA       *
005500*    PUEDE VENIR EN BLANCO (SE COMPLETA CON CATGASTO).           *
005600 FD MANUAL-ENTRY-IN.
005700 01 WS-REG-MANUAL.
005800    05 WS-MAN-DESCRIPCION PIC X(40).
005900    05 WS-MAN-IMPORTE PIC 9(07)V9(02).
006000    05 WS-MAN-SIGNO PIC X(01).
006100    05 WS-MAN-CATEGORIA PIC X(20).
006200    05 WS-MAN-FECHA PIC X(10).
006300*    VISTA DE LA FECHA MANUAL POR ANIO/MES/DIA, PARA VALIDAR
006400*    QUE VENGA CON GUIONES EN LAS POSICIONES CORRECTAS.
006500    05 WS-MAN-FECHA-PARTES REDEFINES WS-MAN-FECHA.
006600       10 WS-MANF-ANIO PIC X(04).
006700       10 WS-MANF-GUION-1 PIC X(01).
006800       10 WS-MANF-MES PIC X(02).
006900       10 WS-MANF-GUION-2 PIC X(01).
007000       10 WS-MANF-DIA PIC X(02).
007100    05 FILLER PIC X(54).
007200
007300 01 FS-STATUS.
007400    05 FS-MANUAL PIC X(02).
007500       88 FS-MANUAL-FILE-OK VALUE '00'.
007600       88 FS-MANUAL-FILE-EOF VALUE '10'.
007700
007800*----------------------------------------------------------------*
007900 WORKING-STORAGE SECTION.
008000
008100 01 WS-INDICADORES.
008200    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
008300    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
008400    05 WS-FIN-ARCHIVO PIC X(01) VALUE 'N'.
008500       88 FIN-ARCHIVO VALUE 'S'.
008600    05 WS-REGISTRO-VALIDO PIC X(01) VALUE 'N'.
008700       88 REGISTRO-VALIDO VALUE 'S'.
008800    05 FILLER PIC X(05) VALUE SPACES.
008900
009000 01 WS-CONTADORES.
009100    05 WS-CNT-LEIDOS PIC 9(06) COMP.
009200    05 WS-CNT-ACEPTADOS PIC 9(06) COMP.
009300    05 WS-CNT-RECHAZADOS PIC 9(06) COMP.
009400    05 WS-CNT-CATEGORIZADOS PIC 9(06) COMP.
009500    05 FILLER PIC X(05) VALUE SPACES.
009600
009700*    VISTA EDITADA DE LOS CONTADORES, PARA EL INFORME FINAL.
009800 01 WS-CONTADORES-EDIT REDEFINES WS-CONTADORES.
009900    05 WS-CNT-LEIDOS-O PIC ZZZZZ9.
010000    05 WS-CNT-ACEPTADOS-O PIC ZZZZZ9.
010100    05 WS-CNT-RECHAZADOS-O PIC ZZZZZ9.
010200    05 WS-CNT-CATEGORIZADOS-O PIC ZZZZZ9.
010300    05 FILLER PIC X(05).
010400
010500 01 WS-FECHA-SISTEMA-TRABAJO.
010600    05 WS-FECHA-SISTEMA PIC 9(08).
010700
010800*    VISTA DE LA FECHA DEL SISTEMA POR ANIO/MES/DIA (TKT-0324).
010900 01 WS-FECHA-SISTEMA-PARTES REDEFINES WS-FECHA-SISTEMA-TRABAJO.
011000    05 WS-FS-ANIO PIC 9(04).
011100    05 WS-FS-MES PIC 9(02).
011200    05 WS-FS-DIA PIC 9(02).
011300
011400 01 WS-FECHA-TRABAJO.
011500    05 WS-FECHA-NORMALIZADA PIC X(10) VALUE SPACES.
011600
011700 01 WS-IMPORTE-TRABAJO.
011800    05 WS-IMPORTE-CON-SIGNO PIC S9(07)V9(02) VALUE ZERO.
011900
012000 01 WS-CATGASTO-PARM.
012100    05 WS-CG-DESCRIPCION PIC X(40).
012200    05 WS-CG-CATEGORIA PIC X(20).
012300    05 FILLER PIC X(05).
012400
012500 01 WS-TXNMAINT-PARM.
012600    05 WS-TX-OPERACION PIC X(02).
012700    05 WS-TX-FILTRO-MES PIC X(07).
012800    05 WS-TX-ID-BUSCADO PIC 9(06).
012900    05 WS-TX-CATEGORIA-NUEVA PIC X(20).
013000    05 WS-TX-DESCRIPCION-NUEVA PIC X(40).
013100    05 WS-TX-IMPORTE-NUEVO PIC S9(07)V9(02).
013200    05 WS-TX-FECHA-NUEVA PIC X(10).
013300    05 WS-TX-ID-GENERADO PIC 9(06).
013400    05 WS-TX-COD-RETORNO PIC X(02).
013500    05 WS-TX-CANT-RESULTADO PIC 9(05).
013600    05 WS-TX-REG-UNICO.
013700       10 WS-TX-REG-ID PIC 9(06).
013800       10 WS-TX-REG-DESCRIPCION PIC X(40).
013900       10 WS-TX-REG-IMPORTE PIC S9(07)V9(02).
014000       10 WS-TX-REG-CATEGORIA PIC X(20).
014100       10 WS-TX-REG-FECHA PIC X(10).
014200    05 WS-TX-TABLA OCCURS 2000 TIMES.
014300       10 WS-TX-TAB-ID PIC 9(06).
014400       10 WS-TX-TAB-DESCRIPCION PIC X(40).
014500       10 WS-TX-TAB-IMPORTE PIC S9(07)V9(02).
014600       10 WS-TX-TAB-CATEGORIA PIC X(20).
014700       10 WS-TX-TAB-FECHA PIC X(10).
014800
014900*----------------------------------------------------------------*
015000 PROCEDURE DIVISION.
015100*----------------------------------------------------------------*
015200
015300     PERFORM 1000-INICIAR-PROGRAMA
015400        THRU 1000-INICIAR-PROGRAMA-FIN.
015500
015600     PERFORM 2000-PROCESAR-PROGRAMA
015700        THRU 2000-PROCESAR-PROGRAMA-FIN
015800        UNTIL FIN-ARCHIVO.
015900
016000     PERFORM 9000-FINALIZAR-PROGRAMA
016100        THRU 9000-FINALIZAR-PROGRAMA-FIN.
016200
016300     STOP RUN.
016400*----------------------------------------------------------------*
016500 1000-INICIAR-PROGRAMA.
016600
016700     OPEN INPUT MANUAL-ENTRY-IN.
016800
016900     IF NOT FS-MANUAL-FILE-OK
017000        DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE INGRESO MANUAL'
017100        DISPLAY 'FILE STATUS: ' FS-MANUAL
017200        MOVE 'S' TO WS-FIN-ARCHIVO
017300     END-IF.
017400
017500     MOVE ZERO TO WS-CNT-LEIDOS WS-CNT-ACEPTADOS
017600                  WS-CNT-RECHAZADOS WS-CNT-CATEGORIZADOS.
017700
017800     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD.
017900
018000 1000-INICIAR-PROGRAMA-FIN.
018100     EXIT.
018200
018300*----------------------------------------------------------------*
018400 2000-PROCESAR-PROGRAMA.
018500
018600     PERFORM 2100-LEER-REGISTRO
018700        THRU 2100-LEER-REGISTRO-FIN.
018800
018900     IF NOT FIN-ARCHIVO
019000        PERFORM 2200-VALIDAR-REGISTRO
019100           THRU 2200-VALIDAR-REGISTRO-FIN
019200        IF REGISTRO-VALIDO
019300           PERFORM 2300-ACEPTAR-REGISTRO
019400              THRU 2300-ACEPTAR-REGISTRO-FIN
019500        ELSE
019600           ADD 1 TO WS-CNT-RECHAZADOS
019700        END-IF
019800     END-IF.
019900
020000 2000-PROCESAR-PROGRAMA-FIN.
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400 2100-LEER-REGISTRO.
020500
020600     READ MANUAL-ENTRY-IN
020700         AT END
020800              MOVE 'S' TO WS-FIN-ARCHIVO
020900         NOT AT END
021000              ADD 1 TO WS-CNT-LEIDOS
021100     END-READ.
021200
021300 2100-LEER-REGISTRO-FIN.
021400     EXIT.
021500
021600*----------------------------------------------------------------*
021700*    EL REGISTRO MANUAL ES VALIDO SI TRAE DESCRIPCION Y UN       *
021800*    IMPORTE MAYOR A CERO.  LA CATEGORIA Y LA FECHA PUEDEN       *
021900*    VENIR EN BLANCO (SE COMPLETAN MAS ADELANTE).                *
022000*----------------------------------------------------------------*
022100 2200-VALIDAR-REGISTRO.
022200
022300     MOVE 'N' TO WS-REGISTRO-VALIDO.
022400     MOVE WS-MAN-IMPORTE TO WS-IMPORTE-CON-SIGNO.
022500
022600     IF WS-MAN-SIGNO = '-'
022700        MULTIPLY -1 BY WS-IMPORTE-CON-SIGNO
022800     END-IF.
022900
023000     IF WS-MAN-DESCRIPCION NOT = SPACES
023100        AND WS-IMPORTE-CON-SIGNO > 0.01
023200        MOVE 'S' TO WS-REGISTRO-VALIDO
023300     END-IF.
023400
023500     IF WS-MAN-FECHA NOT = SPACES
023600        AND (WS-MANF-GUION-1 NOT = '-' OR
023700             WS-MANF-GUION-2 NOT = '-')
023800        MOVE 'N' TO WS-REGISTRO-VALIDO
023900     END-IF.
024000
024100 2200-VALIDAR-REGISTRO-FIN.
024200     EXIT.
024300
024400*----------------------------------------------------------------*
024500 2300-ACEPTAR-REGISTRO.
024600
024700     MOVE WS-MAN-DESCRIPCION TO WS-CG-DESCRIPCION.
024800
024900     IF WS-MAN-CATEGORIA = SPACES
025000        CALL 'CATGASTO' USING WS-CATGASTO-PARM
025100        ADD 1 TO WS-CNT-CATEGORIZADOS
025200     ELSE
025300        MOVE WS-MAN-CATEGORIA TO WS-CG-CATEGORIA
025400     END-IF.
025500
025600     IF WS-MAN-FECHA = SPACES
025700        STRING WS-FS-ANIO  DELIMITED BY SIZE
025800               '-'         DELIMITED BY SIZE
025900               WS-FS-MES   DELIMITED BY SIZE
026000               '-'         DELIMITED BY SIZE
026100               WS-FS-DIA   DELIMITED BY SIZE
026200          INTO WS-FECHA-NORMALIZADA
026300     ELSE
026400        MOVE WS-MAN-FECHA TO WS-FECHA-NORMALIZADA
026500     END-IF.
026600
026700     MOVE 'AL'                    TO WS-TX-OPERACION.
026800     MOVE WS-CG-DESCRIPCION         TO WS-TX-DESCRIPCION-NUEVA.
026900     MOVE WS-IMPORTE-CON-SIGNO        TO WS-TX-IMPORTE-NUEVO.
027000     MOVE WS-CG-CATEGORIA               TO WS-TX-CATEGORIA-NUEVA.
027100     MOVE WS-FECHA-NORMALIZADA            TO WS-TX-FECHA-NUEVA.
027200     CALL 'TXNMAINT' USING WS-TXNMAINT-PARM.
027300
027400     ADD 1 TO WS-CNT-ACEPTADOS.
027500
027600 2300-ACEPTAR-REGISTRO-FIN.
027700     EXIT.
027800
027900*----------------------------------------------------------------*
028000 9000-FINALIZAR-PROGRAMA.
028100
028200     CLOSE MANUAL-ENTRY-IN.
028300
028400     DISPLAY 'MANUGAST - REGISTROS LEIDOS ....... : '
028500              WS-CNT-LEIDOS-O.
028600     DISPLAY 'MANUGAST - GASTOS ACEPTADOS ....... : '
028700              WS-CNT-ACEPTADOS-O.
028800     DISPLAY 'MANUGAST - REGISTROS RECHAZADOS .... : '
028900              WS-CNT-RECHAZADOS-O.
029000     DISPLAY 'MANUGAST - CATEGORIZADOS POR CATGASTO : '
029100              WS-CNT-CATEGORIZADOS-O.
029200
029300 9000-FINALIZAR-PROGRAMA-FIN.
029400     EXIT.
029500
029600*----------------------------------------------------------------*

000100*----------------------------------------------------------------*
000200*    LAYOUT DEL MAESTRO DE PRESUPUESTOS (BUDGET-MASTER)          *
000300*    UN REGISTRO POR PRESUPUESTO MENSUAL DE UNA CATEGORIA.       *
000400*    CLAVE UNICA: CATEGORIA + MES + ANIO (ALTA SOBRE CLAVE       *
000500*    EXISTENTE REEMPLAZA EL IMPORTE, NO DUPLICA EL REGISTRO).    *
000600*----------------------------------------------------------------*
000700 01 WS-REG-PRESUPUESTO.
000800    05 WS-PR-ID PIC 9(04).
000900    05 WS-PR-CATEGORIA PIC X(20).
001000    05 WS-PR-IMPORTE PIC S9(07)V9(02).
001100    05 WS-PR-MES PIC 9(02).
001200    05 WS-PR-ANIO PIC 9(04).
001300    05 FILLER PIC X(09) VALUE SPACES.

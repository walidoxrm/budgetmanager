000100*----------------------------------------------------------------*
000200*    LINEAS DE IMPRESION DEL INFORME DE PRESUPUESTO VS GASTO     *
000300*    REAL (BUDGET-REPORT).  132 COLUMNAS.                        *
000400*----------------------------------------------------------------*
000500 01 WS-SAL-INFORME-PRESUP PIC X(132).
000600
000700 01 WS-LIN-PR-ENCABEZADO-1.
000800    05 FILLER PIC X(40)
000900       VALUE 'INFORME DE PRESUPUESTO vs GASTO REAL'.
001000    05 FILLER PIC X(92) VALUE SPACES.
001100
001200 01 WS-LIN-PR-ENCABEZADO-2.
001300    05 FILLER PIC X(06) VALUE 'MES: '.
001400    05 WS-ENC-PR-MES PIC 9(02).
001500    05 FILLER PIC X(03) VALUE SPACES.
001600    05 FILLER PIC X(07) VALUE 'ANIO: '.
001700    05 WS-ENC-PR-ANIO PIC 9(04).
001800    05 FILLER PIC X(110) VALUE SPACES.
001900
002000 01 WS-LIN-PR-SEPARADOR PIC X(132) VALUE ALL '-'.
002100
002200 01 WS-LIN-PR-DET-ENCABEZADO.
002300    05 FILLER PIC X(20) VALUE 'CATEGORIA'.
002400    05 FILLER PIC X(02) VALUE SPACES.
002500    05 FILLER PIC X(13) VALUE 'PRESUPUESTO'.
002600    05 FILLER PIC X(02) VALUE SPACES.
002700    05 FILLER PIC X(13) VALUE 'GASTADO'.
002800    05 FILLER PIC X(02) VALUE SPACES.
002900    05 FILLER PIC X(14) VALUE 'DISPONIBLE'.
003000    05 FILLER PIC X(02) VALUE SPACES.
003100    05 FILLER PIC X(09) VALUE 'PORC %'.
003200    05 FILLER PIC X(55) VALUE SPACES.
003300
003400 01 WS-LIN-PR-DETALLE.
003500    05 WS-DETP-CATEGORIA PIC X(20).
003600    05 FILLER PIC X(02) VALUE SPACES.
003700    05 WS-DETP-PRESUPUESTO PIC ZZZ,ZZ9.99.
003800    05 FILLER PIC X(02) VALUE SPACES.
003900    05 WS-DETP-GASTADO PIC ZZZ,ZZ9.99.
004000    05 FILLER PIC X(02) VALUE SPACES.
004100    05 WS-DETP-DISPONIBLE PIC ---,ZZ9.99.
004200    05 FILLER PIC X(02) VALUE SPACES.
004300    05 WS-DETP-PCT PIC ZZ9.99.
004400    05 FILLER PIC X(68) VALUE SPACES.
004500
004600 01 WS-LIN-PR-PIE.
004700    05 FILLER PIC X(27) VALUE 'CANTIDAD DE PRESUPUESTOS: '.
004800    05 WS-PIE-CANT PIC ZZZZ9.
004900    05 FILLER PIC X(100) VALUE SPACES.

000100******************************************************************
000200*                                                                *
000300*   PROGRAMA .... GASTANAL                                      *
000400*   SISTEMA ..... CONTROL DE GASTOS Y PRESUPUESTO FAMILIAR       *
000500*   FUNCION ..... ANALISIS DE GASTOS: TOTALES Y PORCENTAJES POR  *
000600*                 CATEGORIA, CATEGORIA DE MAYOR GASTO, PROMEDIO  *
000700*                 POR TRANSACCION Y SUGERENCIAS DE AHORRO.       *
000800*                 EMITE EL ANALYSIS-REPORT.                      *
000900*                                                                *
001000******************************************************************
001100*                    HISTORIAL DE CAMBIOS                        *
001200******************************************************************
001300* 1994-03-08 RP TKT-0331 ALTA DEL PROGRAMA.  TOTALES Y           *TKT-0331
001400*            PORCENTAJES POR CATEGORIA.                          *TKT-0331
001500* 1999-07-21 RP TKT-0339 SE AGREGA LA CATEGORIA DE MAYOR GASTO Y *TKT-0339
001600*            EL PROMEDIO POR TRANSACCION.                        *TKT-0339
001700* 2006-10-05 NQ TKT-0491 SE AGREGAN LAS SUGERENCIAS DE AHORRO    *TKT-0491
001800*            (7 REGLAS, EN ORDEN).                               *TKT-0491
001900* 2014-02-18 MS TKT-0629 SE PERMITE FILTRAR POR MES Y ANIO EN    *TKT-0629
002000*            VEZ DE ANALIZAR SIEMPRE TODO EL MAESTRO.            *TKT-0629
002100* 2023-10-06 CF TKT-0804 REVISION TP2 - SE DOCUMENTAN LAS 12     *TKT-0804
002200*            CATEGORIAS Y LAS 7 REGLAS DE SUGERENCIA.            *TKT-0804
002300* 2024-05-20 RP TKT-0844 LA TABLA WS-CAT-NOMBRE ESTABA CARGADA   *TKT-0844
002400*            EN MAYUSCULAS Y NUNCA COINCIDIA CON EL RUBRO EN     *TKT-0844
002500*            "TITLE CASE" QUE ESCRIBE CATGASTO/TXNMAINT: TODO    *TKT-0844
002600*            GASTO CAIA EN 'AUTRES' Y LAS SUGERENCIAS 1-6 NUNCA  *TKT-0844
002700*            DISPARABAN.  SE CORRIGE LA CAPITALIZACION.          *TKT-0844
002800* 2024-07-08 RP TKT-0861 EL TOTAL POR RUBRO Y EL MONTO DE LA     *TKT-0861
002900*            CATEGORIA TOPE TENIAN EL ANCHO DEL TOTAL GENERAL    *TKT-0861
003000*            (S9(09)V99) EN LUGAR DEL ANCHO DE 7 DIGITOS QUE LES *TKT-0861
003100*            CORRESPONDE.  SE AJUSTAN A S9(07)V99.               *TKT-0861
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.          GASTANAL.
003500 AUTHOR.              R. PAZ.
003600 INSTALLATION.        DATOS SUR S.A. - DEPTO DESARROLLO.
003700 DATE-WRITTEN.        08/03/1994.
003800 DATE-COMPILED.
003900 SECURITY.            USO INTERNO - DEPTO DESARROLLO.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS WS-DEBUG-ACTIVO
004600            OFF STATUS IS WS-DEBUG-INACTIVO.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT ANALYSIS-REPORT
005200         ASSIGN TO 'ANALISIS.LST'
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-ANALISIS.
005500
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD ANALYSIS-REPORT.
006100     COPY ANALRPT.
006200
006300 01 FS-STATUS.
006400    05 FS-ANALISIS PIC X(02).
006500       88 FS-ANALISIS-FILE-OK VALUE '00'.
006600
006700*----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900
007000 01 WS-INDICADORES.
007100    05 WS-DEBUG-ACTIVO PIC X(01) VALUE 'N'.
007200    05 WS-DEBUG-INACTIVO PIC X(01) VALUE 'N'.
007300    05 FILLER PIC X(05) VALUE SPACES.
007400
007500 01 WS-PARAMETROS.
007600    05 WS-PARM-FILTRO PIC X(07) VALUE SPACES.
007700
007800*    VISTA DEL FILTRO AAAA-MM EN SUS COMPONENTES, USADA PARA
007900*    DECIDIR SI EL OPERADOR DEJO EL FILTRO EN BLANCO.
008000 01 WS-PARM-FILTRO-PARTES REDEFINES WS-PARAMETROS.
008100    05 WS-PARM-FILTRO-ANIO PIC X(04).
008200    05 WS-PARM-FILTRO-GUION PIC X(01).
008300    05 WS-PARM-FILTRO-MES PIC X(02).
008400
008500 01 WS-SUBINDICES.
008600    05 WS-IDX-CAT PIC 9(02) COMP.
008700    05 WS-IDX-TXN PIC 9(04) COMP.
008800    05 WS-IDX-CAT-HALLADA PIC 9(02) COMP.
008900    05 WS-IDX-SUG PIC 9(02) COMP.
009000    05 FILLER PIC X(05) VALUE SPACES.
009100
009200*    TABLA DE LAS 12 CATEGORIAS, EN EL MISMO ORDEN DE PRIORIDAD  *
009300*    QUE USA CATGASTO.  AUTRES VA AL FINAL Y RECIBE TODO LO QUE  *
009400*    NO CALZA EN NINGUNA OTRA.                                   *
009500 01 WS-TABLA-CATEGORIAS.
009600    05 WS-CAT-ENTRADA OCCURS 12 TIMES
009700                       INDEXED BY WS-IX-CAT.
009800       10 WS-CAT-NOMBRE PIC X(20).
009900*           TKT-0861: EL TOTAL POR RUBRO VA A S9(07)V99, IGUAL
010000*           QUE AN-CAT-TOTAL; SOLO EL TOTAL GENERAL (AN-TOTAL)
010100*           USA S9(09)V99.
010200       10 WS-CAT-TOTAL PIC S9(07)V9(02).
010300       10 WS-CAT-CANT PIC 9(05) COMP.
010400       10 WS-CAT-PCT PIC 9(03)V9(02).
010500
010600*    VISTA ALTERNATIVA DE LA TABLA: SOLO LOS TOTALES, USADA      *
010700*    PARA PONERLOS TODOS EN CERO DE UN SOLO GOLPE AL INICIO.     *
010800 01 WS-TABLA-TOTALES REDEFINES WS-TABLA-CATEGORIAS.
010900    05 WS-TOT-ENTRADA OCCURS 12 TIMES.
011000       10 FILLER PIC X(20).
011100       10 WS-TOT-IMPORTE-CERO PIC S9(07)V9(02).
011200       10 WS-TOT-CANT-CERO PIC 9(05) COMP.
011300       10 WS-TOT-PCT-CERO PIC 9(03)V9(02).
011400
011500 01 WS-IDX-RESTAURANT-C PIC 9(02) COMP VALUE 1.
011600 01 WS-IDX-BOULANGERIE-C PIC 9(02) COMP VALUE 2.
011700 01 WS-IDX-SHOPPING-C PIC 9(02) COMP VALUE 3.
011800 01 WS-IDX-ALIMENTACION-C PIC 9(02) COMP VALUE 4.
011900 01 WS-IDX-TRANSPORT-C PIC 9(02) COMP VALUE 6.
012000 01 WS-IDX-ABONNEMENTS-C PIC 9(02) COMP VALUE 10.
012100 01 WS-IDX-AUTRES-C PIC 9(02) COMP VALUE 12.
012200
012300 01 WS-ACUMULADORES.
012400    05 WS-TOTAL-GENERAL PIC S9(09)V9(02) VALUE ZERO.
012500    05 WS-CNT-TOTAL PIC 9(05) COMP VALUE ZERO.
012600    05 WS-PROMEDIO PIC S9(07)V9(02) VALUE ZERO.
012700    05 WS-GRUPO-COMIDA PIC S9(09)V9(02) VALUE ZERO.
012800
012900 01 WS-TOP-CATEGORIA.
013000    05 WS-TOP-IDX PIC 9(02) COMP VALUE ZERO.
013100*           TKT-0861: EL MONTO DE LA CATEGORIA TOPE TAMBIEN ES
013200*           S9(07)V99 (AN-TOP-AMOUNT), NO EL ANCHO DEL TOTAL
013300*           GENERAL.
013400    05 WS-TOP-TOTAL-CALC PIC S9(07)V9(02) VALUE ZERO.
013500    05 WS-TOP-PCT-CALC PIC 9(03)V9(02) VALUE ZERO.
013600
013700*    VISTA ALFANUMERICA DEL INDICE DE LA CATEGORIA TOPE, PARA
013800*    EL VOLCADO DE DEPURACION (UPSI-0).
013900 01 WS-TOP-IDX-EDITADO REDEFINES WS-TOP-CATEGORIA.
014000    05 WS-TOP-IDX-EDIT-O PIC Z9.
014100    05 FILLER PIC X(12).
014200
014300*    HASTA 7 SUGERENCIAS, UNA POR REGLA.
014400 01 WS-TABLA-SUGERENCIAS.
014500    05 WS-SUG-ENTRADA OCCURS 7 TIMES.
014600       10 WS-SUG-TIPO-T PIC X(08).
014700       10 WS-SUG-TITULO-T PIC X(80).
014800       10 WS-SUG-MENSAJE-T PIC X(160).
014900       10 WS-SUG-AHORRO-T PIC S9(07)V9(02).
015000 01 WS-CNT-SUGERENCIAS PIC 9(02) COMP VALUE ZERO.
015100
015200 01 WS-TXNMAINT-PARM.
015300    05 WS-TX-OPERACION PIC X(02).
015400    05 WS-TX-FILTRO-MES PIC X(07).
015500    05 WS-TX-ID-BUSCADO PIC 9(06).
015600    05 WS-TX-CATEGORIA-NUEVA PIC X(20).
015700    05 WS-TX-DESCRIPCION-NUEVA PIC X(40).
015800    05 WS-TX-IMPORTE-NUEVO PIC S9(07)V9(02).
015900    05 WS-TX-FECHA-NUEVA PIC X(10).
016000    05 WS-TX-ID-GENERADO PIC 9(06).
016100    05 WS-TX-COD-RETORNO PIC X(02).
016200    05 WS-TX-CANT-RESULTADO PIC 9(05).
016300    05 WS-TX-REG-UNICO.
016400       10 WS-TX-REG-ID PIC 9(06).
016500       10 WS-TX-REG-DESCRIPCION PIC X(40).
016600       10 WS-TX-REG-IMPORTE PIC S9(07)V9(02).
016700       10 WS-TX-REG-CATEGORIA PIC X(20).
016800       10 WS-TX-REG-FECHA PIC X(10).
016900    05 WS-TX-TABLA OCCURS 2000 TIMES.
017000       10 WS-TX-TAB-ID PIC 9(06).
017100       10 WS-TX-TAB-DESCRIPCION PIC X(40).
017200       10 WS-TX-TAB-IMPORTE PIC S9(07)V9(02).
017300       10 WS-TX-TAB-CATEGORIA PIC X(20).
017400       10 WS-TX-TAB-FECHA PIC X(10).
017500
017600*----------------------------------------------------------------*
017700 PROCEDURE DIVISION.
017800*----------------------------------------------------------------*
017900
018000     PERFORM 1000-INICIAR-PROGRAMA
018100        THRU 1000-INICIAR-PROGRAMA-FIN.
018200
018300     PERFORM 2000-ACUMULAR-GASTOS
018400        THRU 2000-ACUMULAR-GASTOS-FIN.
018500
018600     PERFORM 3000-CALCULAR-RESULTADOS
018700        THRU 3000-CALCULAR-RESULTADOS-FIN.
018800
018900     PERFORM 4000-EVALUAR-SUGERENCIAS
019000        THRU 4000-EVALUAR-SUGERENCIAS-FIN.
019100
019200     PERFORM 5000-IMPRIMIR-INFORME
019300        THRU 5000-IMPRIMIR-INFORME-FIN.
019400
019500     PERFORM 9000-FINALIZAR-PROGRAMA
019600        THRU 9000-FINALIZAR-PROGRAMA-FIN.
019700
019800     STOP RUN.
019900*----------------------------------------------------------------*
020000 1000-INICIAR-PROGRAMA.
020100
020200     OPEN OUTPUT ANALYSIS-REPORT.
020300
020400     DISPLAY 'GASTANAL - MES A ANALIZAR (AAAA-MM, EN BLANCO = '
020500              'TODOS): ' WITH NO ADVANCING.
020600     ACCEPT WS-PARM-FILTRO FROM CONSOLE.
020700
020800     PERFORM 1050-LIMPIAR-TABLA-CATEGORIAS
020900        THRU 1050-LIMPIAR-TABLA-CATEGORIAS-FIN
021000        VARYING WS-IX-CAT FROM 1 BY 1 UNTIL WS-IX-CAT > 12.
021100
021200*    TKT-0844: LA TABLA SE CARGABA EN MAYUSCULAS, PERO CATGASTO
021300*    Y TXNMAINT ESCRIBEN/VALIDAN EL RUBRO EN "TITLE CASE" (VER
021400*    CATGASTO.cbl Y TXNMAINT.cbl:2510-VALIDAR-CATEGORIA) Y ASI
021500*    LO PIDE LA ESPECIFICACION.  SE CORRIGE LA CAPITALIZACION
021600*    PARA QUE 2110-BUSCAR-UNA-CATEGORIA VUELVA A ENCONTRAR
021700*    COINCIDENCIAS.
021800     MOVE 'Restaurant'           TO WS-CAT-NOMBRE (1).
021900     MOVE 'Boulangerie'          TO WS-CAT-NOMBRE (2).
022000     MOVE 'Shopping'             TO WS-CAT-NOMBRE (3).
022100     MOVE 'Alimentation'         TO WS-CAT-NOMBRE (4).
022200     MOVE 'Station de service'   TO WS-CAT-NOMBRE (5).
022300     MOVE 'Transport'            TO WS-CAT-NOMBRE (6).
022400     MOVE 'Logement'             TO WS-CAT-NOMBRE (7).
022500     MOVE 'Sante'                TO WS-CAT-NOMBRE (8).
022600     MOVE 'Loisirs'              TO WS-CAT-NOMBRE (9).
022700     MOVE 'Abonnements'          TO WS-CAT-NOMBRE (10).
022800     MOVE 'Banque'               TO WS-CAT-NOMBRE (11).
022900     MOVE 'Autres'               TO WS-CAT-NOMBRE (12).
023000
023100     MOVE ZERO TO WS-TOTAL-GENERAL WS-CNT-TOTAL.
023200
023300 1000-INICIAR-PROGRAMA-FIN.
023400     EXIT.
023500
023600*----------------------------------------------------------------*
023700 1050-LIMPIAR-TABLA-CATEGORIAS.
023800
023900     MOVE ZERO  TO WS-TOT-IMPORTE-CERO (WS-IX-CAT)
024000     MOVE ZERO  TO WS-TOT-CANT-CERO (WS-IX-CAT)
024100     MOVE ZERO  TO WS-TOT-PCT-CERO (WS-IX-CAT).
024200
024300 1050-LIMPIAR-TABLA-CATEGORIAS-FIN.
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700 2000-ACUMULAR-GASTOS.
024800
024900     IF WS-PARM-FILTRO = SPACES
025000        MOVE 'LT' TO WS-TX-OPERACION
025100     ELSE
025200        MOVE 'LM' TO WS-TX-OPERACION
025300        MOVE WS-PARM-FILTRO TO WS-TX-FILTRO-MES
025400     END-IF.
025500
025600     CALL 'TXNMAINT' USING WS-TXNMAINT-PARM.
025700
025800     PERFORM 2050-ACUMULAR-UNA-TRANSACCION
025900        THRU 2050-ACUMULAR-UNA-TRANSACCION-FIN
026000        VARYING WS-IDX-TXN FROM 1 BY 1
026100          UNTIL WS-IDX-TXN > WS-TX-CANT-RESULTADO.
026200
026300 2000-ACUMULAR-GASTOS-FIN.
026400     EXIT.
026500
026600*----------------------------------------------------------------*
026700 2050-ACUMULAR-UNA-TRANSACCION.
026800
026900     PERFORM 2100-UBICAR-CATEGORIA
027000        THRU 2100-UBICAR-CATEGORIA-FIN.
027100     ADD WS-TX-TAB-IMPORTE (WS-IDX-TXN) TO WS-TOTAL-GENERAL.
027200     ADD 1 TO WS-CNT-TOTAL.
027300     ADD WS-TX-TAB-IMPORTE (WS-IDX-TXN)
027400              TO WS-CAT-TOTAL (WS-IDX-CAT-HALLADA).
027500     ADD 1 TO WS-CAT-CANT (WS-IDX-CAT-HALLADA).
027600
027700 2050-ACUMULAR-UNA-TRANSACCION-FIN.
027800     EXIT.
027900
028000*----------------------------------------------------------------*
028100*    BUSCA LA CATEGORIA DE LA TRANSACCION WS-IDX-TXN EN LA       *
028200*    TABLA.  SI NO LA ENCUENTRA (O VIENE EN BLANCO), LA LLEVA    *
028300*    A AUTRES.                                                   *
028400*----------------------------------------------------------------*
028500 2100-UBICAR-CATEGORIA.
028600
028700     MOVE ZERO TO WS-IDX-CAT-HALLADA.
028800
028900     PERFORM 2110-BUSCAR-UNA-CATEGORIA
029000        THRU 2110-BUSCAR-UNA-CATEGORIA-FIN
029100        VARYING WS-IDX-CAT FROM 1 BY 1
029200          UNTIL WS-IDX-CAT > 11
029300             OR WS-IDX-CAT-HALLADA NOT = ZERO.
029400
029500     IF WS-IDX-CAT-HALLADA = ZERO
029600        MOVE WS-IDX-AUTRES-C TO WS-IDX-CAT-HALLADA
029700     END-IF.
029800
029900 2100-UBICAR-CATEGORIA-FIN.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 2110-BUSCAR-UNA-CATEGORIA.
030400
030500     IF WS-TX-TAB-CATEGORIA (WS-IDX-TXN) =
030600           WS-CAT-NOMBRE (WS-IDX-CAT)
030700        MOVE WS-IDX-CAT TO WS-IDX-CAT-HALLADA
030800     END-IF.
030900
031000 2110-BUSCAR-UNA-CATEGORIA-FIN.
031100     EXIT.
031200
031300*----------------------------------------------------------------*
031400 3000-CALCULAR-RESULTADOS.
031500
031600     PERFORM 3050-CALCULAR-UNA-CATEGORIA
031700        THRU 3050-CALCULAR-UNA-CATEGORIA-FIN
031800        VARYING WS-IX-CAT FROM 1 BY 1 UNTIL WS-IX-CAT > 12.
031900
032000     IF WS-TOP-IDX NOT = ZERO
032100        MOVE WS-CAT-PCT (WS-TOP-IDX) TO WS-TOP-PCT-CALC
032200     END-IF.
032300
032400     IF WS-CNT-TOTAL > ZERO
032500        COMPUTE WS-PROMEDIO ROUNDED =
032600                WS-TOTAL-GENERAL / WS-CNT-TOTAL
032700     ELSE
032800        MOVE ZERO TO WS-PROMEDIO
032900     END-IF.
033000
033100     ADD WS-CAT-TOTAL (WS-IDX-ALIMENTACION-C)
033200         WS-CAT-TOTAL (WS-IDX-RESTAURANT-C)
033300         WS-CAT-TOTAL (WS-IDX-BOULANGERIE-C)
033400       GIVING WS-GRUPO-COMIDA.
033500
033600 3000-CALCULAR-RESULTADOS-FIN.
033700     EXIT.
033800
033900*----------------------------------------------------------------*
034000 3050-CALCULAR-UNA-CATEGORIA.
034100
034200     IF WS-TOTAL-GENERAL > ZERO
034300        COMPUTE WS-CAT-PCT (WS-IX-CAT) ROUNDED =
034400           (WS-CAT-TOTAL (WS-IX-CAT) /
034500            WS-TOTAL-GENERAL) * 100
034600     ELSE
034700        MOVE ZERO TO WS-CAT-PCT (WS-IX-CAT)
034800     END-IF.
034900
035000     IF WS-CAT-TOTAL (WS-IX-CAT) > WS-TOP-TOTAL-CALC
035100        MOVE WS-IX-CAT TO WS-TOP-IDX
035200        MOVE WS-CAT-TOTAL (WS-IX-CAT) TO WS-TOP-TOTAL-CALC
035300     END-IF.
035400
035500 3050-CALCULAR-UNA-CATEGORIA-FIN.
035600     EXIT.
035700
035800*----------------------------------------------------------------*
035900*    LAS 7 REGLAS DE SUGERENCIA, EVALUADAS EN ORDEN.  CADA UNA   *
036000*    AGREGA COMO MAXIMO UNA SUGERENCIA.                          *
036100*----------------------------------------------------------------*
036200 4000-EVALUAR-SUGERENCIAS.
036300
036400     MOVE ZERO TO WS-CNT-SUGERENCIAS.
036500
036600     IF WS-TOP-IDX NOT = ZERO
036700        AND WS-TOP-PCT-CALC > 20.00
036800        ADD 1 TO WS-CNT-SUGERENCIAS
036900        MOVE 'WARNING' TO WS-SUG-TIPO-T (WS-CNT-SUGERENCIAS)
037000        STRING 'SU CATEGORIA DE MAYOR GASTO, '
037100               WS-CAT-NOMBRE (WS-TOP-IDX) DELIMITED BY SPACE
037200               ', SUPERA EL 20% DEL GASTO TOTAL'
037300               DELIMITED BY SIZE
037400          INTO WS-SUG-TITULO-T (WS-CNT-SUGERENCIAS)
037500        MOVE 'REVISE SI PUEDE REDUCIR ESTE RUBRO EL PROXIMO MES'
037600          TO WS-SUG-MENSAJE-T (WS-CNT-SUGERENCIAS)
037700        COMPUTE WS-SUG-AHORRO-T (WS-CNT-SUGERENCIAS) ROUNDED =
037800                WS-TOP-TOTAL-CALC * 0.10
037900     END-IF.
038000
038100     IF WS-GRUPO-COMIDA > 400.00
038200        ADD 1 TO WS-CNT-SUGERENCIAS
038300        MOVE 'INFO' TO WS-SUG-TIPO-T (WS-CNT-SUGERENCIAS)
038400        MOVE 'EL GASTO EN ALIMENTACION, RESTAURANT Y '
038500             'BOULANGERIE ES ELEVADO'
038600          TO WS-SUG-TITULO-T (WS-CNT-SUGERENCIAS)
038700        MOVE 'CONSIDERE PLANIFICAR LAS COMPRAS DE LA SEMANA'
038800          TO WS-SUG-MENSAJE-T (WS-CNT-SUGERENCIAS)
038900        COMPUTE WS-SUG-AHORRO-T (WS-CNT-SUGERENCIAS) ROUNDED =
039000                WS-GRUPO-COMIDA * 0.15
039100     END-IF.
039200
039300     IF WS-CAT-TOTAL (WS-IDX-RESTAURANT-C) > 200.00
039400        ADD 1 TO WS-CNT-SUGERENCIAS
039500        MOVE 'TIP' TO WS-SUG-TIPO-T (WS-CNT-SUGERENCIAS)
039600        MOVE 'EL GASTO EN RESTAURANTES ES ALTO'
039700          TO WS-SUG-TITULO-T (WS-CNT-SUGERENCIAS)
039800        MOVE 'COCINAR MAS SEGUIDO EN CASA PUEDE AYUDAR'
039900          TO WS-SUG-MENSAJE-T (WS-CNT-SUGERENCIAS)
040000        COMPUTE WS-SUG-AHORRO-T (WS-CNT-SUGERENCIAS) ROUNDED =
040100                WS-CAT-TOTAL (WS-IDX-RESTAURANT-C) * 0.40
040200     END-IF.
040300
040400     IF WS-CAT-TOTAL (WS-IDX-ABONNEMENTS-C) > 50.00
040500        ADD 1 TO WS-CNT-SUGERENCIAS
040600        MOVE 'TIP' TO WS-SUG-TIPO-T (WS-CNT-SUGERENCIAS)
040700        MOVE 'TIENE VARIAS SUSCRIPCIONES ACTIVAS'
040800          TO WS-SUG-TITULO-T (WS-CNT-SUGERENCIAS)
040900        MOVE 'REVISE SI TODAS SE USAN REALMENTE'
041000          TO WS-SUG-MENSAJE-T (WS-CNT-SUGERENCIAS)
041100        COMPUTE WS-SUG-AHORRO-T (WS-CNT-SUGERENCIAS) ROUNDED =
041200                WS-CAT-TOTAL (WS-IDX-ABONNEMENTS-C) * 0.30
041300     END-IF.
041400
041500     IF WS-CAT-TOTAL (WS-IDX-TRANSPORT-C) > 200.00
041600        ADD 1 TO WS-CNT-SUGERENCIAS
041700        MOVE 'TIP' TO WS-SUG-TIPO-T (WS-CNT-SUGERENCIAS)
041800        MOVE 'EL GASTO EN TRANSPORTE ES ALTO'
041900          TO WS-SUG-TITULO-T (WS-CNT-SUGERENCIAS)
042000        MOVE 'EVALUE UN ABONO MENSUAL O COMPARTIR VIAJES'
042100          TO WS-SUG-MENSAJE-T (WS-CNT-SUGERENCIAS)
042200        COMPUTE WS-SUG-AHORRO-T (WS-CNT-SUGERENCIAS) ROUNDED =
042300                WS-CAT-TOTAL (WS-IDX-TRANSPORT-C) * 0.20
042400     END-IF.
042500
042600     IF WS-CAT-TOTAL (WS-IDX-SHOPPING-C) > 300.00
042700        ADD 1 TO WS-CNT-SUGERENCIAS
042800        MOVE 'WARNING' TO WS-SUG-TIPO-T (WS-CNT-SUGERENCIAS)
042900        MOVE 'EL GASTO EN COMPRAS (SHOPPING) ES ELEVADO'
043000          TO WS-SUG-TITULO-T (WS-CNT-SUGERENCIAS)
043100        MOVE 'DEFINA UN TOPE MENSUAL PARA ESTE RUBRO'
043200          TO WS-SUG-MENSAJE-T (WS-CNT-SUGERENCIAS)
043300        COMPUTE WS-SUG-AHORRO-T (WS-CNT-SUGERENCIAS) ROUNDED =
043400                WS-CAT-TOTAL (WS-IDX-SHOPPING-C) * 0.25
043500     END-IF.
043600
043700     IF WS-TOTAL-GENERAL > 2000.00
043800        ADD 1 TO WS-CNT-SUGERENCIAS
043900        MOVE 'INFO' TO WS-SUG-TIPO-T (WS-CNT-SUGERENCIAS)
044000        MOVE 'EL GASTO TOTAL DEL PERIODO ES ELEVADO'
044100          TO WS-SUG-TITULO-T (WS-CNT-SUGERENCIAS)
044200        MOVE 'REVISE SU PRESUPUESTO MENSUAL EN CONJUNTO'
044300          TO WS-SUG-MENSAJE-T (WS-CNT-SUGERENCIAS)
044400        MOVE ZERO TO WS-SUG-AHORRO-T (WS-CNT-SUGERENCIAS)
044500     END-IF.
044600
044700 4000-EVALUAR-SUGERENCIAS-FIN.
044800     EXIT.
044900
045000*----------------------------------------------------------------*
045100 5000-IMPRIMIR-INFORME.
045200
045300     MOVE SPACES TO WS-LIN-ENCABEZADO-2.
045400     IF WS-PARM-FILTRO = SPACES
045500        MOVE 'TODOS LOS PERIODOS' TO WS-ENC-PERIODO
045600     ELSE
045700        MOVE WS-PARM-FILTRO TO WS-ENC-PERIODO
045800     END-IF.
045900
046000     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-ENCABEZADO-1.
046100     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-ENCABEZADO-2.
046200     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-SEPARADOR.
046300     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-DET-ENCABEZADO.
046400
046500     PERFORM 5050-IMPRIMIR-UNA-CATEGORIA
046600        THRU 5050-IMPRIMIR-UNA-CATEGORIA-FIN
046700        VARYING WS-IX-CAT FROM 1 BY 1 UNTIL WS-IX-CAT > 12.
046800
046900     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-SEPARADOR.
047000
047100     IF WS-TOP-IDX NOT = ZERO
047200        MOVE WS-CAT-NOMBRE (WS-TOP-IDX) TO WS-TOP-NOMBRE
047300        MOVE WS-TOP-TOTAL-CALC           TO WS-TOP-IMPORTE
047400        MOVE WS-TOP-PCT-CALC               TO WS-TOP-PCT
047500        WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-TOP-CATEGORIA
047600     END-IF.
047700
047800     MOVE WS-TOTAL-GENERAL TO WS-TOT-IMPORTE.
047900     MOVE WS-CNT-TOTAL      TO WS-TOT-CANT.
048000     MOVE WS-PROMEDIO        TO WS-TOT-PROMEDIO.
048100     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-TOTALES.
048200
048300     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-SEPARADOR.
048400     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-SUG-ENCABEZADO.
048500
048600     PERFORM 5060-IMPRIMIR-UNA-SUGERENCIA
048700        THRU 5060-IMPRIMIR-UNA-SUGERENCIA-FIN
048800        VARYING WS-IDX-SUG FROM 1 BY 1
048900          UNTIL WS-IDX-SUG > WS-CNT-SUGERENCIAS.
049000
049100 5000-IMPRIMIR-INFORME-FIN.
049200     EXIT.
049300
049400*----------------------------------------------------------------*
049500 5050-IMPRIMIR-UNA-CATEGORIA.
049600
049700     MOVE WS-CAT-NOMBRE (WS-IX-CAT) TO WS-DET-CATEGORIA.
049800     MOVE WS-CAT-TOTAL (WS-IX-CAT)   TO WS-DET-TOTAL.
049900     MOVE WS-CAT-PCT (WS-IX-CAT)      TO WS-DET-PCT.
050000     MOVE WS-CAT-CANT (WS-IX-CAT)      TO WS-DET-CANT.
050100     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-DETALLE-CAT.
050200
050300 5050-IMPRIMIR-UNA-CATEGORIA-FIN.
050400     EXIT.
050500
050600*----------------------------------------------------------------*
050700 5060-IMPRIMIR-UNA-SUGERENCIA.
050800
050900     MOVE WS-SUG-TIPO-T (WS-IDX-SUG)    TO WS-SUG-TIPO.
051000     MOVE WS-SUG-TITULO-T (WS-IDX-SUG)   TO WS-SUG-TITULO.
051100     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-SUGERENCIA-1.
051200     MOVE WS-SUG-MENSAJE-T (WS-IDX-SUG) (1:100)
051300                                          TO WS-SUG-MENSAJE.
051400     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-SUGERENCIA-2.
051500     MOVE WS-SUG-AHORRO-T (WS-IDX-SUG)     TO WS-SUG-AHORRO.
051600     WRITE WS-SAL-INFORME-GASTOS FROM WS-LIN-SUGERENCIA-3.
051700
051800 5060-IMPRIMIR-UNA-SUGERENCIA-FIN.
051900     EXIT.
052000
052100*----------------------------------------------------------------*
052200 9000-FINALIZAR-PROGRAMA.
052300
052400     CLOSE ANALYSIS-REPORT.
052500
052600     DISPLAY 'GASTANAL - TRANSACCIONES ANALIZADAS : '
052700              WS-CNT-TOTAL.
052800     DISPLAY 'GASTANAL - SUGERENCIAS EMITIDAS .... : '
052900              WS-CNT-SUGERENCIAS.
053000
053100 9000-FINALIZAR-PROGRAMA-FIN.
053200     EXIT.
053300
053400*----------------------------------------------------------------*
